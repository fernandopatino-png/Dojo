000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BANK03.
000120 AUTHOR. R. QUILEZ VIVES.
000130 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 1986-04-22.
000150 DATE-COMPILED.
000160 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000170*=================================================================
000180*    CHANGE LOG
000190*    ----------
000200*    1986-04-22 RQV  WO-0201  ORIGINAL -- REPLACES THE OLD BANK2
000210*                             SCREEN BALANCE-INQUIRY LOOKUP WITH A
000220*                             CACHE-FIRST SUBPROGRAM OVER ACCTMAST
000230*    1990-07-14 MTS  WO-0402  ADDED THE 20-SLOT CACHE, ROUND-ROBIN
000240*                             REPLACEMENT, TO CUT REPEAT SCANS OF
000250*                             ACCTMAST AT BRANCH-14 PEAK HOURS
000260*    1996-04-08 JLP  WO-0714  ADDED ORDENAR-POR-SALDO FOR THE NEW
000270*                             SALDMENS TOP-BALANCE REPORT (BANK07)
000280*    1999-06-01 CBH  WO-0819  ADDED 'CI' SINGLE-ENTRY CACHE CLEAR
000290*                             SO BANK02 CAN INVALIDATE ONE ROW
000300*                             AFTER A BALANCE UPDATE, NOT ALL
000310*=================================================================
000320 
000330*    ACCOUNT-SEARCH SERVER.  'LK' LOOKS UP ONE ACCOUNT, CACHE
000340*    FIRST THEN MASTER; 'CL'/'CI' CLEAR THE CACHE OR ONE SLOT;
000350*    'SR' SORTS A CALLER-SUPPLIED LIST OF ACCOUNTS DESCENDING
000360*    BY BALANCE, USED BY BANK07'S TOP-N-SALDO REPORT SECTION.
000370 
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     UPSI-2 ON  STATUS IS CACHE-DIAGNOSTICS-ON
000420     UPSI-2 OFF STATUS IS CACHE-DIAGNOSTICS-OFF.
000430 
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT ACCTMAST ASSIGN TO ACCTMAST
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS WK03-ACCT-STATUS.
000490 
000500 DATA DIVISION.
000510 FILE SECTION.
000520 FD  ACCTMAST
000530     LABEL RECORDS ARE STANDARD.
000540 01  ACCTMAST-RECORD                  PIC X(40).
000550 
000560 WORKING-STORAGE SECTION.
000570 COPY ACCTREC.
000580 
000590 01  WK03-FILE-SWITCHES.
000600     05  WK03-ACCT-STATUS          PIC X(02).
000610         88  WK03-ACCT-OK          VALUE '00'.
000620         88  WK03-ACCT-EOF         VALUE '10'.
000630     05  FILLER                    PIC X(06).
000640 
000650*    20-SLOT ROUND-ROBIN LOOKUP CACHE -- SEE WO-0402.  A SLOT IS
000660*    ADDRESSED THROUGH THE ACCOUNT-CACHE-SLOT REDEFINES IN ACCTREC
000670*    ITSELF FOR THE MASTER-RECORD SIDE; HERE WE JUST KEEP THE
000680*    KEY/VALUE PAIRS WE HAND BACK TO CALLERS.
000690 01  WK03-CACHE-TABLE.
000700     05  WK03-CACHE-SLOT OCCURS 20 TIMES
000710             INDEXED BY WK03-CACHE-IX.
000720         10  WK03-CACHE-ACCT-ID    PIC 9(09).
000730         10  WK03-CACHE-OWNER-ID   PIC 9(09).
000740         10  WK03-CACHE-BALANCE    PIC S9(09)V99.
000750         10  WK03-CACHE-VALID      PIC X(01) VALUE 'N'.
000760             88  WK03-SLOT-VALID   VALUE 'Y'.
000770             88  WK03-SLOT-EMPTY   VALUE 'N'.
000780 
000790 77  WK03-NEXT-SLOT                PIC 9(02) COMP VALUE 1.
000800 77  WK03-HIT-COUNT                PIC 9(09) COMP VALUE 0.
000810 77  WK03-MISS-COUNT               PIC 9(09) COMP VALUE 0.
000820 77  WK03-SORT-I                   PIC 9(09) COMP VALUE 0.
000830 77  WK03-SORT-J                   PIC 9(09) COMP VALUE 0.
000840 01  WK03-SORT-SWAP-AREA.
000850     05  WK03-SWAP-ACCT-ID         PIC 9(09).
000860     05  WK03-SWAP-OWNER-ID        PIC 9(09).
000870     05  WK03-SWAP-BALANCE         PIC S9(09)V99.
000880     05  FILLER                    PIC X(09).
000890 
000900 LINKAGE SECTION.
000910 01  LKG03-AREA.
000920     05  LKG03-FUNCION             PIC X(02).
000930     05  LKG03-ACCT-ID             PIC 9(09).
000940     05  LKG03-OWNER-ID            PIC 9(09).
000950     05  LKG03-BALANCE             PIC S9(09)V99.
000960     05  LKG03-FOUND-FLAG          PIC X(01).
000970 01  LKG03-SORT-AREA.
000980     05  LKG03-SORT-COUNT          PIC 9(09) COMP.
000990     05  LKG03-SORT-SLOT OCCURS 1 TO 5000 TIMES
001000             DEPENDING ON LKG03-SORT-COUNT
001010             INDEXED BY LKG03-SORT-IX.
001020         10  LKG03-SORT-ACCT-ID    PIC 9(09).
001030         10  LKG03-SORT-OWNER-ID   PIC 9(09).
001040         10  LKG03-SORT-BALANCE    PIC S9(09)V99.
001050 
001060 PROCEDURE DIVISION USING LKG03-AREA LKG03-SORT-AREA.
001070 
001080*    -------------------------------------------------------------
001090*    A-000 -- ENTRY POINT.  LK/CL/CI WORK AGAINST LKG03-AREA; SR
001100*    WORKS AGAINST LKG03-SORT-AREA AND IGNORES THE FIRST GROUP.
001110*    -------------------------------------------------------------
001120 A-000-DISPATCH.
001130     MOVE 'N' TO LKG03-FOUND-FLAG.
001140     EVALUATE LKG03-FUNCION
001150         WHEN 'LK'
001160             PERFORM BUSCAR-EN-CACHE THRU BUSCAR-EN-CACHE-EXIT
001170         WHEN 'CL'
001180             PERFORM LIMPIAR-CACHE THRU LIMPIAR-CACHE-EXIT
001190         WHEN 'CI'
001200             PERFORM LIMPIAR-UNA-ENTRADA
001210                 THRU LIMPIAR-UNA-ENTRADA-EXIT
001220         WHEN 'SR'
001230             PERFORM ORDENAR-POR-SALDO THRU ORDENAR-POR-SALDO-EXIT
001240         WHEN OTHER
001250             CONTINUE
001260     END-EVALUATE.
001270     EXIT PROGRAM.
001280 
001290*    -------------------------------------------------------------
001300*    BUSCAR-EN-CACHE -- LINEAR SCAN OF THE 20-SLOT CACHE.  A HIT
001310*    RETURNS DIRECTLY; A MISS FALLS THROUGH TO THE MASTER.
001320*    -------------------------------------------------------------
001330 BUSCAR-EN-CACHE.
001340     SET WK03-CACHE-IX TO 1.
001350     SEARCH WK03-CACHE-SLOT VARYING WK03-CACHE-IX
001360         AT END GO TO BUSCAR-EN-CACHE-MISS
001370         WHEN WK03-SLOT-VALID (WK03-CACHE-IX) AND
001380              WK03-CACHE-ACCT-ID (WK03-CACHE-IX) = LKG03-ACCT-ID
001390             ADD 1 TO WK03-HIT-COUNT
001400             MOVE WK03-CACHE-OWNER-ID (WK03-CACHE-IX)
001410                 TO LKG03-OWNER-ID
001420             MOVE WK03-CACHE-BALANCE (WK03-CACHE-IX)
001430                 TO LKG03-BALANCE
001440             MOVE 'Y' TO LKG03-FOUND-FLAG
001450             GO TO BUSCAR-EN-CACHE-EXIT
001460     END-SEARCH.
001470 BUSCAR-EN-CACHE-MISS.
001480     ADD 1 TO WK03-MISS-COUNT.
001490     PERFORM BUSCAR-EN-MAESTRO THRU BUSCAR-EN-MAESTRO-EXIT.
001500     IF LKG03-FOUND-FLAG = 'Y'
001510         PERFORM INSERTAR-EN-CACHE THRU INSERTAR-EN-CACHE-EXIT
001520     END-IF.
001530 BUSCAR-EN-CACHE-EXIT.
001540     EXIT.
001550 
001560*    -------------------------------------------------------------
001570*    BUSCAR-EN-MAESTRO -- FULL SCAN OF ACCTMAST ON A CACHE MISS.
001580*    -------------------------------------------------------------
001590 BUSCAR-EN-MAESTRO.
001600     OPEN INPUT ACCTMAST.
001610     IF NOT WK03-ACCT-OK
001620         DISPLAY 'BANK03 -- ACCTMAST OPEN FAILED, STATUS '
001630                 WK03-ACCT-STATUS
001640         GO TO BUSCAR-EN-MAESTRO-EXIT
001650     END-IF.
001660 BM-010-READ.
001670     READ ACCTMAST INTO ACCOUNT-RECORD AT END GO TO BM-020-CLOSE.
001680     IF ACCT-ID = LKG03-ACCT-ID
001690         MOVE ACCT-OWNER-ID TO LKG03-OWNER-ID
001700         MOVE ACCT-BALANCE  TO LKG03-BALANCE
001710         MOVE 'Y' TO LKG03-FOUND-FLAG
001720         GO TO BM-020-CLOSE
001730     END-IF.
001740     GO TO BM-010-READ.
001750 BM-020-CLOSE.
001760     CLOSE ACCTMAST.
001770 BUSCAR-EN-MAESTRO-EXIT.
001780     EXIT.
001790 
001800*    -------------------------------------------------------------
001810*    INSERTAR-EN-CACHE -- ROUND-ROBIN REPLACEMENT, WO-0402.
001820*    -------------------------------------------------------------
001830 INSERTAR-EN-CACHE.
001840     SET WK03-CACHE-IX TO WK03-NEXT-SLOT.
001850     MOVE LKG03-ACCT-ID  TO WK03-CACHE-ACCT-ID  (WK03-CACHE-IX).
001860     MOVE LKG03-OWNER-ID TO WK03-CACHE-OWNER-ID (WK03-CACHE-IX).
001870     MOVE LKG03-BALANCE  TO WK03-CACHE-BALANCE  (WK03-CACHE-IX).
001880     SET  WK03-SLOT-VALID (WK03-CACHE-IX) TO TRUE.
001890     IF WK03-NEXT-SLOT >= 20
001900         MOVE 1 TO WK03-NEXT-SLOT
001910     ELSE
001920         ADD 1 TO WK03-NEXT-SLOT
001930     END-IF.
001940 INSERTAR-EN-CACHE-EXIT.
001950     EXIT.
001960 
001970*    -------------------------------------------------------------
001980*    LIMPIAR-CACHE -- DROPS EVERY ENTRY, USED BETWEEN RUNS OR ON
001990*    OPERATOR REQUEST (UPSI-2 DIAGNOSTIC DUMP, NOT SHOWN HERE).
002000*    -------------------------------------------------------------
002010 LIMPIAR-CACHE.
002020     PERFORM LC-010-VACIAR-UNA
002030         VARYING WK03-CACHE-IX FROM 1 BY 1
002040         UNTIL WK03-CACHE-IX > 20.
002050     MOVE 1 TO WK03-NEXT-SLOT.
002060     MOVE 'Y' TO LKG03-FOUND-FLAG.
002070 LIMPIAR-CACHE-EXIT.
002080     EXIT.
002090 
002100 LC-010-VACIAR-UNA.
002110     SET WK03-SLOT-EMPTY (WK03-CACHE-IX) TO TRUE.
002120 LC-010-EXIT.
002130     EXIT.
002140 
002150*    -------------------------------------------------------------
002160*    LIMPIAR-UNA-ENTRADA -- INVALIDATES ONE CACHED ROW BY ACCT-ID,
002170*    ADDED WO-0819 SO A BALANCE UPDATE DOES NOT LEAVE A STALE HIT.
002180*    -------------------------------------------------------------
002190 LIMPIAR-UNA-ENTRADA.
002200     SET WK03-CACHE-IX TO 1.
002210     SEARCH WK03-CACHE-SLOT VARYING WK03-CACHE-IX
002220         AT END GO TO LIMPIAR-UNA-ENTRADA-EXIT
002230         WHEN WK03-CACHE-ACCT-ID (WK03-CACHE-IX) = LKG03-ACCT-ID
002240             SET WK03-SLOT-EMPTY (WK03-CACHE-IX) TO TRUE
002250             MOVE 'Y' TO LKG03-FOUND-FLAG
002260     END-SEARCH.
002270 LIMPIAR-UNA-ENTRADA-EXIT.
002280     EXIT.
002290 
002300*    -------------------------------------------------------------
002310*    ORDENAR-POR-SALDO -- BUBBLE SORT OF THE CALLER'S LIST,
002320*    DESCENDING ON BALANCE, IN PLACE -- USED BY BANK07 TOP-N.
002330*    -------------------------------------------------------------
002340 ORDENAR-POR-SALDO.
002350     IF LKG03-SORT-COUNT < 2
002360         GO TO ORDENAR-POR-SALDO-EXIT
002370     END-IF.
002380     PERFORM OS-010-PASADA
002390         VARYING WK03-SORT-I FROM 1 BY 1
002400         UNTIL WK03-SORT-I >= LKG03-SORT-COUNT.
002410 ORDENAR-POR-SALDO-EXIT.
002420     EXIT.
002430 
002440 OS-010-PASADA.
002450     PERFORM OS-020-COMPARAR
002460         VARYING WK03-SORT-J FROM 1 BY 1
002470         UNTIL WK03-SORT-J > LKG03-SORT-COUNT - WK03-SORT-I.
002480 OS-010-EXIT.
002490     EXIT.
002500 
002510 OS-020-COMPARAR.
002520     IF LKG03-SORT-BALANCE (WK03-SORT-J) <
002530        LKG03-SORT-BALANCE (WK03-SORT-J + 1)
002540         MOVE LKG03-SORT-ACCT-ID  (WK03-SORT-J)
002550             TO WK03-SWAP-ACCT-ID
002560         MOVE LKG03-SORT-OWNER-ID (WK03-SORT-J)
002570             TO WK03-SWAP-OWNER-ID
002580         MOVE LKG03-SORT-BALANCE  (WK03-SORT-J)
002590             TO WK03-SWAP-BALANCE
002600         MOVE LKG03-SORT-ACCT-ID  (WK03-SORT-J + 1)
002610             TO LKG03-SORT-ACCT-ID  (WK03-SORT-J)
002620         MOVE LKG03-SORT-OWNER-ID (WK03-SORT-J + 1)
002630             TO LKG03-SORT-OWNER-ID (WK03-SORT-J)
002640         MOVE LKG03-SORT-BALANCE  (WK03-SORT-J + 1)
002650             TO LKG03-SORT-BALANCE  (WK03-SORT-J)
002660         MOVE WK03-SWAP-ACCT-ID
002670             TO LKG03-SORT-ACCT-ID  (WK03-SORT-J + 1)
002680         MOVE WK03-SWAP-OWNER-ID
002690             TO LKG03-SORT-OWNER-ID (WK03-SORT-J + 1)
002700         MOVE WK03-SWAP-BALANCE
002710             TO LKG03-SORT-BALANCE  (WK03-SORT-J + 1)
002720     END-IF.
002730 OS-020-EXIT.
002740     EXIT.
002750 
