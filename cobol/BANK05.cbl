000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BANK05.
000120 AUTHOR. J. LOPEZ PEREZ.
000130 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 1986-06-02.
000150 DATE-COMPILED.
000160 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000170*=================================================================
000180*    CHANGE LOG
000190*    ----------
000200*    1986-06-02 RQV  WO-0201  ORIGINAL -- ESCRITURA/CONF2 SCREEN
000210*                             CONFIRMATION MESSAGES FOR MOVIMIENTO
000220*    1990-03-09 MTS  WO-0402  RECAST AS A CODE-SWITCHED SUBPROGRAM
000230*                             DRIVEN BY A LISTENER FAN-OUT TABLE
000240*    1993-08-17 JLP  WO-0511  ADDED THE AUDIT TRAIL, APPENDED TO
000250*                             AUDITLOG INSTEAD OF THE SCREEN ONLY
000260*    1996-01-30 JLP  WO-0680  ADDED THE OVER-1000 BALANCE-CHANGE
000270*                             ALERT LINE ON THE NOTIFICATION SIDE
000280*    1999-06-01 CBH  WO-0819  WIRED IN AS THE EVENT SERVER FOR THE
000290*                             NEW BANK01 TRANSFER STEP ('CHANGED')
000300*=================================================================
000310 
000320*    ACCOUNT-EVENT SERVER.  DISPARAR-EVENTO FANS ONE LIFECYCLE
000330*    EVENT OUT TO THE TWO BUILT-IN LISTENERS, IN REGISTRATION
000340*    ORDER: AUDIT FIRST (APPENDS TO AUDITLOG), NOTIFICATION
000350*    SECOND (CONSOLE LINES ONLY, PLUS THE OVER-1000 ALERT).
000360 
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     UPSI-4 ON  STATUS IS NOTIFY-LISTENER-ON
000410     UPSI-4 OFF STATUS IS NOTIFY-LISTENER-OFF.
000420 
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT AUDITLOG ASSIGN TO AUDITLOG
000460         ORGANIZATION IS LINE SEQUENTIAL
000470         FILE STATUS IS WK05-AUDIT-STATUS.
000480 
000490 DATA DIVISION.
000500 FILE SECTION.
000510 FD  AUDITLOG
000520     LABEL RECORDS ARE STANDARD.
000530 01  AUDITLOG-RECORD                  PIC X(90).
000540 
000550 WORKING-STORAGE SECTION.
000560 01  WK05-FILE-SWITCHES.
000570     05  WK05-AUDIT-STATUS         PIC X(02).
000580         88  WK05-AUDIT-OK         VALUE '00'.
000590     05  WK05-AUDIT-OPEN-FLAG      PIC X(01) VALUE 'N'.
000600     05  FILLER                    PIC X(05).
000610 
000620*    TWO-ENTRY LISTENER TABLE -- AUDIT REGISTERED BEFORE
000630*    NOTIFICATION, SO IT ALWAYS FIRES FIRST. UPSI-4 LETS AN
000640*    OPERATOR SILENCE NOTIFICATION-ONLY DURING A BULK REPOST.
000650 01  WK05-LISTENER-VALUES VALUE 'AUDIT       NOTIFICATION '.
000660     05  FILLER                    PIC X(24).
000670 01  WK05-LISTENER-TABLE REDEFINES WK05-LISTENER-VALUES.
000680     05  WK05-LISTENER-ENTRY OCCURS 2 TIMES
000690             INDEXED BY WK05-LISTENER-IX.
000700         10  WK05-LISTENER-NAME    PIC X(12).
000710 
000720 01  WK05-STAMP-RAW                PIC X(21).
000730 01  WK05-STAMP REDEFINES WK05-STAMP-RAW.
000740     05  WK05-STAMP-DATE           PIC 9(08).
000750     05  WK05-STAMP-TIME          PIC 9(06).
000760     05  FILLER                    PIC X(07).
000770 
000780 01  WK05-AUDIT-LINE.
000790     05  WK05-AL-DATE              PIC 9(08).
000800     05  FILLER                    PIC X(01) VALUE SPACE.
000810     05  WK05-AL-TIME              PIC 9(06).
000820     05  FILLER                    PIC X(01) VALUE SPACE.
000830     05  WK05-AL-EVENT             PIC X(16).
000840     05  WK05-AL-ACCT-ID           PIC 9(09).
000850     05  FILLER                    PIC X(01) VALUE SPACE.
000860     05  WK05-AL-AMOUNT-1          PIC -(9)9.99.
000870     05  FILLER                    PIC X(01) VALUE SPACE.
000880     05  WK05-AL-AMOUNT-2          PIC -(9)9.99.
000890     05  FILLER                    PIC X(20).
000900 
000910*    KEY-ONLY VIEW OF THE SAME 90 BYTES, USED WHEN THE OPERATOR
000920*    RERUN CONSOLE DUMP NEEDS JUST THE STAMP AND ACCOUNT NUMBER.
000930 01  WK05-AUDIT-LINE-KEY REDEFINES WK05-AUDIT-LINE.
000940     05  WK05-ALK-DATE             PIC 9(08).
000950     05  FILLER                    PIC X(01).
000960     05  WK05-ALK-TIME             PIC 9(06).
000970     05  FILLER                    PIC X(01).
000980     05  WK05-ALK-EVENT            PIC X(16).
000990     05  WK05-ALK-ACCT-ID          PIC 9(09).
001000     05  FILLER                    PIC X(49).
001010 
001020 77  WK05-DIFF                     PIC S9(09)V99.
001030 77  WK05-ABS-DIFF                 PIC S9(09)V99.
001040 
001050 LINKAGE SECTION.
001060 01  LKG05-AREA.
001070     05  LKG05-EVENT               PIC X(08).
001080         88  LKG05-EV-CREATED      VALUE 'CREATED'.
001090         88  LKG05-EV-CHANGED      VALUE 'CHANGED'.
001100         88  LKG05-EV-DELETED      VALUE 'DELETED'.
001110     05  LKG05-ACCT-ID             PIC 9(09).
001120     05  LKG05-OWNER-ID            PIC 9(09).
001130     05  LKG05-OLD-BAL             PIC S9(09)V99.
001140     05  LKG05-NEW-BAL             PIC S9(09)V99.
001150 
001160 PROCEDURE DIVISION USING LKG05-AREA.
001170 
001180*    -------------------------------------------------------------
001190*    A-000 -- ENTRY POINT.  DISPARAR-EVENTO WALKS THE LISTENER
001200*    TABLE IN ORDER AND CALLS THE MATCHING ROUTINE FOR EACH.
001210*    -------------------------------------------------------------
001220 A-000-DISPATCH.
001230     MOVE FUNCTION CURRENT-DATE TO WK05-STAMP-RAW.
001240     PERFORM DISPARAR-EVENTO THRU DISPARAR-EVENTO-EXIT.
001250     EXIT PROGRAM.
001260 
001270*    -------------------------------------------------------------
001280*    DISPARAR-EVENTO -- FAN-OUT OVER WK05-LISTENER-TABLE.
001290*    -------------------------------------------------------------
001300 DISPARAR-EVENTO.
001310     PERFORM DE-010-UN-LISTENER
001320         VARYING WK05-LISTENER-IX FROM 1 BY 1
001330         UNTIL WK05-LISTENER-IX > 2.
001340 DISPARAR-EVENTO-EXIT.
001350     EXIT.
001360 
001370 DE-010-UN-LISTENER.
001380     EVALUATE WK05-LISTENER-NAME (WK05-LISTENER-IX)
001390         WHEN 'AUDIT       '
001400             PERFORM DE-020-AUDITAR
001410         WHEN 'NOTIFICATION'
001420             IF NOTIFY-LISTENER-ON OR NOTIFY-LISTENER-OFF
001430                 PERFORM DE-030-NOTIFICAR
001440             END-IF
001450     END-EVALUATE.
001460 DE-010-EXIT.
001470     EXIT.
001480 
001490 DE-020-AUDITAR.
001500     EVALUATE TRUE
001510         WHEN LKG05-EV-CREATED
001520             PERFORM AUDITORIA-CUENTA-CREADA
001530                 THRU AUDITORIA-CUENTA-CREADA-EXIT
001540         WHEN LKG05-EV-CHANGED
001550             PERFORM AUDITORIA-SALDO-MODIFICADO
001560                 THRU AUDITORIA-SALDO-MODIFICADO-EXIT
001570         WHEN LKG05-EV-DELETED
001580             PERFORM AUDITORIA-CUENTA-ELIMINADA
001590                 THRU AUDITORIA-CUENTA-ELIMINADA-EXIT
001600     END-EVALUATE.
001610 
001620 DE-030-NOTIFICAR.
001630     PERFORM NOTIFICAR-EVENTO THRU NOTIFICAR-EVENTO-EXIT.
001640 
001650*    -------------------------------------------------------------
001660*    AUDITORIA-CUENTA-CREADA -- CUENTA_CREADA LINE: ID, OWNER,
001670*    INITIAL BALANCE.
001680*    -------------------------------------------------------------
001690 AUDITORIA-CUENTA-CREADA.
001700     MOVE SPACES TO WK05-AUDIT-LINE.
001710     MOVE WK05-STAMP-DATE TO WK05-AL-DATE.
001720     MOVE WK05-STAMP-TIME TO WK05-AL-TIME.
001730     MOVE 'CUENTA_CREADA' TO WK05-AL-EVENT.
001740     MOVE LKG05-ACCT-ID TO WK05-AL-ACCT-ID.
001750     MOVE LKG05-OWNER-ID TO WK05-AL-AMOUNT-1.
001760     MOVE LKG05-NEW-BAL TO WK05-AL-AMOUNT-2.
001770     PERFORM ESCRIBIR-AUDITLOG THRU ESCRIBIR-AUDITLOG-EXIT.
001780 AUDITORIA-CUENTA-CREADA-EXIT.
001790     EXIT.
001800 
001810*    -------------------------------------------------------------
001820*    AUDITORIA-SALDO-MODIFICADO -- SALDO_MODIFICADO LINE: ID, OLD
001830*    BALANCE, NEW BALANCE.
001840*    -------------------------------------------------------------
001850 AUDITORIA-SALDO-MODIFICADO.
001860     MOVE SPACES TO WK05-AUDIT-LINE.
001870     MOVE WK05-STAMP-DATE TO WK05-AL-DATE.
001880     MOVE WK05-STAMP-TIME TO WK05-AL-TIME.
001890     MOVE 'SALDO_MODIFICADO' TO WK05-AL-EVENT.
001900     MOVE LKG05-ACCT-ID TO WK05-AL-ACCT-ID.
001910     MOVE LKG05-OLD-BAL TO WK05-AL-AMOUNT-1.
001920     MOVE LKG05-NEW-BAL TO WK05-AL-AMOUNT-2.
001930     PERFORM ESCRIBIR-AUDITLOG THRU ESCRIBIR-AUDITLOG-EXIT.
001940 AUDITORIA-SALDO-MODIFICADO-EXIT.
001950     EXIT.
001960 
001970*    -------------------------------------------------------------
001980*    AUDITORIA-CUENTA-ELIMINADA -- CUENTA_ELIMINADA LINE: ID ONLY.
001990*    -------------------------------------------------------------
002000 AUDITORIA-CUENTA-ELIMINADA.
002010     MOVE SPACES TO WK05-AUDIT-LINE.
002020     MOVE WK05-STAMP-DATE TO WK05-AL-DATE.
002030     MOVE WK05-STAMP-TIME TO WK05-AL-TIME.
002040     MOVE 'CUENTA_ELIMINADA' TO WK05-AL-EVENT.
002050     MOVE LKG05-ACCT-ID TO WK05-AL-ACCT-ID.
002060     PERFORM ESCRIBIR-AUDITLOG THRU ESCRIBIR-AUDITLOG-EXIT.
002070 AUDITORIA-CUENTA-ELIMINADA-EXIT.
002080     EXIT.
002090 
002100 ESCRIBIR-AUDITLOG.
002110     IF WK05-AUDIT-OPEN-FLAG = 'N'
002120         OPEN OUTPUT AUDITLOG
002130         MOVE 'Y' TO WK05-AUDIT-OPEN-FLAG
002140     ELSE
002150         OPEN EXTEND AUDITLOG
002160     END-IF.
002170     WRITE AUDITLOG-RECORD FROM WK05-AUDIT-LINE.
002180     CLOSE AUDITLOG.
002190 ESCRIBIR-AUDITLOG-EXIT.
002200     EXIT.
002210 
002220*    -------------------------------------------------------------
002230*    NOTIFICAR-EVENTO -- CONSOLE-ONLY NOTIFICATION LINES, PLUS
002240*    NOTIFICAR-ALERTA-SALDO WHEN THE MOVE IS OVER $1000.00.
002250*    -------------------------------------------------------------
002260 NOTIFICAR-EVENTO.
002270     EVALUATE TRUE
002280         WHEN LKG05-EV-CREATED
002290             DISPLAY 'NOTIF: CUENTA CREADA ' LKG05-ACCT-ID
002300                 ' PROPIETARIO ' LKG05-OWNER-ID
002310                 ' SALDO INICIAL ' LKG05-NEW-BAL
002320         WHEN LKG05-EV-CHANGED
002330             DISPLAY 'NOTIF: SALDO CAMBIO CUENTA ' LKG05-ACCT-ID
002340                 ' DE ' LKG05-OLD-BAL ' A ' LKG05-NEW-BAL
002350             PERFORM NOTIFICAR-ALERTA-SALDO
002360                 THRU NOTIFICAR-ALERTA-SALDO-EXIT
002370         WHEN LKG05-EV-DELETED
002380             DISPLAY 'NOTIF: CUENTA ELIMINADA ' LKG05-ACCT-ID
002390     END-EVALUATE.
002400 NOTIFICAR-EVENTO-EXIT.
002410     EXIT.
002420 
002430*    -------------------------------------------------------------
002440*    NOTIFICAR-ALERTA-SALDO -- FIRES ONLY WHEN THE ABSOLUTE
002450*    BALANCE CHANGE IS STRICTLY OVER $1000.00. WO-0680.
002460*    -------------------------------------------------------------
002470 NOTIFICAR-ALERTA-SALDO.
002480     COMPUTE WK05-DIFF = LKG05-NEW-BAL - LKG05-OLD-BAL.
002490     IF WK05-DIFF < 0
002500         COMPUTE WK05-ABS-DIFF = WK05-DIFF * -1
002510     ELSE
002520         MOVE WK05-DIFF TO WK05-ABS-DIFF
002530     END-IF.
002540     IF WK05-ABS-DIFF > 1000.00
002550         DISPLAY 'ALERTA: MOVIMIENTO DE SALDO SUPERIOR A $1000 '
002560             'EN CUENTA ' LKG05-ACCT-ID ' -- DIFERENCIA '
002570             WK05-ABS-DIFF
002580     END-IF.
002590 NOTIFICAR-ALERTA-SALDO-EXIT.
002600     EXIT.
002610 
