000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BANK00.
000120 AUTHOR. R. QUILEZ VIVES.
000130 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 1994-11-02.
000150 DATE-COMPILED.
000160 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000170*=================================================================
000180*    CHANGE LOG
000190*    ----------
000200*    1994-11-02 JLP  WO-0602  ORIGINAL -- NIGHTLY RECON DRIVER,
000210*                             REPOINTS OLD BANK1 MENU-CALL HABIT
000220*                             AT A FIXED STEP LIST, NOT A MENU
000230*    1996-04-08 JLP  WO-0714  ADDED CALL TO BANK07 FOR THE NEW
000240*                             SALDMENS BALANCE REPORT
000250*    1998-10-05 CBH  WO-0801  Y2K -- RUN-DATE REVIEWED, ALREADY
000260*                             4-DIGIT YEAR PER CURRENT-DATE
000270*    1999-06-01 CBH  WO-0819  ADDED CHEQUEO-PROPIETARIOS, END-OF-
000280*                             RUN ORPHAN-OWNER CHECK VS USERMAST
000290*    2002-07-15 DFR  WO-0955  RUN-STATUS SWITCH ADDED SO OPS CAN
000300*                             TELL A CLEAN RUN FROM A REJECT RUN
000310*=================================================================
000320 
000330*    THE NIGHTLY ACCOUNT-LEDGER RUN.  REPLACES THE OLD BANK1 CARD-
000340*    BY-CARD MENU -- EACH STEP BELOW CALLS A SIBLING SUBPROGRAM,
000350*    THE SAME CALL-BY-NUMBER HABIT BANK1 USED, EXCEPT THE STEP
000360*    LIST IS FIXED INSTEAD OF OPERATOR-KEYED.
000370 
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     UPSI-0 ON STATUS IS RERUN-REQUESTED
000420     UPSI-0 OFF STATUS IS NORMAL-START.
000430 
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT ACCTMAST ASSIGN TO ACCTMAST
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS WK00-ACCT-STATUS.
000490 
000500     SELECT USERMAST ASSIGN TO USERMAST
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS WK00-USER-STATUS.
000530 
000540 DATA DIVISION.
000550 FILE SECTION.
000560 FD  ACCTMAST
000570     LABEL RECORDS ARE STANDARD.
000580 COPY ACCTREC.
000590 
000600 FD  USERMAST
000610     LABEL RECORDS ARE STANDARD.
000620 COPY USRREC.
000630 
000640 WORKING-STORAGE SECTION.
000650 01  WK00-RUN-SWITCHES.
000660     05  WK00-ACCT-STATUS          PIC X(02).
000670         88  WK00-ACCT-OK          VALUE '00'.
000680         88  WK00-ACCT-EOF         VALUE '10'.
000690     05  WK00-USER-STATUS          PIC X(02).
000700         88  WK00-USER-OK          VALUE '00'.
000710         88  WK00-USER-EOF         VALUE '10'.
000720     05  WK00-RUN-RESULT           PIC X(01).
000730         88  WK00-RUN-CLEAN        VALUE 'C'.
000740         88  WK00-RUN-REJECTS      VALUE 'R'.
000750 
000760*    SMALL LINEAR CACHE OF USER-IDS ALREADY CHECKED THIS RUN, SO A
000770*    BRANCH WITH MANY ACCOUNTS UNDER ONE OWNER DOES NOT RE-SCAN
000780*    USERMAST FOR EVERY ACCOUNT ROW -- SEE WO-0819 ABOVE.
000790 01  WK00-OWNER-CACHE.
000800     05  WK00-OWNER-SLOT OCCURS 25 TIMES
000810             INDEXED BY WK00-OWNER-IX.
000820         10  WK00-CACHED-OWNER-ID  PIC 9(09) COMP.
000830         10  WK00-CACHED-FOUND     PIC X(01).
000840             88  WK00-CACHED-IS-FOUND  VALUE 'Y'.
000850             88  WK00-CACHED-IS-ORPHAN VALUE 'N'.
000860 
000870 77  WK00-OWNER-COUNT             PIC 9(04) COMP VALUE 0.
000880 77  WK00-ACCT-COUNT              PIC 9(09) COMP VALUE 0.
000890 77  WK00-ORPHAN-COUNT            PIC 9(09) COMP VALUE 0.
000900 77  WK00-SUB                     PIC 9(04) COMP VALUE 0.
000910 77  WK00-USER-COUNT              PIC 9(06) COMP VALUE 0.
000920 01  WK00-USER-TABLE.
000930     05  WK00-USER-SLOT OCCURS 1 TO 5000 TIMES
000940             DEPENDING ON WK00-USER-COUNT
000950             ASCENDING KEY IS WK00-TBL-USER-ID
000960             INDEXED BY WK00-USER-IX.
000970         10  WK00-TBL-USER-ID      PIC 9(09).
000980 
000990 PROCEDURE DIVISION.
001000 
001010*    -------------------------------------------------------------
001020*    A-000-MAIN-CONTROL -- ONE PASS THROUGH THE NIGHTLY STEP LIST
001030*    -------------------------------------------------------------
001040 A-000-MAIN-CONTROL.
001050     DISPLAY 'BANK00 -- ACCOUNT LEDGER NIGHTLY RUN STARTING'.
001060     SET WK00-RUN-CLEAN TO TRUE.
001070     PERFORM B-000-RUN-TRANSFERS THRU B-000-EXIT.
001080     PERFORM C-000-CHEQUEO-PROPIETARIOS THRU C-000-EXIT.
001090     PERFORM D-000-RUN-REPORTS THRU D-000-EXIT.
001100     DISPLAY 'BANK00 -- NIGHTLY RUN COMPLETE, RESULT = '
001110             WK00-RUN-RESULT.
001120     STOP RUN.
001130 
001140*    -------------------------------------------------------------
001150*    B-000 -- TRANSFER STEP.  BANK01 OWNS XFERIN/XFEROUT AND LOOPS
001160*    OVER EVERY REQUEST ITSELF, THE SAME WAY BANK1 USED TO CALL A
001170*    SIBLING AND LEAVE IT TO DRIVE ITS OWN SCREEN LOOP.
001180*    -------------------------------------------------------------
001190 B-000-RUN-TRANSFERS.
001200     CALL 'BANK01'.
001210 B-000-EXIT.
001220     EXIT.
001230 
001240*    -------------------------------------------------------------
001250*    C-000 -- END-OF-RUN INTEGRITY CHECK.  EVERY ACCOUNT OWNER-ID
001260*    MUST APPEAR ON USERMAST; ANY THAT DO NOT ARE LOGGED, NOT
001270*    REJECTED -- THIS IS A DIAGNOSTIC PASS, NOT A POSTING STEP.
001280*    -------------------------------------------------------------
001290 C-000-CHEQUEO-PROPIETARIOS.
001300     PERFORM C-100-LOAD-USER-TABLE THRU C-100-EXIT.
001310     OPEN INPUT ACCTMAST.
001320     IF NOT WK00-ACCT-OK
001330         DISPLAY 'BANK00 -- ACCTMAST OPEN FAILED, SKIPPING CHECK'
001340         GO TO C-000-EXIT
001350     END-IF.
001360     PERFORM C-200-CHECK-ONE-ACCOUNT THRU C-200-EXIT
001370         UNTIL WK00-ACCT-EOF.
001380     CLOSE ACCTMAST.
001390     DISPLAY 'BANK00 -- ACCOUNTS CHECKED    ' WK00-ACCT-COUNT.
001400     DISPLAY 'BANK00 -- ORPHAN OWNERS FOUND  ' WK00-ORPHAN-COUNT.
001410     IF WK00-ORPHAN-COUNT > 0
001420         SET WK00-RUN-REJECTS TO TRUE
001430     END-IF.
001440 C-000-EXIT.
001450     EXIT.
001460 
001470 C-100-LOAD-USER-TABLE.
001480     MOVE 0 TO WK00-USER-COUNT.
001490     OPEN INPUT USERMAST.
001500     IF NOT WK00-USER-OK
001510         DISPLAY 'BANK00 -- USERMAST OPEN FAILED, SKIPPING CHECK'
001520         GO TO C-100-EXIT
001530     END-IF.
001540 C-110-READ-USER.
001550     READ USERMAST NEXT RECORD AT END GO TO C-100-CLOSE.
001560     ADD 1 TO WK00-USER-COUNT.
001570     SET WK00-USER-IX TO WK00-USER-COUNT.
001580     MOVE USER-ID TO WK00-TBL-USER-ID (WK00-USER-IX).
001590     GO TO C-110-READ-USER.
001600 C-100-CLOSE.
001610     CLOSE USERMAST.
001620 C-100-EXIT.
001630     EXIT.
001640 
001650 C-200-CHECK-ONE-ACCOUNT.
001660     READ ACCTMAST NEXT RECORD AT END GO TO C-200-EXIT.
001670     ADD 1 TO WK00-ACCT-COUNT.
001680     IF ACCT-OWNER-ID = ZERO
001690         GO TO C-200-EXIT
001700     END-IF.
001710     PERFORM C-300-CACHE-LOOKUP THRU C-300-EXIT.
001720     IF WK00-CACHED-IS-ORPHAN (WK00-OWNER-IX)
001730         ADD 1 TO WK00-ORPHAN-COUNT
001740         DISPLAY 'BANK00 -- ORPHAN OWNER ON ACCOUNT ' ACCT-ID
001750                 ' OWNER ' ACCT-OWNER-ID
001760     END-IF.
001770 C-200-EXIT.
001780     EXIT.
001790 
001800*    LINEAR SEARCH OF THE OWNER CACHE FIRST; ON A MISS SEARCH
001810*    THE USER TABLE (LOADED SORTED, SO SEARCH ALL APPLIES) AND
001820*    RECORD THE RESULT IN THE NEXT FREE CACHE SLOT, WRAPPING WHEN
001830*    THE 25-ENTRY CACHE IS FULL -- IT ONLY NEEDS TO CATCH REPEATS
001840*    WITHIN A FEW ACCOUNTS OF EACH OTHER, NOT BE EXHAUSTIVE.
001850 C-300-CACHE-LOOKUP.
001860     SET WK00-OWNER-IX TO 1.
001870     SEARCH WK00-OWNER-SLOT VARYING WK00-OWNER-IX
001880         AT END GO TO C-300-MISS
001890         WHEN WK00-CACHED-OWNER-ID (WK00-OWNER-IX) = ACCT-OWNER-ID
001900             GO TO C-300-EXIT
001910     END-SEARCH.
001920 C-300-MISS.
001930     IF WK00-OWNER-COUNT < 25
001940         ADD 1 TO WK00-OWNER-COUNT
001950         SET WK00-OWNER-IX TO WK00-OWNER-COUNT
001960     ELSE
001970         SET WK00-OWNER-IX TO 1
001980     END-IF.
001990     MOVE ACCT-OWNER-ID TO WK00-CACHED-OWNER-ID (WK00-OWNER-IX).
002000     SET WK00-USER-IX TO 1.
002010     SET WK00-CACHED-IS-ORPHAN (WK00-OWNER-IX) TO TRUE.
002020     SEARCH ALL WK00-USER-SLOT
002030         AT END GO TO C-300-EXIT
002040         WHEN WK00-TBL-USER-ID (WK00-USER-IX) = ACCT-OWNER-ID
002050             SET WK00-CACHED-IS-FOUND (WK00-OWNER-IX) TO TRUE
002060     END-SEARCH.
002070 C-300-EXIT.
002080     EXIT.
002090 
002100*    -------------------------------------------------------------
002110*    D-000 -- REPORT STEP.  BANK07 SCANS ACCTMAST ITSELF AND
002120*    SUMMRPT; NOTHING TO PASS IT ON THE CALL.
002130*    -------------------------------------------------------------
002140 D-000-RUN-REPORTS.
002150     CALL 'BANK07'.
002160 D-000-EXIT.
002170     EXIT.
002180 
