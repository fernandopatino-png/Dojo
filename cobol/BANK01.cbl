000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BANK01.
000120 AUTHOR. M. TENA SANZ.
000130 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 1993-08-09.
000150 DATE-COMPILED.
000160 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000170*=================================================================
000180*    CHANGE LOG
000190*    ----------
000200*    1993-08-09 MTS  WO-0533  ORIGINAL -- REPLACES THE OLD BANK6
000210*                             SCREEN TRANSFER WITH A BATCH STEP
000220*                             READING XFERIN INSTEAD OF A CARD
000230*    1995-05-17 JLP  WO-0661  RES-MESSAGE ADDED SO A REJECT
000240*                             CARRIES A REASON, NOT JUST 'N'
000250*    1997-03-11 JLP  WO-0733  TRANSFER-ID WIDENED TO 36 CHARACTERS
000260*    1998-10-05 CBH  WO-0801  Y2K -- TIMESTAMP TOKEN REVIEWED,
000270*                             USES CURRENT-DATE, NO CHANGE NEEDED
000280*    1999-06-01 CBH  WO-0819  WIRED IN THE CALLS TO BANK04 AND
000290*                             BANK05 SO HISTORY AND EVENTS FOLLOW
000300*                             EVERY POSTED TRANSFER
000310*    2004-08-02 DFR  WO-1108  AUDIT FINDING -- XFEROUT-RECORD
000320*                             WIDENED TO 142 BYTES, MATCHES THE
000330*                             WIDER XFER-RESULT-RECORD NOW THAT
000340*                             RES-MESSAGE IS X(80). NO PROCEDURE
000350*                             DIVISION CHANGE NEEDED IN VALIDAR-
000360*                             TRANSFERENCIA -- XFER-AMOUNT WAS
000370*                             MADE SIGNED IN THE COPYBOOK SO THE
000380*                             EXISTING > ZERO TEST NOW CATCHES A
000390*                             NEGATIVE AMOUNT AS IT SHOULD
000400*=================================================================
000410 
000420*    NIGHTLY TRANSFER STEP.  READS ONE XFER-REQUEST-RECORD PER
000430*    XFERIN ENTRY, VALIDATES IT, POSTS IT AGAINST ACCTMAST VIA
000440*    BANK02, LOGS HISTORY VIA BANK04 AND FIRES EVENTS VIA BANK05,
000450*    THEN WRITES ONE XFER-RESULT-RECORD PER REQUEST TO XFEROUT.
000460 
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     UPSI-0 ON  STATUS IS STOP-ON-FIRST-REJECT
000510     UPSI-0 OFF STATUS IS RUN-ALL-REQUESTS.
000520 
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT XFERIN ASSIGN TO XFERIN
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WK01-XFERIN-STATUS.
000580 
000590     SELECT XFEROUT ASSIGN TO XFEROUT
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WK01-XFEROUT-STATUS.
000620 
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  XFERIN
000660     LABEL RECORDS ARE STANDARD.
000670 01  XFERIN-RECORD                   PIC X(26).
000680 
000690 FD  XFEROUT
000700     LABEL RECORDS ARE STANDARD.
000710*    WIDENED TO 142 BYTES BY WO-1108 WHEN RES-MESSAGE GREW TO
000720*    X(80) -- SEE XFERREC CHANGE LOG
000730 01  XFEROUT-RECORD                  PIC X(142).
000740 
000750 WORKING-STORAGE SECTION.
000760 COPY XFERREC.
000770 
000780 01  WK01-FILE-SWITCHES.
000790     05  WK01-XFERIN-STATUS        PIC X(02).
000800         88  WK01-XFERIN-OK        VALUE '00'.
000810         88  WK01-XFERIN-EOF       VALUE '10'.
000820     05  WK01-XFEROUT-STATUS       PIC X(02).
000830         88  WK01-XFEROUT-OK       VALUE '00'.
000840 
000850*    RUN-UNIT TOKEN AND MONOTONIC COUNTER USED TO FABRICATE A
000860*    UNIQUE 36-CHARACTER TRANSFER-ID -- NO UUID SERVICE ON THIS
000870*    SHOP'S COMPILER, SO WE ROLL OUR OWN FROM THE CLOCK.
000880 01  WK01-STAMP-RAW                PIC X(21).
000890 01  WK01-STAMP REDEFINES WK01-STAMP-RAW.
000900     05  WK01-STAMP-DATE           PIC 9(08).
000910     05  WK01-STAMP-TIME           PIC 9(06).
000920     05  FILLER                    PIC X(07).
000930 77  WK01-SEQUENCE-NBR             PIC 9(09) COMP VALUE 0.
000940 01  WK01-XFER-ID-WORK.
000950     05  WK01-ID-DATE              PIC 9(08).
000960     05  FILLER                    PIC X(01) VALUE '-'.
000970     05  WK01-ID-TIME              PIC 9(08).
000980     05  FILLER                    PIC X(01) VALUE '-'.
000990     05  WK01-ID-SEQ               PIC 9(09).
001000     05  FILLER                    PIC X(09) VALUE SPACES.
001010 
001020 77  WK01-REJECT-COUNT             PIC 9(09) COMP VALUE 0.
001030 77  WK01-POSTED-COUNT             PIC 9(09) COMP VALUE 0.
001040 77  WK01-VALID-FLAG               PIC X(01).
001050     88  WK01-REQUEST-VALID        VALUE 'Y'.
001060     88  WK01-REQUEST-REJECTED     VALUE 'N'.
001070 77  WK01-REJECT-REASON            PIC X(60).
001080 
001090*    WORK COPIES OF THE TWO ACCOUNTS INVOLVED, FILLED IN BY THE
001100*    CALLS TO BANK02.  MAX-TRANSFER-AMOUNT IS THE $10000 CEILING.
001110 78  MAX-TRANSFER-AMOUNT           VALUE 10000.00.
001120 01  WK01-FROM-ACCOUNT.
001130     05  WK01-FROM-OWNER-ID        PIC 9(09).
001140     05  WK01-FROM-BALANCE         PIC S9(09)V99.
001150     05  WK01-FROM-FOUND           PIC X(01).
001160         88  WK01-FROM-WAS-FOUND   VALUE 'Y'.
001170 01  WK01-TO-ACCOUNT.
001180     05  WK01-TO-OWNER-ID          PIC 9(09).
001190     05  WK01-TO-BALANCE           PIC S9(09)V99.
001200     05  WK01-TO-FOUND             PIC X(01).
001210         88  WK01-TO-WAS-FOUND     VALUE 'Y'.
001220 
001230*    LINKAGE MIRRORS USED ON THE CALLS TO BANK02, BANK04 AND
001240*    BANK05 -- SEE THE MATCHING LINKAGE SECTION IN EACH.
001250 01  LKG02-AREA.
001260     05  LKG02-FUNCION             PIC X(02).
001270     05  LKG02-ACCT-ID             PIC 9(09).
001280     05  LKG02-OWNER-ID            PIC 9(09).
001290     05  LKG02-BALANCE             PIC S9(09)V99.
001300     05  LKG02-FOUND-FLAG          PIC X(01).
001310     05  LKG02-ERROR-MSG           PIC X(60).
001320 01  LKG04-AREA.
001330     05  LKG04-FUNCION             PIC X(02).
001340     05  LKG04-ACCT-ID             PIC 9(09).
001350     05  LKG04-AMOUNT              PIC S9(09)V99.
001360     05  LKG04-TYPE                PIC X(12).
001370     05  LKG04-DESC                PIC X(60).
001380     05  LKG04-N                   PIC 9(03) COMP.
001390     05  LKG04-RESULT-FLAG         PIC X(01).
001400 01  LKG05-AREA.
001410     05  LKG05-EVENT               PIC X(08).
001420     05  LKG05-ACCT-ID             PIC 9(09).
001430     05  LKG05-OWNER-ID            PIC 9(09).
001440     05  LKG05-OLD-BAL             PIC S9(09)V99.
001450     05  LKG05-NEW-BAL             PIC S9(09)V99.
001460 
001470 PROCEDURE DIVISION.
001480 
001490 A-000-INICIO.
001500     MOVE FUNCTION CURRENT-DATE TO WK01-STAMP-RAW.
001510     OPEN INPUT XFERIN.
001520     IF NOT WK01-XFERIN-OK
001530         DISPLAY 'BANK01 -- XFERIN OPEN FAILED, STATUS '
001540                 WK01-XFERIN-STATUS
001550         GO TO FIN
001560     END-IF.
001570     OPEN OUTPUT XFEROUT.
001580     IF NOT WK01-XFEROUT-OK
001590         DISPLAY 'BANK01 -- XFEROUT OPEN FAILED, STATUS '
001600                 WK01-XFEROUT-STATUS
001610         GO TO PSYS-ERR
001620     END-IF.
001630 
001640 LEER-TRANSFERENCIA.
001650     READ XFERIN INTO XFER-REQUEST-RECORD AT END GO TO FIN.
001660     SET WK01-REQUEST-VALID TO TRUE.
001670     MOVE SPACES TO WK01-REJECT-REASON.
001680     PERFORM VALIDAR-TRANSFERENCIA
001690         THRU VALIDAR-TRANSFERENCIA-EXIT.
001700     IF WK01-REQUEST-REJECTED
001710         PERFORM ESCRIBIR-RESULTADO THRU ESCRIBIR-RESULTADO-EXIT
001720         GO TO LEER-TRANSFERENCIA
001730     END-IF.
001740     PERFORM LOCALIZAR-CUENTAS THRU LOCALIZAR-CUENTAS-EXIT.
001750     IF WK01-REQUEST-REJECTED
001760         PERFORM ESCRIBIR-RESULTADO THRU ESCRIBIR-RESULTADO-EXIT
001770         GO TO LEER-TRANSFERENCIA
001780     END-IF.
001790     PERFORM VERIFICAR-FONDOS THRU VERIFICAR-FONDOS-EXIT.
001800     IF WK01-REQUEST-REJECTED
001810         PERFORM ESCRIBIR-RESULTADO THRU ESCRIBIR-RESULTADO-EXIT
001820         GO TO LEER-TRANSFERENCIA
001830     END-IF.
001840     PERFORM APLICAR-TRANSFERENCIA
001850         THRU APLICAR-TRANSFERENCIA-EXIT.
001860     PERFORM ESCRIBIR-RESULTADO THRU ESCRIBIR-RESULTADO-EXIT.
001870     GO TO LEER-TRANSFERENCIA.
001880 
001890*    RULES 1-3 -- REJECT IN PLACE, NO FILE I/O YET.
001900 VALIDAR-TRANSFERENCIA.
001910     IF XFER-FROM-ID = XFER-TO-ID
001920         SET WK01-REQUEST-REJECTED TO TRUE
001930         MOVE 'No puedes transferir dinero a la misma cuenta'
001940             TO WK01-REJECT-REASON
001950         GO TO VALIDAR-TRANSFERENCIA-EXIT
001960     END-IF.
001970     IF XFER-AMOUNT NOT > ZERO
001980         SET WK01-REQUEST-REJECTED TO TRUE
001990         MOVE 'El monto debe ser mayor a $0' TO WK01-REJECT-REASON
002000         GO TO VALIDAR-TRANSFERENCIA-EXIT
002010     END-IF.
002020     IF XFER-AMOUNT > MAX-TRANSFER-AMOUNT
002030         SET WK01-REQUEST-REJECTED TO TRUE
002040         MOVE 'El monto excede el limite maximo de $10000.0'
002050             TO WK01-REJECT-REASON
002060         GO TO VALIDAR-TRANSFERENCIA-EXIT
002070     END-IF.
002080 VALIDAR-TRANSFERENCIA-EXIT.
002090     EXIT.
002100 
002110*    CALL BANK02 'RD' FOR EACH SIDE OF THE TRANSFER.
002120 LOCALIZAR-CUENTAS.
002130     MOVE 'RD' TO LKG02-FUNCION.
002140     MOVE XFER-FROM-ID TO LKG02-ACCT-ID.
002150     CALL 'BANK02' USING LKG02-AREA.
002160     IF LKG02-FOUND-FLAG NOT = 'Y'
002170         SET WK01-REQUEST-REJECTED TO TRUE
002180         MOVE LKG02-ERROR-MSG TO WK01-REJECT-REASON
002190         GO TO LOCALIZAR-CUENTAS-EXIT
002200     END-IF.
002210     MOVE LKG02-OWNER-ID  TO WK01-FROM-OWNER-ID.
002220     MOVE LKG02-BALANCE   TO WK01-FROM-BALANCE.
002230     SET  WK01-FROM-WAS-FOUND TO TRUE.
002240 
002250     MOVE 'RD' TO LKG02-FUNCION.
002260     MOVE XFER-TO-ID TO LKG02-ACCT-ID.
002270     CALL 'BANK02' USING LKG02-AREA.
002280     IF LKG02-FOUND-FLAG NOT = 'Y'
002290         SET WK01-REQUEST-REJECTED TO TRUE
002300         MOVE LKG02-ERROR-MSG TO WK01-REJECT-REASON
002310         GO TO LOCALIZAR-CUENTAS-EXIT
002320     END-IF.
002330     MOVE LKG02-OWNER-ID  TO WK01-TO-OWNER-ID.
002340     MOVE LKG02-BALANCE   TO WK01-TO-BALANCE.
002350     SET  WK01-TO-WAS-FOUND TO TRUE.
002360 LOCALIZAR-CUENTAS-EXIT.
002370     EXIT.
002380 
002390*    RULE 4 -- SUFFICIENT-FUNDS CHECK.
002400 VERIFICAR-FONDOS.
002410     IF WK01-FROM-BALANCE < XFER-AMOUNT
002420         SET WK01-REQUEST-REJECTED TO TRUE
002430         STRING 'Saldo insuficiente. Disponible: $'
002440                WK01-FROM-BALANCE DELIMITED BY SIZE
002450             INTO WK01-REJECT-REASON
002460     END-IF.
002470 VERIFICAR-FONDOS-EXIT.
002480     EXIT.
002490 
002500*    RULE 5 -- POST BOTH LEGS, THEN LOG HISTORY (BANK04) AND FIRE
002510*    THE BALANCE-CHANGED EVENT (BANK05) FOR EACH ACCOUNT.
002520 APLICAR-TRANSFERENCIA.
002530     ADD 1 TO WK01-SEQUENCE-NBR.
002540     COMPUTE WK01-FROM-BALANCE ROUNDED =
002550             WK01-FROM-BALANCE - XFER-AMOUNT.
002560     COMPUTE WK01-TO-BALANCE ROUNDED =
002570             WK01-TO-BALANCE + XFER-AMOUNT.
002580 
002590     MOVE 'UB' TO LKG02-FUNCION.
002600     MOVE XFER-FROM-ID TO LKG02-ACCT-ID.
002610     MOVE WK01-FROM-BALANCE TO LKG02-BALANCE.
002620     CALL 'BANK02' USING LKG02-AREA.
002630     MOVE 'UB' TO LKG02-FUNCION.
002640     MOVE XFER-TO-ID TO LKG02-ACCT-ID.
002650     MOVE WK01-TO-BALANCE TO LKG02-BALANCE.
002660     CALL 'BANK02' USING LKG02-AREA.
002670 
002680     PERFORM GENERAR-ID-TRF THRU GENERAR-ID-TRF-EXIT.
002690 
002700     MOVE 'AP' TO LKG04-FUNCION.
002710     MOVE XFER-FROM-ID TO LKG04-ACCT-ID.
002720     COMPUTE LKG04-AMOUNT = ZERO - XFER-AMOUNT.
002730     MOVE 'TRANSFER-OUT' TO LKG04-TYPE.
002740     MOVE WK01-XFER-ID-WORK TO LKG04-DESC.
002750     CALL 'BANK04' USING LKG04-AREA.
002760 
002770     MOVE 'AP' TO LKG04-FUNCION.
002780     MOVE XFER-TO-ID TO LKG04-ACCT-ID.
002790     MOVE XFER-AMOUNT TO LKG04-AMOUNT.
002800     MOVE 'TRANSFER-IN' TO LKG04-TYPE.
002810     MOVE WK01-XFER-ID-WORK TO LKG04-DESC.
002820     CALL 'BANK04' USING LKG04-AREA.
002830 
002840     MOVE 'CHANGED' TO LKG05-EVENT.
002850     MOVE XFER-FROM-ID TO LKG05-ACCT-ID.
002860     MOVE WK01-FROM-OWNER-ID TO LKG05-OWNER-ID.
002870     ADD XFER-AMOUNT TO WK01-FROM-BALANCE GIVING LKG05-OLD-BAL.
002880     MOVE WK01-FROM-BALANCE TO LKG05-NEW-BAL.
002890     CALL 'BANK05' USING LKG05-AREA.
002900 
002910     MOVE 'CHANGED' TO LKG05-EVENT.
002920     MOVE XFER-TO-ID TO LKG05-ACCT-ID.
002930     MOVE WK01-TO-OWNER-ID TO LKG05-OWNER-ID.
002940     SUBTRACT XFER-AMOUNT FROM WK01-TO-BALANCE
002950         GIVING LKG05-OLD-BAL.
002960     MOVE WK01-TO-BALANCE TO LKG05-NEW-BAL.
002970     CALL 'BANK05' USING LKG05-AREA.
002980 
002990     ADD 1 TO WK01-POSTED-COUNT.
003000     MOVE WK01-XFER-ID-WORK  TO RES-TRANSFER-ID.
003010     MOVE XFER-FROM-ID       TO RES-FROM-ID.
003020     MOVE XFER-TO-ID         TO RES-TO-ID.
003030     MOVE XFER-AMOUNT        TO RES-AMOUNT.
003040     SET  RES-SUCCESS TO TRUE.
003050     MOVE 'Transferencia completada exitosamente' TO RES-MESSAGE.
003060 APLICAR-TRANSFERENCIA-EXIT.
003070     EXIT.
003080 
003090*    RULE 6 -- MANUFACTURE THE 36-CHARACTER TRANSFER TOKEN FROM
003100*    THE RUN-UNIT CLOCK STAMP AND THE MONOTONIC SEQUENCE NUMBER.
003110 GENERAR-ID-TRF.
003120     MOVE WK01-STAMP-DATE TO WK01-ID-DATE.
003130     MOVE WK01-STAMP-TIME TO WK01-ID-TIME.
003140     MOVE WK01-SEQUENCE-NBR TO WK01-ID-SEQ.
003150 GENERAR-ID-TRF-EXIT.
003160     EXIT.
003170 
003180 ESCRIBIR-RESULTADO.
003190     IF WK01-REQUEST-REJECTED
003200         ADD 1 TO WK01-REJECT-COUNT
003210         MOVE SPACES        TO RES-TRANSFER-ID
003220         MOVE XFER-FROM-ID  TO RES-FROM-ID
003230         MOVE XFER-TO-ID    TO RES-TO-ID
003240         MOVE XFER-AMOUNT   TO RES-AMOUNT
003250         SET  RES-FAILURE   TO TRUE
003260         MOVE WK01-REJECT-REASON TO RES-MESSAGE
003270     END-IF.
003280     WRITE XFEROUT-RECORD FROM XFER-RESULT-RECORD.
003290     IF WK01-REQUEST-REJECTED AND STOP-ON-FIRST-REJECT
003300         DISPLAY 'BANK01 -- UPSI-0 SET, STOPPING ON FIRST REJECT'
003310         GO TO FIN
003320     END-IF.
003330 ESCRIBIR-RESULTADO-EXIT.
003340     EXIT.
003350 
003360 PSYS-ERR.
003370     DISPLAY 'BANK01 -- HA OCURRIDO UN ERROR DE E/S'.
003380     CLOSE XFERIN XFEROUT.
003390     STOP RUN.
003400 
003410 FIN.
003420     CLOSE XFERIN XFEROUT.
003430     DISPLAY 'BANK01 -- TRANSFERS POSTED  ' WK01-POSTED-COUNT.
003440     DISPLAY 'BANK01 -- TRANSFERS REJECTED' WK01-REJECT-COUNT.
