000100*=================================================================
000110*    XFERREC  --  TRANSFER REQUEST / RESULT LAYOUTS
000120*=================================================================
000130*
000140*    UNIZARBANK DATA PROCESSING  --  COPY MEMBER XFERREC
000150*
000160*    XFER-REQUEST-RECORD IS ONE INPUT LINE OF XFERIN, THE FILE OF
000170*    MOVEMENT REQUESTS FED TO THE NIGHTLY TRANSFER STEP (BANK01).
000180*    XFER-RESULT-RECORD IS THE MATCHING OUTPUT LINE WRITTEN TO
000190*    XFEROUT, ONE PER REQUEST, SUCCESS OR FAILURE.
000200*
000210*    CHANGE LOG
000220*    ----------
000230*    1993-08-09 MTS  WO-0533  ORIGINAL LAYOUT, MOVED TRANSFER
000240*                             REQUESTS OFF THE OLD SCREEN-ENTRY
000250*                             SCHEME AND ONTO A BATCH INPUT FILE
000260*    1995-05-17 JLP  WO-0661  ADDED RES-MESSAGE TO XFER-RESULT SO
000270*                             REJECTS CARRY A REASON, NOT JUST 'N'
000280*    1997-03-11 JLP  WO-0733  RES-TRANSFER-ID WIDENED TO X(36)
000290*    2004-07-19 DFR  WO-1104  XFER-AMOUNT AND RES-AMOUNT REPACKED
000300*                             COMP-3 PER THE STANDARDS-COMMITTEE
000310*                             RULING ON MONEY FIELDS
000320*    2004-08-02 DFR  WO-1108  AUDIT FINDING -- XFER-AMOUNT AND
000330*                             RES-AMOUNT MADE SIGNED, WERE LEFT
000340*                             UNSIGNED BY WO-1104 WHICH LET A
000350*                             NEGATIVE XFERIN AMOUNT SLIP PAST
000360*                             VALIDAR-TRANSFERENCIA'S > ZERO TEST.
000370*                             XFER-REQUEST-ALT'S SIGNED SHADOW
000380*                             DROPPED, NO LONGER NEEDED NOW THE
000390*                             BASE FIELD CARRIES ITS OWN SIGN.
000400*                             XFER-REQUEST-RECORD'S FILLER TRIMMED
000410*                             TO 2 BYTES -- WO-1104 OVERPADDED IT
000420*                             ASSUMING THE OLD ZONED WIDTH, THE
000430*                             GROUP STAYS 26 BYTES TO MATCH XFERIN
000440*                             RES-MESSAGE WIDENED TO X(80) TO
000450*                             MATCH THE SPEC'D RESULT LAYOUT,
000460*                             XFEROUT WIDENS TO 142 BYTES TO SUIT.
000470*
000480*=================================================================
000490
000500 01  XFER-REQUEST-RECORD.
000510*    ACCOUNT THE MONEY LEAVES
000520     05  XFER-FROM-ID                  PIC 9(09).
000530*    ACCOUNT THE MONEY LANDS IN
000540     05  XFER-TO-ID                    PIC 9(09).
000550*    SIGNED AMOUNT REQUESTED, 2 DECIMALS, PACKED -- MUST BE
000560*    POSITIVE, VALIDAR-TRANSFERENCIA REJECTS ANYTHING ELSE.
000570*    REPACKED WO-1104, MADE SIGNED WO-1108
000580     05  XFER-AMOUNT                   PIC S9(09)V99 COMP-3.
000590*    RESERVED FOR EXPANSION -- PADS THE GROUP TO XFERIN'S 26-BYTE
000600*    LENGTH, TRIMMED BY WO-1108 (WO-1104 OVERPADDED THIS FIELD)
000610     05  FILLER                        PIC X(02).
000620
000630 01  XFER-RESULT-RECORD.
000640*    UUID-STYLE TOKEN OF THE POSTED TRANSFER, SPACES IF FAILED
000650     05  RES-TRANSFER-ID               PIC X(36).
000660     05  RES-FROM-ID                   PIC 9(09).
000670     05  RES-TO-ID                     PIC 9(09).
000680*    SIGNED AMOUNT POSTED, 2 DECIMALS, PACKED. REPACKED WO-1104,
000690*    MADE SIGNED WO-1108
000700     05  RES-AMOUNT                    PIC S9(09)V99 COMP-3.
000710*    'Y' POSTED / 'N' REJECTED
000720     05  RES-SUCCESS-FLAG              PIC X(01).
000730         88  RES-SUCCESS               VALUE 'Y'.
000740         88  RES-FAILURE               VALUE 'N'.
000750*    RESULT TEXT OR REJECT REASON, SPANISH, PER THE ORIGINAL
000760*    ONLINE MESSAGE CATALOG -- SEE BANK01 WORKING-STORAGE.
000770*    WIDENED TO X(80) BY WO-1108 TO MATCH THE SPEC'D LAYOUT.
000780     05  RES-MESSAGE                   PIC X(80).
000790*    RESERVED FOR EXPANSION -- XFEROUT'S RECORD LENGTH MOVED TO
000800*    142 BYTES WHEN WO-1108 WIDENED RES-MESSAGE TO X(80)
000810     05  FILLER                        PIC X(01).
000820
000830*-----------------------------------------------------------------
000840*    XFER-RESULT-PRINT REDEFINES THE RESULT RECORD FOR THE ONE
000850*    CASE WE STILL DISPLAY A REJECT TO THE OPERATOR CONSOLE.
000860*    WIDENED TO 142 BYTES BY WO-1108 TO MATCH XFER-RESULT-RECORD.
000870*-----------------------------------------------------------------
000880 01  XFER-RESULT-PRINT REDEFINES XFER-RESULT-RECORD.
000890     05  FILLER                        PIC X(142).
000900 
