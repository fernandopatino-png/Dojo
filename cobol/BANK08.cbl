000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BANK08.
000120 AUTHOR. A. SOLER MIR.
000130 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 1992-04-03.
000150 DATE-COMPILED.
000160 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000170*=================================================================
000180*    CHANGE LOG
000190*    ----------
000200*    1992-04-03 MTS  WO-0488  ORIGINAL -- NEW-CUSTOMER SIGN-UP
000210*                             SCREEN PROJECT, REPLACES THE MANUAL
000220*                             PAPER-FORM SIGN-UP LOG
000230*    1995-05-17 JLP  WO-0661  BUSCAR-USUARIO ADDED FOR THE
000240*                             STATEMENT-BY-MAIL LOOKUP
000250*    1998-10-05 CBH  WO-0801  Y2K -- REVIEWED, NO CHANGE REQUIRED
000260*    2000-02-28 DFR  WO-0870  USER-ACTIVE ADDED, DEFAULTS 'Y' ON A
000270*                             REGISTRATION THAT DOES NOT SUPPLY
000280*                             IT, PER THE REVISED SIGN-UP RULES
000290*    2003-02-11 ASM  WO-1091  DUPLICATE-ID AND FIELD-VALIDATION
000300*                             CHECKS TIGHTENED FOR THE ON-LINE
000310*                             SIGN-UP FORM ROLLOUT -- SEE
000320*                             REGISTRAR-USUARIO BELOW
000330*    2004-07-19 DFR  WO-1103  AUDIT FINDING -- E-000'S NAME-SCAN
000340*                             LOOP RESTATED AS AN OUT-OF-LINE
000350*                             PARAGRAPH, MATCHES G-000'S PERFORM
000360*                             THRU STYLE ELSEWHERE IN THIS PROGRAM
000370*    2004-08-02 DFR  WO-1108  AUDIT FINDING -- REGISTRAR-USUARIO'S
000380*                             DUPLICATE-ID REJECT WAS THE ONLY
000390*                             ENGLISH MESSAGE IN THE PROGRAM,
000400*                             RETRANSLATED TO MATCH THE SPANISH
000410*                             CATALOG USED EVERYWHERE ELSE
000420*=================================================================
000430 
000440*    CUSTOMER-MASTER SERVER.  ONE SUBPROGRAM, TWO OPERATIONS,
000450*    SWITCHED ON LKG08-FUNCION -- RG/BU.  USERMAST IS LINE
000460*    SEQUENTIAL SO THE WHOLE FILE IS LOADED INTO WK08-USER-TABLE
000470*    ON THE FIRST CALL AND REWRITTEN WHOLESALE AFTER A REGISTER,
000480*    THE SAME WAY BANK02 KEEPS ACCTMAST RESIDENT BETWEEN CALLS.
000490 
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530    UPSI-7 ON  STATUS IS SIGNUP-TRACE-ON
000540    UPSI-7 OFF STATUS IS SIGNUP-TRACE-OFF.
000550 
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580    SELECT USERMAST ASSIGN TO USERMAST
000590        ORGANIZATION IS LINE SEQUENTIAL
000600        FILE STATUS IS WK08-USER-STATUS.
000610 
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  USERMAST
000650    LABEL RECORDS ARE STANDARD.
000660 01  USERMAST-RECORD                  PIC X(140).
000670*    RAW-BYTE VIEW USED ONLY BY THE OPERATOR DUMP UTILITY WHEN A
000680*    REJECTED SIGN-UP NEEDS DISPLAYING WITHOUT UNPACKING THE
000690*    COPYBOOK FIELDS -- SAME TRICK AS BANK06'S CATTAB-RECORD-DUMP.
000700 01  USERMAST-RECORD-DUMP REDEFINES USERMAST-RECORD.
000710    05  USRD-FIRST-40                PIC X(40).
000720    05  USRD-REST                    PIC X(100).
000730 
000740 WORKING-STORAGE SECTION.
000750 COPY USRREC.
000760 
000770 01  WK08-FILE-SWITCHES.
000780    05  WK08-USER-STATUS          PIC X(02).
000790        88  WK08-USER-OK          VALUE '00'.
000800        88  WK08-USER-EOF         VALUE '10'.
000810    05  WK08-LOAD-FLAG            PIC X(01) VALUE 'N'.
000820        88  WK08-TABLE-LOADED     VALUE 'Y'.
000830        88  WK08-NOT-YET-LOADED   VALUE 'N'.
000840    05  WK08-TABLE-FOUND-FLAG     PIC X(01).
000850        88  WK08-TABLE-FOUND      VALUE 'Y'.
000860        88  WK08-TABLE-NOTFOUND   VALUE 'N'.
000870    05  FILLER                    PIC X(04).
000880 
000890 77  WK08-USER-COUNT               PIC 9(09) COMP VALUE 0.
000900 
000910*    IN-MEMORY IMAGE OF USERMAST, ASCENDING ON USER-ID SO THE
000920*    LOOKUP PARAGRAPHS BELOW CAN SEARCH ALL AGAINST IT.
000930 01  WK08-USER-TABLE.
000940    05  WK08-USER-SLOT OCCURS 1 TO 3000 TIMES
000950            DEPENDING ON WK08-USER-COUNT
000960            ASCENDING KEY IS WK08-TBL-USER-ID
000970            INDEXED BY WK08-USER-IX.
000980        10  WK08-TBL-USER-ID      PIC 9(09).
000990        10  WK08-TBL-USER-NAME    PIC X(40).
001000        10  WK08-TBL-USER-TYPE    PIC X(20).
001010        10  WK08-TBL-USER-NUMBER  PIC X(20).
001020        10  WK08-TBL-USER-EMAIL   PIC X(50).
001030        10  WK08-TBL-USER-ACTIVE  PIC X(01).
001040 
001050 77  WK08-INSERT-IX               PIC 9(09) COMP VALUE 0.
001060 77  WK08-NAME-LEN                PIC 9(02) COMP VALUE 0.
001070 77  WK08-AT-POS                  PIC 9(02) COMP VALUE 0.
001080 01  WK08-TRIM-NAME               PIC X(40) VALUE SPACES.
001090 01  WK08-NAME-CHECK REDEFINES WK08-TRIM-NAME.
001100    05  WK08-NAME-BYTE OCCURS 40 TIMES  PIC X(01).
001110 01  WK08-VALID-RESULTS.
001120    05  WK08-VALID-NOMBRE         PIC X(01).
001130        88  WK08-PASA-NOMBRE      VALUE 'Y'.
001140    05  WK08-VALID-EMAIL          PIC X(01).
001150        88  WK08-PASA-EMAIL       VALUE 'Y'.
001160    05  FILLER                    PIC X(06).
001170 
001180 LINKAGE SECTION.
001190 01  LKG08-AREA.
001200    05  LKG08-FUNCION             PIC X(02).
001210    05  LKG08-USER-ID             PIC 9(09).
001220    05  LKG08-USER-NAME           PIC X(40).
001230    05  LKG08-USER-TYPE           PIC X(20).
001240    05  LKG08-USER-NUMBER         PIC X(20).
001250    05  LKG08-USER-EMAIL          PIC X(50).
001260    05  LKG08-USER-ACTIVE         PIC X(01).
001270    05  LKG08-FOUND-FLAG          PIC X(01).
001280    05  LKG08-ERROR-MSG           PIC X(60).
001290 
001300 PROCEDURE DIVISION USING LKG08-AREA.
001310 
001320*    -------------------------------------------------------------
001330*    A-000 -- ENTRY POINT.  LOADS THE TABLE ONCE, THEN DISPATCHES
001340*    ON LKG08-FUNCION.  RG LEAVES USERMAST REWRITTEN BEFORE
001350*    RETURNING SO EVERY CALLER SEES THE POSTED RESULT.
001360*    -------------------------------------------------------------
001370 A-000-DISPATCH.
001380    IF WK08-NOT-YET-LOADED
001390        PERFORM B-000-CARGAR-MAESTRO THRU B-000-EXIT
001400    END-IF.
001410    MOVE SPACES TO LKG08-ERROR-MSG.
001420    MOVE 'N'    TO LKG08-FOUND-FLAG.
001430    EVALUATE LKG08-FUNCION
001440        WHEN 'RG'
001450            PERFORM REGISTRAR-USUARIO THRU REGISTRAR-USUARIO-EXIT
001460        WHEN 'BU'
001470            PERFORM BUSCAR-USUARIO THRU BUSCAR-USUARIO-EXIT
001480        WHEN OTHER
001490            MOVE 'FUNCION BANK08 DESCONOCIDA' TO LKG08-ERROR-MSG
001500    END-EVALUATE.
001510    EXIT PROGRAM.
001520 
001530*    -------------------------------------------------------------
001540*    B-000 -- ONE-TIME LOAD OF USERMAST INTO WK08-USER-TABLE.
001550*    -------------------------------------------------------------
001560 B-000-CARGAR-MAESTRO.
001570    MOVE 0 TO WK08-USER-COUNT.
001580    OPEN INPUT USERMAST.
001590    IF NOT WK08-USER-OK
001600        DISPLAY 'BANK08 -- USERMAST OPEN FAILED, STATUS '
001610                WK08-USER-STATUS
001620        SET WK08-TABLE-LOADED TO TRUE
001630        GO TO B-000-EXIT
001640    END-IF.
001650 B-010-READ-ONE.
001660    READ USERMAST INTO USER-RECORD AT END GO TO B-020-CLOSE.
001670    ADD 1 TO WK08-USER-COUNT.
001680    SET WK08-USER-IX TO WK08-USER-COUNT.
001690    MOVE USER-ID     TO WK08-TBL-USER-ID     (WK08-USER-IX).
001700    MOVE USER-NAME   TO WK08-TBL-USER-NAME   (WK08-USER-IX).
001710    MOVE USER-TYPE   TO WK08-TBL-USER-TYPE   (WK08-USER-IX).
001720    MOVE USER-NUMBER TO WK08-TBL-USER-NUMBER (WK08-USER-IX).
001730    MOVE USER-EMAIL  TO WK08-TBL-USER-EMAIL  (WK08-USER-IX).
001740    MOVE USER-ACTIVE TO WK08-TBL-USER-ACTIVE (WK08-USER-IX).
001750    GO TO B-010-READ-ONE.
001760 B-020-CLOSE.
001770    CLOSE USERMAST.
001780    SET WK08-TABLE-LOADED TO TRUE.
001790 B-000-EXIT.
001800    EXIT.
001810 
001820*    -------------------------------------------------------------
001830*    C-000 -- REWRITES ALL OF USERMAST FROM THE TABLE.  CALLED
001840*    AFTER A REGISTER BECAUSE LINE SEQUENTIAL HAS NO RANDOM
001850*    REWRITE, SAME AS BANK02'S C-000-REGRABAR-MAESTRO.
001860*    -------------------------------------------------------------
001870 C-000-REGRABAR-MAESTRO.
001880    OPEN OUTPUT USERMAST.
001890    IF NOT WK08-USER-OK
001900        DISPLAY 'BANK08 -- USERMAST REWRITE OPEN FAILED, STATUS '
001910                WK08-USER-STATUS
001920        GO TO C-000-EXIT
001930    END-IF.
001940    PERFORM C-100-REGRABAR-UNA
001950        VARYING WK08-USER-IX FROM 1 BY 1
001960        UNTIL WK08-USER-IX > WK08-USER-COUNT.
001970    CLOSE USERMAST.
001980 C-000-EXIT.
001990    EXIT.
002000 
002010 C-100-REGRABAR-UNA.
002020    MOVE WK08-TBL-USER-ID     (WK08-USER-IX) TO USER-ID.
002030    MOVE WK08-TBL-USER-NAME   (WK08-USER-IX) TO USER-NAME.
002040    MOVE WK08-TBL-USER-TYPE   (WK08-USER-IX) TO USER-TYPE.
002050    MOVE WK08-TBL-USER-NUMBER (WK08-USER-IX) TO USER-NUMBER.
002060    MOVE WK08-TBL-USER-EMAIL  (WK08-USER-IX) TO USER-EMAIL.
002070    MOVE WK08-TBL-USER-ACTIVE (WK08-USER-IX) TO USER-ACTIVE.
002080    WRITE USERMAST-RECORD FROM USER-RECORD.
002090 C-100-EXIT.
002100    EXIT.
002110 
002120*    -------------------------------------------------------------
002130*    D-000 -- BINARY SEARCH HELPER SHARED BY EVERY OPERATION
002140*    BELOW.  SETS WK08-TABLE-FOUND-FLAG AND LEAVES WK08-USER-IX
002150*    ON THE MATCHING SLOT WHEN FOUND.
002160*    -------------------------------------------------------------
002170 D-000-LOCALIZAR-INDICE.
002180    SET WK08-TABLE-NOTFOUND TO TRUE.
002190    IF WK08-USER-COUNT = 0
002200        GO TO D-000-EXIT
002210    END-IF.
002220    SET WK08-USER-IX TO 1.
002230    SEARCH ALL WK08-USER-SLOT
002240        AT END GO TO D-000-EXIT
002250        WHEN WK08-TBL-USER-ID (WK08-USER-IX) = LKG08-USER-ID
002260            SET WK08-TABLE-FOUND TO TRUE
002270    END-SEARCH.
002280 D-000-EXIT.
002290    EXIT.
002300 
002310*    -------------------------------------------------------------
002320*    E-000 -- NAME-NOT-BLANK-AFTER-TRIM CHECK.  MOVES LKG08-USER-
002330*    NAME TO A WORKING COPY AND SCANS RIGHT TO LEFT FOR THE FIRST
002340*    NON-SPACE BYTE; ZERO FOUND MEANS ALL SPACES (OR NULLS, WHICH
002350*    ARRIVE HERE AS LOW-VALUES AND ALSO FAIL THE TEST).
002360*    -------------------------------------------------------------
002370 E-000-VALIDAR-NOMBRE.
002380    MOVE 'N' TO WK08-VALID-NOMBRE.
002390    MOVE LKG08-USER-NAME TO WK08-TRIM-NAME.
002400    MOVE 0 TO WK08-NAME-LEN.
002410    INSPECT WK08-TRIM-NAME
002420        REPLACING ALL LOW-VALUE BY SPACE.
002430    PERFORM E-010-BUSCAR-FIN THRU E-010-EXIT
002440        VARYING WK08-AT-POS FROM 40 BY -1
002450        UNTIL WK08-AT-POS = 0.
002460    IF WK08-NAME-LEN > 0
002470        MOVE 'Y' TO WK08-VALID-NOMBRE
002480    END-IF.
002490 E-000-EXIT.
002500    EXIT.
002510
002520 E-010-BUSCAR-FIN.
002530    IF WK08-NAME-BYTE (WK08-AT-POS) NOT = SPACE
002540        MOVE WK08-AT-POS TO WK08-NAME-LEN
002550        MOVE 41 TO WK08-AT-POS
002560    END-IF.
002570 E-010-EXIT.
002580    EXIT.
002590
002600*    -------------------------------------------------------------
002610*    F-000 -- EMAIL-CONTAINS-'@' CHECK, LINEAR SCAN OF THE FIELD.
002620*    -------------------------------------------------------------
002630 F-000-VALIDAR-EMAIL.
002640    MOVE 'N' TO WK08-VALID-EMAIL.
002650    MOVE 0 TO WK08-AT-POS.
002660    INSPECT LKG08-USER-EMAIL
002670        TALLYING WK08-AT-POS FOR ALL '@'.
002680    IF WK08-AT-POS > 0
002690        MOVE 'Y' TO WK08-VALID-EMAIL
002700    END-IF.
002710 F-000-EXIT.
002720    EXIT.
002730 
002740*    -------------------------------------------------------------
002750*    REGISTRAR-USUARIO -- CUSTOMER-USE-CASE REGISTER.  VALIDATES
002760*    NAME AND EMAIL, DEFAULTS USER-ACTIVE TO 'Y' WHEN THE CALLER
002770*    LEFT IT SPACES, REJECTS A DUPLICATE ID, ELSE INSERTS THE NEW
002780*    ROW IN USER-ID ORDER AND REWRITES THE MASTER.
002790*    -------------------------------------------------------------
002800 REGISTRAR-USUARIO.
002810    PERFORM E-000-VALIDAR-NOMBRE THRU E-000-EXIT.
002820    IF NOT WK08-PASA-NOMBRE
002830        MOVE 'El nombre no puede estar vacio'
002840            TO LKG08-ERROR-MSG
002850        GO TO REGISTRAR-USUARIO-EXIT
002860    END-IF.
002870    PERFORM F-000-VALIDAR-EMAIL THRU F-000-EXIT.
002880    IF NOT WK08-PASA-EMAIL
002890        MOVE 'El email debe tener formato valido (contener @)'
002900            TO LKG08-ERROR-MSG
002910        GO TO REGISTRAR-USUARIO-EXIT
002920    END-IF.
002930    IF LKG08-USER-ACTIVE = SPACE OR LOW-VALUE
002940        MOVE 'Y' TO LKG08-USER-ACTIVE
002950    END-IF.
002960    PERFORM D-000-LOCALIZAR-INDICE THRU D-000-EXIT.
002970    IF WK08-TABLE-FOUND
002980        MOVE 'El usuario ya existe' TO LKG08-ERROR-MSG
002990        GO TO REGISTRAR-USUARIO-EXIT
003000    END-IF.
003010    PERFORM G-000-INSERTAR-ORDENADO THRU G-000-EXIT.
003020    PERFORM C-000-REGRABAR-MAESTRO THRU C-000-EXIT.
003030    IF SIGNUP-TRACE-ON
003040        DISPLAY 'BANK08 -- USUARIO REGISTRADO ' LKG08-USER-ID
003050    END-IF.
003060    MOVE 'Y' TO LKG08-FOUND-FLAG.
003070 REGISTRAR-USUARIO-EXIT.
003080    EXIT.
003090 
003100*    -------------------------------------------------------------
003110*    G-000 -- SHIFT-INSERT KEEPING WK08-USER-TABLE ASCENDING ON
003120*    USER-ID SO SEARCH ALL CONTINUES TO WORK AFTER A REGISTER.
003130*    -------------------------------------------------------------
003140 G-000-INSERTAR-ORDENADO.
003150    SET WK08-INSERT-IX TO WK08-USER-COUNT.
003160    ADD 1 TO WK08-USER-COUNT.
003170    SET WK08-USER-IX TO WK08-USER-COUNT.
003180 G-010-BUSCAR-HUECO.
003190    IF WK08-INSERT-IX = 0
003200        GO TO G-020-COLOCAR
003210    END-IF.
003220    IF WK08-TBL-USER-ID (WK08-INSERT-IX) <= LKG08-USER-ID
003230        GO TO G-020-COLOCAR
003240    END-IF.
003250    MOVE WK08-USER-SLOT (WK08-INSERT-IX) TO WK08-USER-SLOT
003260        (WK08-USER-IX).
003270    SET WK08-USER-IX DOWN BY 1.
003280    SET WK08-INSERT-IX DOWN BY 1.
003290    GO TO G-010-BUSCAR-HUECO.
003300 G-020-COLOCAR.
003310    MOVE LKG08-USER-ID     TO WK08-TBL-USER-ID     (WK08-USER-IX).
003320    MOVE LKG08-USER-NAME   TO WK08-TBL-USER-NAME   (WK08-USER-IX).
003330    MOVE LKG08-USER-TYPE   TO WK08-TBL-USER-TYPE   (WK08-USER-IX).
003340    MOVE LKG08-USER-NUMBER TO WK08-TBL-USER-NUMBER (WK08-USER-IX).
003350    MOVE LKG08-USER-EMAIL  TO WK08-TBL-USER-EMAIL  (WK08-USER-IX).
003360    MOVE LKG08-USER-ACTIVE TO WK08-TBL-USER-ACTIVE (WK08-USER-IX).
003370 G-000-EXIT.
003380    EXIT.
003390 
003400*    -------------------------------------------------------------
003410*    BUSCAR-USUARIO -- READ BY ID.  NOT FOUND IS NOT AN ERROR
003420*    HERE, THE CALLER TESTS LKG08-FOUND-FLAG.
003430*    -------------------------------------------------------------
003440 BUSCAR-USUARIO.
003450    PERFORM D-000-LOCALIZAR-INDICE THRU D-000-EXIT.
003460    IF WK08-TABLE-NOTFOUND
003470        STRING 'No existe un usuario con ID: '
003480               LKG08-USER-ID DELIMITED BY SIZE
003490            INTO LKG08-ERROR-MSG
003500        GO TO BUSCAR-USUARIO-EXIT
003510    END-IF.
003520    MOVE WK08-TBL-USER-NAME   (WK08-USER-IX) TO LKG08-USER-NAME.
003530    MOVE WK08-TBL-USER-TYPE   (WK08-USER-IX) TO LKG08-USER-TYPE.
003540    MOVE WK08-TBL-USER-NUMBER (WK08-USER-IX) TO LKG08-USER-NUMBER.
003550    MOVE WK08-TBL-USER-EMAIL  (WK08-USER-IX) TO LKG08-USER-EMAIL.
003560    MOVE WK08-TBL-USER-ACTIVE (WK08-USER-IX) TO LKG08-USER-ACTIVE.
003570    MOVE 'Y' TO LKG08-FOUND-FLAG.
003580 BUSCAR-USUARIO-EXIT.
003590    EXIT.
