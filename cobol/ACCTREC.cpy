000100*=================================================================
000110*    ACCTREC  --  ACCOUNT MASTER RECORD LAYOUT
000120*=================================================================
000130*
000140*    UNIZARBANK DATA PROCESSING  --  COPY MEMBER ACCTREC
000150*
000160*    DESCRIBES ONE ENTRY OF THE ACCOUNT MASTER (ACCTMAST).
000170*    ACCTMAST IS KEPT LINE-SEQUENTIAL, SORTED ASCENDING ON
000180*    ACCT-ID, AND LOADED AT THE START OF A RUN INTO THE
000190*    ACCT-TABLE OCCURS TABLE (SEE WORKING-STORAGE OF THE
000200*    CALLING PROGRAM) SO IT CAN BE ADDRESSED WITH SEARCH ALL
000210*    THE WAY AN INDEXED FILE WOULD BE ON A SHOP THAT HAD ONE.
000220*
000230*    CHANGE LOG
000240*    ----------
000250*    1985-02-11 RQV           ORIGINAL LAYOUT, CARD-BASED SYSTEM
000260*    1985-06-04 RQV  WO-0117  ADDED ACCT-OWNER-ID (PRIOR TO THIS
000270*                             AN ACCOUNT HAD NO OWNER LINK)
000280*    1988-09-19 MTS  WO-0308  WIDENED ACCT-BALANCE FROM 9(7) TO
000290*                             9(9) -- BRANCH 14 BLEW THE OLD LIMIT
000300*    1991-01-30 MTS  WO-0455  ADDED ACCT-STATUS AND 88-LEVELS FOR
000310*                             THE ACCOUNT-CLOSE PROJECT
000320*    1994-11-02 JLP  WO-0602  ADDED ACCT-LAST-UPDATE STAMP FOR THE
000330*                             NIGHTLY RECONCILIATION RUN
000340*    1996-04-08 JLP  WO-0714  ACCOUNT-RECORD-EDITED REDEFINES
000350*                             ADDED FOR THE NEW SALDMENS PRINT JOB
000360*    1998-10-05 CBH  WO-0801  Y2K -- ACCT-UPD-DATE CENTURY REVIEW.
000370*                             FIELD WAS ALREADY 4-DIGIT YEAR, NO
000380*                             CONVERSION NEEDED, ENTRY LOGGED PER
000390*                             STANDARDS MEMO 98-14 ANYWAY
000400*    1999-01-22 CBH  WO-0803  ACCOUNT-CACHE-SLOT REDEFINES ADDED
000410*                             FOR THE TELLER LOOKUP CACHE WORK
000420*    2002-07-15 DFR  WO-0955  RESERVED FILLER TRIMMED FROM 20 TO 8
000430*                             BYTES, 12 BYTES GIVEN BACK TO
000440*                             ACCT-LAST-UPDATE ON THE SAME CHANGE
000450*    2004-07-19 DFR  WO-1104  ACCT-BALANCE REPACKED COMP-3 PER
000460*                             THE STANDARDS-COMMITTEE RULING ON
000470*                             MONEY FIELDS -- CACHE-BALANCE AND
000480*                             SORT-BALANCE REPACKED TO MATCH,
000490*                             RESERVED FILLER GROWS TO SUIT
000500*
000510*=================================================================
000520
000530 01  ACCOUNT-RECORD.
000540*    PRIMARY KEY OF ACCTMAST -- UNIQUE, NEVER REUSED
000550     05  ACCT-ID                       PIC 9(09).
000560*    OWNING USER-ID FROM USERMAST, ZERO/SPACE = NO OWNER ON FILE
000570     05  ACCT-OWNER-ID                 PIC 9(09).
000580*    CURRENT BALANCE, 2 DECIMALS, PACKED PER WO-1104
000590     05  ACCT-BALANCE                  PIC S9(09)V99 COMP-3.
000600*    OPEN/CLOSED SWITCH, ADDED WO-0455 -- SEE 88-LEVELS BELOW
000610     05  ACCT-STATUS                   PIC X(01).
000620         88  ACCT-STATUS-OPEN          VALUE 'A'.
000630         88  ACCT-STATUS-CLOSED        VALUE 'C'.
000640*    LAST TIME THIS ENTRY WAS REWRITTEN BY ANY BATCH STEP
000650     05  ACCT-LAST-UPDATE.
000660         10  ACCT-UPD-DATE             PIC 9(08).
000670         10  ACCT-UPD-TIME             PIC 9(06).
000680*    RESERVED FOR EXPANSION -- WIDENED BY WO-1104 TO ABSORB THE
000690*    BYTES ACCT-BALANCE GAVE UP GOING TO COMP-3 -- DO NOT REASSIGN
000700*    WITHOUT A WO NUMBER
000710     05  FILLER                        PIC X(13).
000720 
000730*-----------------------------------------------------------------
000740*    ACCOUNT-RECORD-EDITED REDEFINES THE SAME BYTES SO THE
000750*    SALDMENS-STYLE REPORT PROGRAMS CAN ADDRESS EVERY FIELD BY
000760*    ITS OWN NAME WITHOUT DISTURBING ACCOUNT-RECORD'S OWN COPY.
000770*    ADDED WO-0714, REPACKED COMP-3 BY WO-1104, SEE CHANGE LOG.
000780*-----------------------------------------------------------------
000790 01  ACCOUNT-RECORD-EDITED REDEFINES ACCOUNT-RECORD.
000800     05  ACCT-ID-ED                    PIC 9(09).
000810     05  ACCT-OWNER-ID-ED              PIC 9(09).
000820     05  ACCT-BALANCE-ED               PIC S9(09)V99 COMP-3.
000830     05  ACCT-STATUS-ED                PIC X(01).
000840     05  ACCT-LAST-UPDATE-ED           PIC X(14).
000850     05  FILLER                        PIC X(13).
000860
000870*-----------------------------------------------------------------
000880*    ACCOUNT-CACHE-SLOT REDEFINES THE SAME BYTES AGAIN FOR THE
000890*    SMALL IN-MEMORY LOOKUP CACHE KEPT BY THE ACCOUNT-SEARCH
000900*    ROUTINES (BANK03) -- CACHE-HIT-FLAG IS 'Y' WHEN THE SLOT
000910*    HOLDS A VALID ENTRY. ADDED WO-0803.
000920*-----------------------------------------------------------------
000930 01  ACCOUNT-CACHE-SLOT REDEFINES ACCOUNT-RECORD.
000940     05  CACHE-ACCT-ID                 PIC 9(09).
000950     05  CACHE-OWNER-ID                PIC 9(09).
000960     05  CACHE-BALANCE                 PIC S9(09)V99 COMP-3.
000970     05  CACHE-HIT-FLAG                PIC X(01).
000980         88  CACHE-SLOT-VALID          VALUE 'Y'.
000990         88  CACHE-SLOT-EMPTY          VALUE 'N'.
001000     05  FILLER                        PIC X(18).
001010
001020*-----------------------------------------------------------------
001030*    ACCOUNT-SORT-KEY REDEFINES THE SAME BYTES ONE LAST TIME FOR
001040*    THE DESCENDING-BALANCE SORT HELPER (BANK03 ORDENAR-POR-SALDO
001050*    AND THE BANK07 TOP-N REPORT). SORT-BAL-COMP IS THE BALANCE
001060*    RESTATED WITH THE SIGN FORCED POSITIVE-HIGH SO A STRAIGHT
001070*    ASCENDING TABLE SORT ON IT COMES OUT DESCENDING ON BALANCE --
001080*    OLD TRICK, SEE THE COMMENTS IN BANK03 BEFORE YOU TOUCH IT.
001090*-----------------------------------------------------------------
001100 01  ACCOUNT-SORT-KEY REDEFINES ACCOUNT-RECORD.
001110     05  SORT-ACCT-ID                  PIC 9(09).
001120     05  SORT-OWNER-ID                 PIC 9(09).
001130     05  SORT-BALANCE                  PIC S9(09)V99 COMP-3.
001140     05  FILLER                        PIC X(20).
001150 
001160*=================================================================
001170*    FIELD REFERENCE -- VALID VALUES / NOTES
001180*=================================================================
001190*
001200*    ACCT-ID ............ ASSIGNED BY THE NEW-ACCOUNT PROCESS,
001210*                         NEVER ZERO, NEVER REUSED AFTER A CLOSE
001220*    ACCT-OWNER-ID ...... MUST MATCH A USER-ID ON USERMAST OR BE
001230*                         ZERO (NO OWNER YET ASSIGNED)
001240*    ACCT-BALANCE ....... MAY GO NEGATIVE ONLY THROUGH FEE-POSTING
001250*                         RUNS NOT COVERED BY THIS COPY MEMBER --
001260*                         THE TRANSFER AND MAINTENANCE PROGRAMS IN
001270*                         THIS RUN NEVER LEAVE IT BELOW ZERO
001280*    ACCT-STATUS ........ 'A' OPEN, 'C' CLOSED -- SEE 88-LEVELS
001290*    ACCT-LAST-UPDATE ... STAMPED BY WHICHEVER STEP LAST REWROTE
001300*                         THE ENTRY, CCYYMMDD/HHMMSS, RUN CLOCK
001310*
001320*    A NOTE ON THE FILLER: WO-0955 GAVE 12 OF THE RESERVED BYTES
001330*    BACK TO ACCT-LAST-UPDATE AND LEFT 8 BYTES SPARE. WO-1104
001340*    REPACKED ACCT-BALANCE COMP-3 AND ROLLED THE 5 BYTES IT GAVE
001350*    UP INTO THIS SAME RESERVE -- LEAVE IT ALONE, THE -ED, CACHE
001360*    AND SORT-KEY REDEFINES ABOVE DEPEND ON THE RECORD STAYING
001370*    THIS WIDTH.
001380 
