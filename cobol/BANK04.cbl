000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BANK04.
000120 AUTHOR. M. TENA SANZ.
000130 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 1986-05-20.
000150 DATE-COMPILED.
000160 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000170*=================================================================
000180*    CHANGE LOG
000190*    ----------
000200*    1986-05-20 RQV  WO-0201  ORIGINAL -- PER-ACCOUNT MOVEMENT
000210*                             LIST KEPT FOR THE TELLER SCREENS
000220*    1990-02-14 MTS  WO-0402  RECAST AS A CODE-SWITCHED
000230*                             SUBPROGRAM, LIKE THE BANK02 SERVER
000240*    1994-11-02 JLP  WO-0602  CAPPED HISTORY AT 100 ENTRIES PER
000250*                             ACCOUNT, OLDEST DROPPED ON OVERFLOW
000260*    1997-03-11 JLP  WO-0733  WIDENED TXN-ID TO CARRY THE NEW
000270*                             36-BYTE TRANSFER TOKEN FROM BANK01
000280*    1999-06-01 CBH  WO-0819  WIRED IN AS THE HISTORY SERVER FOR
000290*                             THE NEW BANK01 TRANSFER STEP ('AP')
000291*    2002-11-08 DFR  WO-0961  OBTENER-ULTIMOS-N WAS HANDING BACK
000292*                             THE OLDEST OF THE N ENTRIES FIRST --
000293*                             STATEMENT SCREEN COMPLAINT.  NOW
000294*                             COPIES NEWEST-FIRST; OBTENER-TODOS
000295*                             NO LONGER RIDES ON IT SO "GET ALL"
000296*                             STAYS OLDEST-FIRST AS BEFORE
000297*=================================================================
000310 
000320*    TRANSACTION-HISTORY SERVER.  KEEPS THE LAST 100 MOVEMENTS PER
000330*    ACCOUNT RESIDENT IN A WORKING-STORAGE TABLE FOR THE LIFE OF
000340*    THE RUN UNIT AND MIRRORS EVERY APPEND OUT TO TXNHIST.  OLDEST
000350*    ENTRY FOR THE ACCOUNT IS DROPPED WHEN THE 100TH IS ADDED.
000360 
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     UPSI-3 ON  STATUS IS HIST-WRITE-THROUGH-ON
000410     UPSI-3 OFF STATUS IS HIST-WRITE-THROUGH-OFF.
000420 
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT TXNHIST ASSIGN TO TXNHIST
000460         ORGANIZATION IS LINE SEQUENTIAL
000470         FILE STATUS IS WK04-HIST-STATUS.
000480 
000490 DATA DIVISION.
000500 FILE SECTION.
000510 FD  TXNHIST
000520     LABEL RECORDS ARE STANDARD.
000530 01  TXNHIST-RECORD                   PIC X(156).
000540 
000550 WORKING-STORAGE SECTION.
000560 COPY TXNREC.
000570 
000580 01  WK04-FILE-SWITCHES.
000590     05  WK04-HIST-STATUS          PIC X(02).
000600         88  WK04-HIST-OK          VALUE '00'.
000610     05  WK04-WRITE-THROUGH-DONE   PIC X(01) VALUE 'N'.
000620     05  FILLER                    PIC X(05).
000630 
000640*    ONE ROLLING HISTORY LIST PER DISTINCT ACCOUNT SEEN THIS RUN.
000650*    EACH ACCOUNT OWNS UP TO 100 SLOTS; OLDEST-FIRST, NEWEST LAST.
000660 01  WK04-ACCOUNTS-TABLE.
000670     05  WK04-ACCOUNT-COUNT        PIC 9(05) COMP VALUE 0.
000680     05  WK04-ACCOUNT-ENTRY OCCURS 0 TO 500 TIMES
000690             DEPENDING ON WK04-ACCOUNT-COUNT
000700             INDEXED BY WK04-ACCT-IX.
000710         10  WK04-OWNER-ACCT-ID    PIC 9(09).
000720         10  WK04-MOV-COUNT        PIC 9(03) COMP VALUE 0.
000730         10  WK04-MOV-ENTRY OCCURS 0 TO 100 TIMES
000740                 DEPENDING ON WK04-MOV-COUNT
000750                 INDEXED BY WK04-MOV-IX.
000760             15  WK04-MOV-ID           PIC X(36).
000770             15  WK04-MOV-AMOUNT       PIC S9(09)V99.
000780             15  WK04-MOV-TYPE         PIC X(12).
000790             15  WK04-MOV-TIMESTAMP    PIC X(26).
000800             15  WK04-MOV-DESC         PIC X(60).
000810 
000820 77  WK04-FOUND-ACCT-IX             PIC 9(05) COMP VALUE 0.
000830 77  WK04-N-WANTED                  PIC 9(03) COMP VALUE 0.
000840 77  WK04-N-COPIED                  PIC 9(03) COMP VALUE 0.
000850 77  WK04-START-IX                  PIC 9(03) COMP VALUE 0.
000860 01  WK04-STAMP-RAW                 PIC X(21).
000870 01  WK04-STAMP REDEFINES WK04-STAMP-RAW.
000880     05  WK04-STAMP-DATE           PIC 9(08).
000890     05  WK04-STAMP-TIME           PIC 9(06).
000900     05  FILLER                    PIC X(07).
000910 
000920 LINKAGE SECTION.
000930 01  LKG04-AREA.
000940     05  LKG04-FUNCION             PIC X(02).
000950     05  LKG04-ACCT-ID             PIC 9(09).
000960     05  LKG04-AMOUNT              PIC S9(09)V99.
000970     05  LKG04-TYPE                PIC X(12).
000980     05  LKG04-DESC                PIC X(60).
000990     05  LKG04-N                   PIC 9(03) COMP.
001000     05  LKG04-RESULT-FLAG         PIC X(01).
001010 01  LKG04-LIST-AREA.
001020     05  LKG04-LIST-COUNT          PIC 9(03) COMP.
001030     05  LKG04-LIST-ENTRY OCCURS 1 TO 100 TIMES
001040             DEPENDING ON LKG04-LIST-COUNT
001050             INDEXED BY LKG04-LIST-IX.
001060         10  LKG04-LIST-ID         PIC X(36).
001070         10  LKG04-LIST-AMOUNT     PIC S9(09)V99.
001080         10  LKG04-LIST-TYPE       PIC X(12).
001090         10  LKG04-LIST-TIMESTAMP  PIC X(26).
001100         10  LKG04-LIST-DESC       PIC X(60).
001110 
001120 PROCEDURE DIVISION USING LKG04-AREA LKG04-LIST-AREA.
001130 
001140*    -------------------------------------------------------------
001150*    A-000 -- ENTRY POINT.  'AP' ADDS A MOVEMENT (AND WRITES A
001160*    COPY TO TXNHIST); 'UN'/'TD' RETURN LISTS INTO LKG04-LIST-
001170*    AREA; 'LI' DROPS ALL HISTORY FOR ONE ACCOUNT.
001180*    -------------------------------------------------------------
001190 A-000-DISPATCH.
001200     MOVE 'N' TO LKG04-RESULT-FLAG.
001210     EVALUATE LKG04-FUNCION
001220         WHEN 'AP'
001230             PERFORM AGREGAR-MOVIMIENTO
001240                 THRU AGREGAR-MOVIMIENTO-EXIT
001250         WHEN 'UN'
001260             PERFORM OBTENER-ULTIMOS-N THRU OBTENER-ULTIMOS-N-EXIT
001270         WHEN 'TD'
001280             PERFORM OBTENER-TODOS THRU OBTENER-TODOS-EXIT
001290         WHEN 'LI'
001300             PERFORM LIMPIAR-HISTORIAL THRU LIMPIAR-HISTORIAL-EXIT
001310         WHEN OTHER
001320             CONTINUE
001330     END-EVALUATE.
001340     EXIT PROGRAM.
001350 
001360*    -------------------------------------------------------------
001370*    LOCALIZAR-CUENTA -- FINDS OR CREATES THE ACCOUNT'S ENTRY IN
001380*    WK04-ACCOUNTS-TABLE.  RESULT LEFT IN WK04-FOUND-ACCT-IX.
001390*    -------------------------------------------------------------
001400 LOCALIZAR-CUENTA.
001410     MOVE 0 TO WK04-FOUND-ACCT-IX.
001420     IF WK04-ACCOUNT-COUNT = 0
001430         GO TO LC-020-CREAR
001440     END-IF.
001450     SET WK04-ACCT-IX TO 1.
001460     SEARCH WK04-ACCOUNT-ENTRY VARYING WK04-ACCT-IX
001470         AT END GO TO LC-020-CREAR
001480         WHEN WK04-OWNER-ACCT-ID (WK04-ACCT-IX) = LKG04-ACCT-ID
001490             SET WK04-FOUND-ACCT-IX TO WK04-ACCT-IX
001500             GO TO LOCALIZAR-CUENTA-EXIT
001510     END-SEARCH.
001520 LC-020-CREAR.
001530     ADD 1 TO WK04-ACCOUNT-COUNT.
001540     SET WK04-ACCT-IX TO WK04-ACCOUNT-COUNT.
001550     MOVE LKG04-ACCT-ID TO WK04-OWNER-ACCT-ID (WK04-ACCT-IX).
001560     MOVE 0 TO WK04-MOV-COUNT (WK04-ACCT-IX).
001570     SET WK04-FOUND-ACCT-IX TO WK04-ACCT-IX.
001580 LOCALIZAR-CUENTA-EXIT.
001590     EXIT.
001600 
001610*    -------------------------------------------------------------
001620*    AGREGAR-MOVIMIENTO -- APPENDS ONE MOVEMENT.  WHEN THE 100-
001630*    SLOT LIST IS FULL, DESCARTAR-MAS-ANTIGUO SHIFTS OUT THE
001640*    OLDEST BEFORE THE NEW ONE IS PLACED. ALSO MIRRORS TO
001650*    TXNHIST UNLESS UPSI-3 IS OFF FOR A DRY-RUN REPOST.
001660*    -------------------------------------------------------------
001670 AGREGAR-MOVIMIENTO.
001680     PERFORM LOCALIZAR-CUENTA THRU LOCALIZAR-CUENTA-EXIT.
001690     SET WK04-ACCT-IX TO WK04-FOUND-ACCT-IX.
001700     IF WK04-MOV-COUNT (WK04-ACCT-IX) >= 100
001710         PERFORM DESCARTAR-MAS-ANTIGUO
001720             THRU DESCARTAR-MAS-ANTIGUO-EXIT
001730     ELSE
001740         ADD 1 TO WK04-MOV-COUNT (WK04-ACCT-IX)
001750     END-IF.
001760     SET WK04-MOV-IX TO WK04-MOV-COUNT (WK04-ACCT-IX).
001770     MOVE FUNCTION CURRENT-DATE TO WK04-STAMP-RAW.
001780     MOVE WK04-STAMP-RAW TO TXN-TIMESTAMP.
001790     MOVE LKG04-ACCT-ID TO TXN-ACCT-ID.
001800     MOVE LKG04-AMOUNT  TO TXN-AMOUNT.
001810     MOVE LKG04-TYPE    TO TXN-TYPE.
001820     MOVE LKG04-DESC    TO TXN-DESC.
001830     PERFORM GENERAR-ID-MOV THRU GENERAR-ID-MOV-EXIT.
001840     MOVE TXN-ID        TO WK04-MOV-ID        (WK04-ACCT-IX
001850                                                WK04-MOV-IX).
001860     MOVE LKG04-AMOUNT  TO WK04-MOV-AMOUNT    (WK04-ACCT-IX
001870                                                WK04-MOV-IX).
001880     MOVE LKG04-TYPE    TO WK04-MOV-TYPE      (WK04-ACCT-IX
001890                                                WK04-MOV-IX).
001900     MOVE TXN-TIMESTAMP TO WK04-MOV-TIMESTAMP (WK04-ACCT-IX
001910                                                WK04-MOV-IX).
001920     MOVE LKG04-DESC    TO WK04-MOV-DESC      (WK04-ACCT-IX
001930                                                WK04-MOV-IX).
001940     IF HIST-WRITE-THROUGH-OFF
001950         MOVE 'Y' TO LKG04-RESULT-FLAG
001960         GO TO AGREGAR-MOVIMIENTO-EXIT
001970     END-IF.
001980     PERFORM AM-010-ESCRIBIR-TXNHIST.
001990     MOVE 'Y' TO LKG04-RESULT-FLAG.
002000 AGREGAR-MOVIMIENTO-EXIT.
002010     EXIT.
002020 
002030 AM-010-ESCRIBIR-TXNHIST.
002040     IF WK04-WRITE-THROUGH-DONE = 'N'
002050         OPEN OUTPUT TXNHIST
002060         MOVE 'Y' TO WK04-WRITE-THROUGH-DONE
002070     ELSE
002080         OPEN EXTEND TXNHIST
002090     END-IF.
002100     WRITE TXNHIST-RECORD FROM TRANSACTION-RECORD.
002110     CLOSE TXNHIST.
002120 
002130*    -------------------------------------------------------------
002140*    DESCARTAR-MAS-ANTIGUO -- SHIFTS SLOTS 2..100 DOWN TO 1..99,
002150*    LEAVING SLOT 100 FREE FOR THE NEW MOVEMENT ABOUT TO GO IN.
002160*    -------------------------------------------------------------
002170 DESCARTAR-MAS-ANTIGUO.
002180     PERFORM DM-010-CORRER-UNA
002190         VARYING WK04-MOV-IX FROM 1 BY 1
002200         UNTIL WK04-MOV-IX > 99.
002210 DESCARTAR-MAS-ANTIGUO-EXIT.
002220     EXIT.
002230 
002240 DM-010-CORRER-UNA.
002250     MOVE WK04-MOV-ID        (WK04-ACCT-IX WK04-MOV-IX + 1)
002260         TO WK04-MOV-ID        (WK04-ACCT-IX WK04-MOV-IX).
002270     MOVE WK04-MOV-AMOUNT    (WK04-ACCT-IX WK04-MOV-IX + 1)
002280         TO WK04-MOV-AMOUNT    (WK04-ACCT-IX WK04-MOV-IX).
002290     MOVE WK04-MOV-TYPE      (WK04-ACCT-IX WK04-MOV-IX + 1)
002300         TO WK04-MOV-TYPE      (WK04-ACCT-IX WK04-MOV-IX).
002310     MOVE WK04-MOV-TIMESTAMP (WK04-ACCT-IX WK04-MOV-IX + 1)
002320         TO WK04-MOV-TIMESTAMP (WK04-ACCT-IX WK04-MOV-IX).
002330     MOVE WK04-MOV-DESC      (WK04-ACCT-IX WK04-MOV-IX + 1)
002340         TO WK04-MOV-DESC      (WK04-ACCT-IX WK04-MOV-IX).
002350 DM-010-EXIT.
002360     EXIT.
002370 
002380*    -------------------------------------------------------------
002390*    GENERAR-ID-MOV -- SAME 36-BYTE TOKEN SHAPE AS BANK01'S
002400*    GENERAR-ID-TRF, BUILT FROM THE POSTING CLOCK AND THE SLOT.
002410*    -------------------------------------------------------------
002420 GENERAR-ID-MOV.
002430     STRING 'MOV-' LKG04-ACCT-ID '-' WK04-STAMP-DATE '-'
002440            WK04-STAMP-TIME '-' WK04-MOV-IX
002450            DELIMITED BY SIZE INTO TXN-ID
002460     END-STRING.
002470 GENERAR-ID-MOV-EXIT.
002480     EXIT.
002490 
002500*    -------------------------------------------------------------
002510*    OBTENER-ULTIMOS-N -- COPIES THE LAST LKG04-N ENTRIES (NEWEST
002520*    FIRST) INTO LKG04-LIST-AREA FOR THE CALLER.  SEE WO-0961.
002530*    -------------------------------------------------------------
002540 OBTENER-ULTIMOS-N.
002550     PERFORM LOCALIZAR-CUENTA THRU LOCALIZAR-CUENTA-EXIT.
002560     SET WK04-ACCT-IX TO WK04-FOUND-ACCT-IX.
002570     MOVE LKG04-N TO WK04-N-WANTED.
002580     IF WK04-N-WANTED > WK04-MOV-COUNT (WK04-ACCT-IX)
002590         MOVE WK04-MOV-COUNT (WK04-ACCT-IX) TO WK04-N-WANTED
002600     END-IF.
002610     COMPUTE WK04-START-IX =
002620         WK04-MOV-COUNT (WK04-ACCT-IX) - WK04-N-WANTED + 1.
002630     MOVE WK04-N-WANTED TO LKG04-LIST-COUNT.
002640     MOVE 0 TO WK04-N-COPIED.
002650     PERFORM UN-010-COPIAR-UNA
002660         VARYING WK04-MOV-IX FROM WK04-MOV-COUNT (WK04-ACCT-IX)
002665         BY -1 UNTIL WK04-MOV-IX < WK04-START-IX.
002680     MOVE 'Y' TO LKG04-RESULT-FLAG.
002690 OBTENER-ULTIMOS-N-EXIT.
002700     EXIT.
002710 
002720 UN-010-COPIAR-UNA.
002730     ADD 1 TO WK04-N-COPIED.
002740     SET LKG04-LIST-IX TO WK04-N-COPIED.
002750     MOVE WK04-MOV-ID        (WK04-ACCT-IX WK04-MOV-IX)
002760         TO LKG04-LIST-ID        (LKG04-LIST-IX).
002770     MOVE WK04-MOV-AMOUNT    (WK04-ACCT-IX WK04-MOV-IX)
002780         TO LKG04-LIST-AMOUNT    (LKG04-LIST-IX).
002790     MOVE WK04-MOV-TYPE      (WK04-ACCT-IX WK04-MOV-IX)
002800         TO LKG04-LIST-TYPE      (LKG04-LIST-IX).
002810     MOVE WK04-MOV-TIMESTAMP (WK04-ACCT-IX WK04-MOV-IX)
002820         TO LKG04-LIST-TIMESTAMP (LKG04-LIST-IX).
002830     MOVE WK04-MOV-DESC      (WK04-ACCT-IX WK04-MOV-IX)
002840         TO LKG04-LIST-DESC      (LKG04-LIST-IX).
002850 UN-010-EXIT.
002860     EXIT.
002870 
002880*    -------------------------------------------------------------
002890*    OBTENER-TODOS -- WHOLE HISTORY FOR THE ACCOUNT, STORED ORDER
002900*    (OLDEST FIRST) AS KEPT IN THE TABLE.  DOES NOT RIDE ON
002905*    OBTENER-ULTIMOS-N -- THAT ONE RUNS NEWEST-FIRST NOW, WO-0961.
002910*    -------------------------------------------------------------
002920 OBTENER-TODOS.
002930     PERFORM LOCALIZAR-CUENTA THRU LOCALIZAR-CUENTA-EXIT.
002940     SET WK04-ACCT-IX TO WK04-FOUND-ACCT-IX.
002945     MOVE WK04-MOV-COUNT (WK04-ACCT-IX) TO LKG04-LIST-COUNT.
002950     MOVE 0 TO WK04-N-COPIED.
002955     PERFORM UN-010-COPIAR-UNA
002960         VARYING WK04-MOV-IX FROM 1 BY 1
002965         UNTIL WK04-MOV-IX > WK04-MOV-COUNT (WK04-ACCT-IX).
002970     MOVE 'Y' TO LKG04-RESULT-FLAG.
002975 OBTENER-TODOS-EXIT.
002980     EXIT.
002990 
003000*    -------------------------------------------------------------
003010*    LIMPIAR-HISTORIAL -- ZEROES THE MOVEMENT LIST FOR ONE ACCOUNT
003020*    WITHOUT REMOVING THE ACCOUNT SLOT ITSELF.
003030*    -------------------------------------------------------------
003040 LIMPIAR-HISTORIAL.
003050     PERFORM LOCALIZAR-CUENTA THRU LOCALIZAR-CUENTA-EXIT.
003060     SET WK04-ACCT-IX TO WK04-FOUND-ACCT-IX.
003070     MOVE 0 TO WK04-MOV-COUNT (WK04-ACCT-IX).
003080     MOVE 'Y' TO LKG04-RESULT-FLAG.
003090 LIMPIAR-HISTORIAL-EXIT.
003100     EXIT.
003110 
