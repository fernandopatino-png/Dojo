000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BANK07.
000120 AUTHOR. A. SOLER MIR.
000130 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 1997-11-14.
000150 DATE-COMPILED.
000160 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000170*=================================================================
000180*    CHANGE LOG
000190*    ----------
000200*    1997-11-14 ASM  WO-0748  ORIGINAL -- OWNER SUMMARY REPORT
000210*                             SECTION ONLY, GRAND TOTAL AT END
000220*    1998-10-05 CBH  WO-0801  Y2K -- REVIEWED, NO CHANGE REQUIRED
000230*    2000-06-30 DFR  WO-0864  ADDED TOP-N/BALANCE-RANGE SECTIONS
000240*                             PER THE YEAR-END REQUEST FROM BRANCH
000250*                             OPERATIONS -- CALLS BANK03'S SORT
000260*    2001-09-30 DFR  WO-0921  ADDED SUPPLEMENTAL CATEGORY-TOTALS
000270*                             BLOCK, CALLS BANK06 PER ACCOUNT
000280*    2003-02-11 ASM  WO-1091  WIRED INTO BANK00'S NIGHTLY REPORT
000290*                             STEP, REPLACES THE OLD HARD-COPY
000300*                             SALDMENS LISTING
000310*    2004-07-19 DFR  WO-1102  AUDIT FINDING -- OWNER-SUMMARY,
000320*                             TOP-N AND CATEGORY-TOTALS LOOPS
000330*                             RESTATED AS OUT-OF-LINE PARAGRAPHS,
000340*                             MATCHES THE PERFORM THRU STYLE THE
000350*                             REST OF THE SHOP'S BATCH STEPS DO
000360*=================================================================
000370 
000380*    REPORT-GENERATION STEP.  LOADS ACCTMAST ONCE INTO A RESIDENT
000390*    TABLE AND DRIVES ALL FOUR SUMMRPT SECTIONS FROM IT -- OWNER
000400*    SUMMARY (WITH GRAND TOTAL), TOP-N BY BALANCE (VIA BANK03),
000410*    BALANCE-RANGE DISTRIBUTION, AND THE SUPPLEMENTAL CATEGORY
000420*    TOTALS BLOCK (VIA BANK06).  CALLED WITH NO PARAMETERS.
000430 
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     UPSI-6 ON  STATUS IS CATEGORY-TOTALS-ON
000480     UPSI-6 OFF STATUS IS CATEGORY-TOTALS-OFF.
000490 
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT ACCTMAST ASSIGN TO ACCTMAST
000530         ORGANIZATION IS LINE SEQUENTIAL
000540         FILE STATUS IS WK07-ACCT-STATUS.
000550     SELECT SUMMRPT ASSIGN TO SUMMRPT
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WK07-RPT-STATUS.
000580 
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  ACCTMAST
000620     LABEL RECORDS ARE STANDARD.
000630 01  ACCTMAST-RECORD                  PIC X(40).
000640 
000650 FD  SUMMRPT
000660     LABEL RECORDS ARE STANDARD.
000670 01  SUMMRPT-RECORD                   PIC X(132).
000680 
000690 WORKING-STORAGE SECTION.
000700 COPY ACCTREC.
000710 COPY RPTREC.
000720 
000730 01  WK07-FILE-SWITCHES.
000740     05  WK07-ACCT-STATUS          PIC X(02).
000750         88  WK07-ACCT-OK          VALUE '00'.
000760         88  WK07-ACCT-EOF         VALUE '10'.
000770     05  WK07-RPT-STATUS           PIC X(02).
000780         88  WK07-RPT-OK           VALUE '00'.
000790     05  FILLER                    PIC X(04).
000800 
000810*    RESIDENT COPY OF THE MASTER, LOADED ONCE, FILE ORDER KEPT.
000820*    BRANCH OPERATIONS KEEPS ACCTMAST GROUPED BY OWNER FOR THE
000830*    NIGHTLY RUN, SO NO RE-SORT IS DONE FOR THE OWNER SUMMARY.
000840 77  WK07-ACCT-COUNT              PIC 9(05) COMP VALUE 0.
000850 01  WK07-ACCT-TABLE.
000860     05  WK07-ACCT-SLOT OCCURS 1 TO 2000 TIMES
000870             DEPENDING ON WK07-ACCT-COUNT
000880             INDEXED BY WK07-ACCT-IX.
000890         10  WK07-TBL-ACCT-ID      PIC 9(09).
000900         10  WK07-TBL-OWNER-ID     PIC 9(09).
000910         10  WK07-TBL-BALANCE      PIC S9(09)V99.
000920 
000930 77  WK07-SUB                      PIC 9(05) COMP.
000940 77  WK07-TOP-N-WANTED             PIC 9(03) COMP VALUE 10.
000950 77  WK07-N-EMITTED                PIC 9(03) COMP.
000960 
000970*    OWNER-SUMMARY CONTROL BREAK WORK AREAS.
000980 77  WK07-PREV-OWNER-ID            PIC 9(09).
000990 77  WK07-FIRST-GROUP-SW           PIC X(01) VALUE 'Y'.
001000     88  WK07-FIRST-GROUP          VALUE 'Y'.
001010     88  WK07-NOT-FIRST-GROUP      VALUE 'N'.
001020 
001030*    WS-GRAND-TOTAL REDEFINES WS-OWNER-SUMMARY (SEE RPTREC), SO IT
001040*    CANNOT ACCUMULATE WHILE OWNER GROUPS ARE STILL BUILDING
001050*    SAME BYTES.  THESE HOLD THE RUN-WIDE TOTAL SEPARATELY, MOVED
001060*    INTO WS-GRAND-TOTAL ONLY AT TOTAL-GLOBAL TIME.
001070 77  WK07-GRAND-TOTAL-BAL          PIC S9(11)V99 VALUE 0.
001080 77  WK07-GRAND-ACCT-COUNT         PIC 9(09) COMP VALUE 0.
001090 
001100*    RUNNING TALLY OF ACCOUNTS PER CATEGORY, BUILT BY THE
001110*    SUPPLEMENTAL BLOCK BELOW AS IT CALLS BANK06 FOR EACH ACCOUNT.
001120 77  WK07-CAT-COUNT               PIC 9(03) COMP VALUE 0.
001130 77  WK07-CAT-FOUND-IX            PIC 9(03) COMP.
001140 01  WK07-CAT-TABLE.
001150     05  WK07-CAT-SLOT OCCURS 1 TO 50 TIMES
001160             DEPENDING ON WK07-CAT-COUNT
001170             INDEXED BY WK07-CAT-IX2.
001180         10  WK07-CAT-NAME         PIC X(30).
001190         10  WK07-CAT-TALLY        PIC 9(09) COMP.
001200 
001210*    MIRRORS OF THE SUBPROGRAMS' OWN LINKAGE AREAS, SAME AS BANK01
001220*    KEEPS FOR BANK02/04/05 -- SEE THOSE PROGRAMS' COPIES FOR THE
001230*    FIELD-BY-FIELD LAYOUT THIS ONE MUST STAY IN STEP WITH.
001240 01  LKG03-AREA.
001250     05  LKG03-FUNCION             PIC X(02).
001260     05  LKG03-ACCT-ID             PIC 9(09).
001270     05  LKG03-OWNER-ID            PIC 9(09).
001280     05  LKG03-BALANCE             PIC S9(09)V99.
001290     05  LKG03-FOUND-FLAG          PIC X(01).
001300 01  LKG03-SORT-AREA.
001310     05  LKG03-SORT-COUNT          PIC 9(09) COMP.
001320     05  LKG03-SORT-SLOT OCCURS 1 TO 5000 TIMES
001330             DEPENDING ON LKG03-SORT-COUNT
001340             INDEXED BY LKG03-SORT-IX.
001350         10  LKG03-SORT-ACCT-ID    PIC 9(09).
001360         10  LKG03-SORT-OWNER-ID   PIC 9(09).
001370         10  LKG03-SORT-BALANCE    PIC S9(09)V99.
001380 01  LKG06-AREA.
001390     05  LKG06-FUNCION             PIC X(02).
001400     05  LKG06-BALANCE             PIC S9(09)V99.
001410     05  LKG06-PARENT-NAME         PIC X(30).
001420     05  LKG06-RESULT-NAME         PIC X(30).
001430     05  LKG06-FOUND-FLAG          PIC X(01).
001440 
001450 LINKAGE SECTION.
001460 
001470 PROCEDURE DIVISION.
001480 
001490*    -------------------------------------------------------------
001500*    A-000 -- ENTRY POINT.  RUNS ALL FOUR REPORT SECTIONS IN TURN
001510*    AGAINST ONE LOAD OF THE MASTER, THEN CLOSES SUMMRPT.
001520*    -------------------------------------------------------------
001530 A-000-CONTROL.
001540     OPEN OUTPUT SUMMRPT.
001550     PERFORM CARGAR-ACCTMAST THRU CARGAR-ACCTMAST-EXIT.
001560     PERFORM RESUMEN-POR-PROPIETARIO
001570         THRU RESUMEN-POR-PROPIETARIO-EXIT.
001580     PERFORM TOP-N-SALDO THRU TOP-N-SALDO-EXIT.
001590     PERFORM DISTRIBUCION-POR-RANGO
001600         THRU DISTRIBUCION-POR-RANGO-EXIT.
001610     IF CATEGORY-TOTALS-ON OR CATEGORY-TOTALS-OFF
001620         PERFORM TOTALES-POR-CATEGORIA
001630             THRU TOTALES-POR-CATEGORIA-EXIT
001640     END-IF.
001650     CLOSE SUMMRPT.
001660     EXIT PROGRAM.
001670 
001680*    -------------------------------------------------------------
001690*    CARGAR-ACCTMAST -- ONE-TIME LOAD OF THE MASTER INTO
001700*    WK07-ACCT-TABLE, FILE ORDER PRESERVED.
001710*    -------------------------------------------------------------
001720 CARGAR-ACCTMAST.
001730     OPEN INPUT ACCTMAST.
001740     IF NOT WK07-ACCT-OK
001750         DISPLAY 'BANK07 -- ACCTMAST OPEN FAILED, STATUS '
001760                 WK07-ACCT-STATUS
001770         GO TO CARGAR-ACCTMAST-EXIT
001780     END-IF.
001790 CA-010-READ.
001800     READ ACCTMAST INTO ACCOUNT-RECORD AT END GO TO CA-020-CLOSE.
001810     ADD 1 TO WK07-ACCT-COUNT.
001820     SET WK07-ACCT-IX TO WK07-ACCT-COUNT.
001830     MOVE ACCT-ID      TO WK07-TBL-ACCT-ID  (WK07-ACCT-IX).
001840     MOVE ACCT-OWNER-ID TO WK07-TBL-OWNER-ID (WK07-ACCT-IX).
001850     MOVE ACCT-BALANCE TO WK07-TBL-BALANCE  (WK07-ACCT-IX).
001860     GO TO CA-010-READ.
001870 CA-020-CLOSE.
001880     CLOSE ACCTMAST.
001890 CARGAR-ACCTMAST-EXIT.
001900     EXIT.
001910 
001920*    -------------------------------------------------------------
001930*    RESUMEN-POR-PROPIETARIO -- ONE SUMMARY-REPORT-LINE PER
001940*    DISTINCT OWNER-ID, ASSUMING THE TABLE IS GROUPED BY OWNER.
001950*    ACCUMULATES THE RUN-WIDE TOTAL AS IT GOES, THEN PERFORMS
001960*    TOTAL-GLOBAL FOR THE FINAL LINE.
001970*    -------------------------------------------------------------
001980 RESUMEN-POR-PROPIETARIO.
001990     MOVE ZEROS TO WK07-GRAND-TOTAL-BAL WK07-GRAND-ACCT-COUNT.
002000     SET WK07-FIRST-GROUP TO TRUE.
002010     IF WK07-ACCT-COUNT = 0
002020         GO TO RESUMEN-POR-PROPIETARIO-EXIT
002030     END-IF.
002040     PERFORM RP-005-PROCESAR-UNA THRU RP-005-EXIT
002050         VARYING WK07-SUB FROM 1 BY 1
002060         UNTIL WK07-SUB > WK07-ACCT-COUNT.
002070     PERFORM RP-010-EMITIR-GRUPO THRU RP-010-EMITIR-GRUPO-EXIT.
002080     PERFORM TOTAL-GLOBAL THRU TOTAL-GLOBAL-EXIT.
002090 RESUMEN-POR-PROPIETARIO-EXIT.
002100     EXIT.
002110
002120 RP-005-PROCESAR-UNA.
002130     IF WK07-NOT-FIRST-GROUP
002140         AND WK07-TBL-OWNER-ID (WK07-SUB)
002150             NOT = WK07-PREV-OWNER-ID
002160         PERFORM RP-010-EMITIR-GRUPO
002170             THRU RP-010-EMITIR-GRUPO-EXIT
002180     END-IF.
002190     IF WK07-FIRST-GROUP OR
002200         WK07-TBL-OWNER-ID (WK07-SUB)
002210             NOT = WK07-PREV-OWNER-ID
002220         SET WK07-NOT-FIRST-GROUP TO TRUE
002230         MOVE WK07-TBL-OWNER-ID (WK07-SUB)
002240             TO WK07-PREV-OWNER-ID
002250         MOVE ZEROS TO SUM-OWNER-ID SUM-TOTAL-BAL
002260                        SUM-MIN-BAL SUM-MAX-BAL SUM-ACCT-COUNT
002270     END-IF.
002280     PERFORM RP-020-ACUMULAR THRU RP-020-ACUMULAR-EXIT.
002290 RP-005-EXIT.
002300     EXIT.
002310
002320 RP-020-ACUMULAR.
002330     MOVE WK07-TBL-OWNER-ID (WK07-SUB) TO SUM-OWNER-ID.
002340     ADD WK07-TBL-BALANCE (WK07-SUB) TO SUM-TOTAL-BAL.
002350     ADD WK07-TBL-BALANCE (WK07-SUB) TO WK07-GRAND-TOTAL-BAL.
002360     IF SUM-ACCT-COUNT = 0
002370         MOVE WK07-TBL-BALANCE (WK07-SUB) TO SUM-MIN-BAL
002380         MOVE WK07-TBL-BALANCE (WK07-SUB) TO SUM-MAX-BAL
002390     ELSE
002400         IF WK07-TBL-BALANCE (WK07-SUB) < SUM-MIN-BAL
002410             MOVE WK07-TBL-BALANCE (WK07-SUB) TO SUM-MIN-BAL
002420         END-IF
002430         IF WK07-TBL-BALANCE (WK07-SUB) > SUM-MAX-BAL
002440             MOVE WK07-TBL-BALANCE (WK07-SUB) TO SUM-MAX-BAL
002450         END-IF
002460     END-IF.
002470     ADD 1 TO SUM-ACCT-COUNT.
002480     ADD 1 TO WK07-GRAND-ACCT-COUNT.
002490 RP-020-ACUMULAR-EXIT.
002500     EXIT.
002510 
002520*    RP-010 EDITS ONE COMPLETED OWNER GROUP INTO SUMMARY-REPORT-
002530*    LINE AND WRITES IT, THEN COMPUTES THE AVERAGE FOR THE LINE
002540*    ONLY -- SUM-AVG-BAL ITSELF IS NOT CARRIED FORWARD.
002550 RP-010-EMITIR-GRUPO.
002560     IF SUM-ACCT-COUNT = 0
002570         MOVE ZEROS TO SUM-AVG-BAL
002580     ELSE
002590         COMPUTE SUM-AVG-BAL ROUNDED =
002600             SUM-TOTAL-BAL / SUM-ACCT-COUNT
002610     END-IF.
002620     MOVE SUM-OWNER-ID  TO RPT-OWNER-ID.
002630     MOVE SUM-TOTAL-BAL TO RPT-TOTAL-BAL.
002640     MOVE SUM-AVG-BAL   TO RPT-AVG-BAL.
002650     MOVE SUM-MIN-BAL   TO RPT-MIN-BAL.
002660     MOVE SUM-MAX-BAL   TO RPT-MAX-BAL.
002670     MOVE SUM-ACCT-COUNT TO RPT-COUNT.
002680     WRITE SUMMRPT-RECORD FROM SUMMARY-REPORT-LINE.
002690 RP-010-EMITIR-GRUPO-EXIT.
002700     EXIT.
002710 
002720*    -------------------------------------------------------------
002730*    TOTAL-GLOBAL -- GRAND-TOTAL LINE, NO OWNER FILTER.  RUNS
002740*    AFTER THE LAST OWNER GROUP IS WRITTEN, SO IT IS SAFE
002750*    TO MOVE THE RUN-WIDE TOTALS INTO WS-GRAND-TOTAL, WHICH
002760*    THE OWNER-GROUP ACCUMULATOR JUST FINISHED WITH.
002770*    -------------------------------------------------------------
002780 TOTAL-GLOBAL.
002790     MOVE WK07-GRAND-TOTAL-BAL  TO TOT-TOTAL-BAL.
002800     MOVE WK07-GRAND-ACCT-COUNT TO TOT-ACCT-COUNT.
002810     IF TOT-ACCT-COUNT = 0
002820         MOVE ZEROS TO TOT-FILLER-AVG
002830     ELSE
002840         COMPUTE TOT-FILLER-AVG ROUNDED =
002850             TOT-TOTAL-BAL / TOT-ACCT-COUNT
002860     END-IF.
002870     MOVE ZEROS         TO RPT-OWNER-ID.
002880     MOVE TOT-TOTAL-BAL TO RPT-TOTAL-BAL.
002890     MOVE TOT-FILLER-AVG TO RPT-AVG-BAL.
002900     MOVE ZEROS         TO RPT-MIN-BAL.
002910     MOVE ZEROS         TO RPT-MAX-BAL.
002920     MOVE TOT-ACCT-COUNT TO RPT-COUNT.
002930     WRITE SUMMRPT-RECORD FROM SUMMARY-REPORT-LINE.
002940 TOTAL-GLOBAL-EXIT.
002950     EXIT.
002960 
002970*    -------------------------------------------------------------
002980*    TOP-N-SALDO -- HANDS THE WHOLE TABLE TO BANK03'S ORDENAR-POR-
002990*    SALDO, THEN LISTS THE FIRST WK07-TOP-N-WANTED ENTRIES BACK.
003000*    IF FEWER THAN THAT MANY ACCOUNTS EXIST, ALL OF THEM PRINT.
003010*    -------------------------------------------------------------
003020 TOP-N-SALDO.
003030     MOVE WK07-ACCT-COUNT TO LKG03-SORT-COUNT.
003040     IF WK07-ACCT-COUNT = 0
003050         GO TO TOP-N-SALDO-EXIT
003060     END-IF.
003070     PERFORM TN-010-CARGAR-UNA THRU TN-010-EXIT
003080         VARYING WK07-SUB FROM 1 BY 1
003090         UNTIL WK07-SUB > WK07-ACCT-COUNT.
003100     MOVE 'SR' TO LKG03-FUNCION.
003110     CALL 'BANK03' USING LKG03-AREA LKG03-SORT-AREA.
003120     MOVE WK07-TOP-N-WANTED TO WK07-N-EMITTED.
003130     IF LKG03-SORT-COUNT < WK07-TOP-N-WANTED
003140         MOVE LKG03-SORT-COUNT TO WK07-N-EMITTED
003150     END-IF.
003160     PERFORM TN-020-EMITIR-UNA THRU TN-020-EXIT
003170         VARYING WK07-SUB FROM 1 BY 1
003180         UNTIL WK07-SUB > WK07-N-EMITTED.
003190 TOP-N-SALDO-EXIT.
003200     EXIT.
003210
003220 TN-010-CARGAR-UNA.
003230     SET LKG03-SORT-IX TO WK07-SUB.
003240     MOVE WK07-TBL-ACCT-ID  (WK07-SUB)
003250         TO LKG03-SORT-ACCT-ID  (LKG03-SORT-IX).
003260     MOVE WK07-TBL-OWNER-ID (WK07-SUB)
003270         TO LKG03-SORT-OWNER-ID (LKG03-SORT-IX).
003280     MOVE WK07-TBL-BALANCE  (WK07-SUB)
003290         TO LKG03-SORT-BALANCE  (LKG03-SORT-IX).
003300 TN-010-EXIT.
003310     EXIT.
003320
003330 TN-020-EMITIR-UNA.
003340     SET LKG03-SORT-IX TO WK07-SUB.
003350     MOVE LKG03-SORT-ACCT-ID  (LKG03-SORT-IX) TO TOPN-ACCT-ID.
003360     MOVE LKG03-SORT-OWNER-ID (LKG03-SORT-IX) TO TOPN-OWNER-ID.
003370     MOVE LKG03-SORT-BALANCE  (LKG03-SORT-IX) TO TOPN-BALANCE.
003380     WRITE SUMMRPT-RECORD FROM TOP-N-REPORT-LINE.
003390 TN-020-EXIT.
003400     EXIT.
003410 
003420*    -------------------------------------------------------------
003430*    DISTRIBUCION-POR-RANGO -- CLASSIFIES EVERY ACCOUNT INTO
003440*    EXACTLY ONE OF THREE BALANCE BUCKETS, ONE SUMMARY LINE.
003450*    -------------------------------------------------------------
003460 DISTRIBUCION-POR-RANGO.
003470     MOVE ZEROS TO RNG-LOW RNG-MID RNG-HIGH.
003480     PERFORM DR-010-CLASIFICAR-UNA THRU DR-010-EXIT
003490         VARYING WK07-SUB FROM 1 BY 1
003500         UNTIL WK07-SUB > WK07-ACCT-COUNT.
003510     MOVE RNG-LOW  TO RNG-LOW-PRT.
003520     MOVE RNG-MID  TO RNG-MID-PRT.
003530     MOVE RNG-HIGH TO RNG-HIGH-PRT.
003540     WRITE SUMMRPT-RECORD FROM BALANCE-RANGE-REPORT-LINE.
003550 DISTRIBUCION-POR-RANGO-EXIT.
003560     EXIT.
003570
003580 DR-010-CLASIFICAR-UNA.
003590     EVALUATE TRUE
003600         WHEN WK07-TBL-BALANCE (WK07-SUB) < 1000.00
003610             ADD 1 TO RNG-LOW
003620         WHEN WK07-TBL-BALANCE (WK07-SUB) < 5000.00
003630             ADD 1 TO RNG-MID
003640         WHEN OTHER
003650             ADD 1 TO RNG-HIGH
003660     END-EVALUATE.
003670 DR-010-EXIT.
003680     EXIT.
003690
003700*    -------------------------------------------------------------
003710*    TOTALES-POR-CATEGORIA -- SUPPLEMENTAL BLOCK, NOT PART OF THE
003720*    PRINTED SUMMRPT LAYOUT.  CLASSIFIES EACH ACCOUNT THROUGH
003730*    BANK06 AND DISPLAYS A RUNNING COUNT PER CATEGORY NAME TO THE
003740*    OPERATOR CONSOLE, FOR THE MONTH-END TIER-MIX SPOT CHECK.
003750*    -------------------------------------------------------------
003760 TOTALES-POR-CATEGORIA.
003770     MOVE ZEROS TO WK07-CAT-COUNT.
003780     PERFORM TC-005-CLASIFICAR-UNA THRU TC-005-EXIT
003790         VARYING WK07-SUB FROM 1 BY 1
003800         UNTIL WK07-SUB > WK07-ACCT-COUNT.
003810     PERFORM TC-020-MOSTRAR-UNA THRU TC-020-EXIT
003820         VARYING WK07-CAT-IX2 FROM 1 BY 1
003830         UNTIL WK07-CAT-IX2 > WK07-CAT-COUNT.
003840 TOTALES-POR-CATEGORIA-EXIT.
003850     EXIT.
003860
003870 TC-005-CLASIFICAR-UNA.
003880     MOVE 'CG' TO LKG06-FUNCION.
003890     MOVE WK07-TBL-BALANCE (WK07-SUB) TO LKG06-BALANCE.
003900     CALL 'BANK06' USING LKG06-AREA.
003910     IF LKG06-FOUND-FLAG = 'Y'
003920         PERFORM TC-010-ACUMULAR-CAT
003930             THRU TC-010-ACUMULAR-CAT-EXIT
003940     END-IF.
003950 TC-005-EXIT.
003960     EXIT.
003970
003980 TC-020-MOSTRAR-UNA.
003990     DISPLAY 'BANK07 -- CATEGORY '
004000         WK07-CAT-NAME (WK07-CAT-IX2)
004010         ' ACCOUNTS ' WK07-CAT-TALLY (WK07-CAT-IX2).
004020 TC-020-EXIT.
004030     EXIT.
004040
004050*    TC-010 FINDS THE CATEGORY BY NAME IN THE RUNNING TALLY TABLE
004060*    OR ADDS A NEW ENTRY, THEN BUMPS ITS COUNT BY ONE.
004070 TC-010-ACUMULAR-CAT.
004080     SET WK07-CAT-FOUND-IX TO 0.
004090     IF WK07-CAT-COUNT > 0
004100         SET WK07-CAT-IX2 TO 1
004110         SEARCH WK07-CAT-SLOT VARYING WK07-CAT-IX2
004120             AT END CONTINUE
004130             WHEN WK07-CAT-NAME (WK07-CAT-IX2) = LKG06-RESULT-NAME
004140                 SET WK07-CAT-FOUND-IX TO WK07-CAT-IX2
004150         END-SEARCH
004160     END-IF.
004170     IF WK07-CAT-FOUND-IX = 0
004180         ADD 1 TO WK07-CAT-COUNT
004190         SET WK07-CAT-IX2 TO WK07-CAT-COUNT
004200         MOVE LKG06-RESULT-NAME TO WK07-CAT-NAME (WK07-CAT-IX2)
004210         MOVE 0 TO WK07-CAT-TALLY (WK07-CAT-IX2)
004220         SET WK07-CAT-FOUND-IX TO WK07-CAT-IX2
004230     END-IF.
004240     SET WK07-CAT-IX2 TO WK07-CAT-FOUND-IX.
004250     ADD 1 TO WK07-CAT-TALLY (WK07-CAT-IX2).
004260 TC-010-ACUMULAR-CAT-EXIT.
004270     EXIT.
004280 
