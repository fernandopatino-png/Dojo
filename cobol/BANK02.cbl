000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BANK02.
000120 AUTHOR. M. TENA SANZ.
000130 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 1988-09-19.
000150 DATE-COMPILED.
000160 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000170*=================================================================
000180*    CHANGE LOG
000190*    ----------
000200*    1988-09-19 MTS  WO-0308  ORIGINAL -- REPLACES THE OLD BANK4
000210*                             SCREEN BALANCE-WRITE FLOW WITH A
000220*                             CODE-SWITCHED SUBPROGRAM ON ACCTMAST
000230*    1991-01-30 MTS  WO-0455  ADDED ELIMINAR-CUENTA AND THE ACCT-
000240*                             STATUS CLOSE CHECK FOR THE ACCOUNT-
000250*                             CLOSE PROJECT
000260*    1994-11-02 JLP  WO-0602  ACCT-LAST-UPDATE STAMPED ON EVERY
000270*                             REWRITE FOR THE NIGHTLY RECON RUN
000280*    1998-10-05 CBH  WO-0801  Y2K -- STAMP REVIEWED, USES CURRENT-
000290*                             DATE, NO CHANGE NEEDED
000300*    1999-06-01 CBH  WO-0819  WIRED IN AS THE READ/UPDATE-BALANCE
000310*                             SERVER FOR THE NEW BANK01 TRANSFER
000320*                             STEP -- SEE 'RD'/'UB' BELOW
000330*    2001-03-08 DFR  WO-0902  ADDED 'VA'/'VE' VALIDATION ENTRY
000340*                             POINTS FOR THE ACCOUNT-VALIDATION
000350*                             STRATEGY WORK REQUESTED BY AUDIT
000360*    2002-11-08 DFR  WO-0966  CR/UB/DL WERE POSTING TO ACCTMAST
000370*                             WITHOUT TELLING BANK05 -- AUDIT AND
000380*                             THE OVER-$1000 ALERT WERE BOTH
000390*                             MISSING A LEG.  NOW FIRES THE EVENT
000400*                             ON ALL THREE AFTER THE REWRITE
000410*=================================================================
000420 
000430*    ACCOUNT-MASTER SERVER.  ONE SUBPROGRAM, SIX OPERATIONS, ALL
000440*    SWITCHED ON LKG02-FUNCION -- CR/RD/RO/UB/DL/EX -- PLUS THE
000450*    VA/VE VALIDATION ENTRY POINTS.  ACCTMAST IS LINE SEQUENTIAL
000460*    SO THE WHOLE FILE IS LOADED INTO WK02-ACCT-TABLE ON THE
000470*    FIRST CALL AND REWRITTEN WHOLESALE AFTER ANY CHANGE -- THE
000480*    TABLE STAYS RESIDENT IN WORKING-STORAGE BETWEEN CALLS FOR
000490*    AS LONG AS THIS RUN-UNIT KEEPS BANK02 LOADED, THE SAME WAY
000500*    BANK4 USED TO KEEP MOVIMIENTO-REG COUNTERS ACROSS CALLS.
000510 
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     UPSI-1 ON  STATUS IS ACCTMAST-DIRTY
000560     UPSI-1 OFF STATUS IS ACCTMAST-CLEAN.
000570 
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT ACCTMAST ASSIGN TO ACCTMAST
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WK02-ACCT-STATUS.
000630 
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  ACCTMAST
000670     LABEL RECORDS ARE STANDARD.
000680 01  ACCTMAST-RECORD                  PIC X(40).
000690 
000700 WORKING-STORAGE SECTION.
000710 COPY ACCTREC.
000720 
000730 01  WK02-FILE-SWITCHES.
000740     05  WK02-ACCT-STATUS          PIC X(02).
000750         88  WK02-ACCT-OK          VALUE '00'.
000760         88  WK02-ACCT-EOF         VALUE '10'.
000770     05  WK02-LOAD-FLAG            PIC X(01) VALUE 'N'.
000780         88  WK02-TABLE-LOADED     VALUE 'Y'.
000790         88  WK02-NOT-YET-LOADED   VALUE 'N'.
000800     05  WK02-TABLE-FOUND-FLAG     PIC X(01).
000810         88  WK02-TABLE-FOUND      VALUE 'Y'.
000820         88  WK02-TABLE-NOTFOUND   VALUE 'N'.
000830     05  FILLER                    PIC X(04).
000840 
000850 77  WK02-ACCT-COUNT               PIC 9(09) COMP VALUE 0.
000860*    RUN CLOCK STAMP, RESTAMPED ON EVERY REWRITE -- SEE WO-0602
000870 01  WK02-CLOCK-RAW                PIC X(21).
000880 01  WK02-CLOCK REDEFINES WK02-CLOCK-RAW.
000890     05  WK02-CLOCK-DATE           PIC 9(08).
000900     05  WK02-CLOCK-TIME           PIC 9(06).
000910     05  FILLER                    PIC X(07).
000920 
000930*    IN-MEMORY IMAGE OF ACCTMAST, ASCENDING ON ACCT-ID SO THE
000940*    LOOKUP PARAGRAPHS BELOW CAN SEARCH ALL AGAINST IT.
000950 01  WK02-ACCT-TABLE.
000960     05  WK02-ACCT-SLOT OCCURS 1 TO 5000 TIMES
000970             DEPENDING ON WK02-ACCT-COUNT
000980             ASCENDING KEY IS WK02-TBL-ACCT-ID
000990             INDEXED BY WK02-ACCT-IX.
001000         10  WK02-TBL-ACCT-ID      PIC 9(09).
001010         10  WK02-TBL-OWNER-ID     PIC 9(09).
001020         10  WK02-TBL-BALANCE      PIC S9(09)V99.
001030         10  WK02-TBL-STATUS       PIC X(01).
001040         10  WK02-TBL-UPD-DATE     PIC 9(08).
001050         10  WK02-TBL-UPD-TIME     PIC 9(06).
001060 
001070 77  WK02-INSERT-IX               PIC 9(09) COMP VALUE 0.
001080 77  WK02-SHIFT-IX                PIC 9(09) COMP VALUE 0.
001090 77  WK02-MSG-PTR                 PIC 9(04) COMP VALUE 1.
001100*    BALANCE/OWNER CAPTURED BEFORE A REWRITE SO THE BANK05 EVENT
001110*    CALL BELOW STILL HAS THE PRE-IMAGE ONCE THE SLOT IS CHANGED.
001120 77  WK02-OLD-BALANCE             PIC S9(09)V99 VALUE 0.
001130 77  WK02-DEL-OWNER-ID            PIC 9(09) VALUE 0.
001140 01  WK02-VALID-RESULTS.
001150     05  WK02-VALID-ACTIVE         PIC X(01).
001160         88  WK02-PASS-ACTIVE      VALUE 'Y'.
001170     05  WK02-VALID-MINBAL         PIC X(01).
001180         88  WK02-PASS-MINBAL      VALUE 'Y'.
001190     05  WK02-VALID-OWNER          PIC X(01).
001200         88  WK02-PASS-OWNER       VALUE 'Y'.
001210     05  FILLER                    PIC X(05).
001220
001230*    MIRROR OF BANK05'S OWN LINKAGE AREA, SAME AS BANK01 KEEPS --
001240*    SEE THAT PROGRAM'S COPY FOR THE FIELD-BY-FIELD LAYOUT THIS
001250*    ONE MUST STAY IN STEP WITH.  ADDED WITH WO-0966.
001260 01  LKG05-AREA.
001270     05  LKG05-EVENT               PIC X(08).
001280     05  LKG05-ACCT-ID             PIC 9(09).
001290     05  LKG05-OWNER-ID            PIC 9(09).
001300     05  LKG05-OLD-BAL             PIC S9(09)V99.
001310     05  LKG05-NEW-BAL             PIC S9(09)V99.
001320
001330 LINKAGE SECTION.
001340 01  LKG02-AREA.
001350     05  LKG02-FUNCION             PIC X(02).
001360     05  LKG02-ACCT-ID             PIC 9(09).
001370     05  LKG02-OWNER-ID            PIC 9(09).
001380     05  LKG02-BALANCE             PIC S9(09)V99.
001390     05  LKG02-FOUND-FLAG          PIC X(01).
001400     05  LKG02-ERROR-MSG           PIC X(60).
001410 
001420 PROCEDURE DIVISION USING LKG02-AREA.
001430 
001440*    -------------------------------------------------------------
001450*    A-000 -- ENTRY POINT.  LOADS THE TABLE ONCE, THEN DISPATCHES
001460*    ON LKG02-FUNCION.  CR/UB/DL LEAVE ACCTMAST REWRITTEN BEFORE
001470*    RETURNING SO EVERY CALLER SEES THE POSTED RESULT.
001480*    -------------------------------------------------------------
001490 A-000-DISPATCH.
001500     IF WK02-NOT-YET-LOADED
001510         PERFORM B-000-CARGAR-MAESTRO THRU B-000-EXIT
001520     END-IF.
001530     MOVE SPACES TO LKG02-ERROR-MSG.
001540     MOVE 'N'    TO LKG02-FOUND-FLAG.
001550     EVALUATE LKG02-FUNCION
001560         WHEN 'CR'
001570             PERFORM CREAR-CUENTA THRU CREAR-CUENTA-EXIT
001580         WHEN 'RD'
001590             PERFORM LEER-CUENTA THRU LEER-CUENTA-EXIT
001600         WHEN 'RO'
001610             PERFORM LEER-POR-PROPIETARIO
001620                 THRU LEER-POR-PROPIETARIO-EXIT
001630         WHEN 'UB'
001640             PERFORM ACTUALIZAR-SALDO THRU ACTUALIZAR-SALDO-EXIT
001650         WHEN 'DL'
001660             PERFORM ELIMINAR-CUENTA THRU ELIMINAR-CUENTA-EXIT
001670         WHEN 'EX'
001680             PERFORM EXISTE-CUENTA THRU EXISTE-CUENTA-EXIT
001690         WHEN 'VA'
001700             PERFORM VALIDAR-CUENTA THRU VALIDAR-CUENTA-EXIT
001710         WHEN 'VE'
001720             PERFORM VALIDAR-CON-ERRORES
001730                 THRU VALIDAR-CON-ERRORES-EXIT
001740         WHEN OTHER
001750             MOVE 'FUNCION BANK02 DESCONOCIDA' TO LKG02-ERROR-MSG
001760     END-EVALUATE.
001770     EXIT PROGRAM.
001780 
001790*    -------------------------------------------------------------
001800*    B-000 -- ONE-TIME LOAD OF ACCTMAST INTO WK02-ACCT-TABLE.
001810*    -------------------------------------------------------------
001820 B-000-CARGAR-MAESTRO.
001830     MOVE 0 TO WK02-ACCT-COUNT.
001840     OPEN INPUT ACCTMAST.
001850     IF NOT WK02-ACCT-OK
001860         DISPLAY 'BANK02 -- ACCTMAST OPEN FAILED, STATUS '
001870                 WK02-ACCT-STATUS
001880         SET WK02-TABLE-LOADED TO TRUE
001890         GO TO B-000-EXIT
001900     END-IF.
001910 B-010-READ-ONE.
001920     READ ACCTMAST INTO ACCOUNT-RECORD AT END GO TO B-020-CLOSE.
001930     ADD 1 TO WK02-ACCT-COUNT.
001940     SET WK02-ACCT-IX TO WK02-ACCT-COUNT.
001950     MOVE ACCT-ID         TO WK02-TBL-ACCT-ID  (WK02-ACCT-IX).
001960     MOVE ACCT-OWNER-ID   TO WK02-TBL-OWNER-ID (WK02-ACCT-IX).
001970     MOVE ACCT-BALANCE    TO WK02-TBL-BALANCE  (WK02-ACCT-IX).
001980     MOVE ACCT-STATUS     TO WK02-TBL-STATUS   (WK02-ACCT-IX).
001990     MOVE ACCT-UPD-DATE   TO WK02-TBL-UPD-DATE (WK02-ACCT-IX).
002000     MOVE ACCT-UPD-TIME   TO WK02-TBL-UPD-TIME (WK02-ACCT-IX).
002010     GO TO B-010-READ-ONE.
002020 B-020-CLOSE.
002030     CLOSE ACCTMAST.
002040     SET WK02-TABLE-LOADED TO TRUE.
002050 B-000-EXIT.
002060     EXIT.
002070 
002080*    -------------------------------------------------------------
002090*    C-000 -- REWRITES ALL OF ACCTMAST FROM THE TABLE.  CALLED
002100*    AFTER EVERY CR/UB/DL BECAUSE LINE SEQUENTIAL HAS NO RANDOM
002110*    REWRITE -- THE WHOLE FILE GOES OUT AGAIN, SAME AS BANK4 USED
002120*    TO RECREATE MOVIMIENTOS.UBD ON A FULL REPOST.
002130*    -------------------------------------------------------------
002140 C-000-REGRABAR-MAESTRO.
002150     OPEN OUTPUT ACCTMAST.
002160     IF NOT WK02-ACCT-OK
002170         DISPLAY 'BANK02 -- ACCTMAST REWRITE OPEN FAILED, STATUS '
002180                 WK02-ACCT-STATUS
002190         GO TO C-000-EXIT
002200     END-IF.
002210     PERFORM C-100-REGRABAR-UNA
002220         VARYING WK02-ACCT-IX FROM 1 BY 1
002230         UNTIL WK02-ACCT-IX > WK02-ACCT-COUNT.
002240     CLOSE ACCTMAST.
002250 C-000-EXIT.
002260     EXIT.
002270 
002280 C-100-REGRABAR-UNA.
002290     MOVE WK02-TBL-ACCT-ID  (WK02-ACCT-IX) TO ACCT-ID.
002300     MOVE WK02-TBL-OWNER-ID (WK02-ACCT-IX) TO ACCT-OWNER-ID.
002310     MOVE WK02-TBL-BALANCE  (WK02-ACCT-IX) TO ACCT-BALANCE.
002320     MOVE WK02-TBL-STATUS   (WK02-ACCT-IX) TO ACCT-STATUS.
002330     MOVE WK02-TBL-UPD-DATE (WK02-ACCT-IX) TO ACCT-UPD-DATE.
002340     MOVE WK02-TBL-UPD-TIME (WK02-ACCT-IX) TO ACCT-UPD-TIME.
002350     WRITE ACCTMAST-RECORD FROM ACCOUNT-RECORD.
002360 C-100-EXIT.
002370     EXIT.
002380 
002390*    -------------------------------------------------------------
002400*    D-000 -- BINARY SEARCH HELPER SHARED BY EVERY OPERATION
002410*    BELOW.  SETS WK02-TABLE-FOUND-FLAG AND LEAVES WK02-ACCT-IX
002420*    ON THE MATCHING SLOT WHEN FOUND.
002430*    -------------------------------------------------------------
002440 D-000-LOCALIZAR-INDICE.
002450     SET WK02-TABLE-NOTFOUND TO TRUE.
002460     IF WK02-ACCT-COUNT = 0
002470         GO TO D-000-EXIT
002480     END-IF.
002490     SET WK02-ACCT-IX TO 1.
002500     SEARCH ALL WK02-ACCT-SLOT
002510         AT END GO TO D-000-EXIT
002520         WHEN WK02-TBL-ACCT-ID (WK02-ACCT-IX) = LKG02-ACCT-ID
002530             SET WK02-TABLE-FOUND TO TRUE
002540     END-SEARCH.
002550 D-000-EXIT.
002560     EXIT.
002570 
002580*    -------------------------------------------------------------
002590*    CREAR-CUENTA -- ACCOUNT-MANAGEMENT-USE-CASE CREATE.  REJECTS
002600*    A NEGATIVE OPENING BALANCE OR A MISSING OWNER, ELSE INSERTS
002610*    THE NEW ROW IN ACCT-ID ORDER AND REWRITES THE MASTER.
002620*    -------------------------------------------------------------
002630 CREAR-CUENTA.
002640     IF LKG02-BALANCE < ZERO
002650         MOVE 'El saldo inicial no puede ser negativo'
002660             TO LKG02-ERROR-MSG
002670         GO TO CREAR-CUENTA-EXIT
002680     END-IF.
002690     IF LKG02-OWNER-ID = ZERO
002700         MOVE 'La cuenta debe tener un propietario valido'
002710             TO LKG02-ERROR-MSG
002720         GO TO CREAR-CUENTA-EXIT
002730     END-IF.
002740     PERFORM D-000-LOCALIZAR-INDICE THRU D-000-EXIT.
002750     IF WK02-TABLE-FOUND
002760         MOVE 'La cuenta ya existe' TO LKG02-ERROR-MSG
002770         GO TO CREAR-CUENTA-EXIT
002780     END-IF.
002790     PERFORM E-000-INSERTAR-ORDENADO THRU E-000-EXIT.
002800     PERFORM C-000-REGRABAR-MAESTRO THRU C-000-EXIT.
002810     MOVE 'CREATED'      TO LKG05-EVENT.
002820     MOVE LKG02-ACCT-ID  TO LKG05-ACCT-ID.
002830     MOVE LKG02-OWNER-ID TO LKG05-OWNER-ID.
002840     MOVE ZERO           TO LKG05-OLD-BAL.
002850     MOVE LKG02-BALANCE  TO LKG05-NEW-BAL.
002860     CALL 'BANK05' USING LKG05-AREA.
002870     MOVE 'Y' TO LKG02-FOUND-FLAG.
002880 CREAR-CUENTA-EXIT.
002890     EXIT.
002900 
002910*    -------------------------------------------------------------
002920*    E-000 -- SHIFT-INSERT KEEPING WK02-ACCT-TABLE ASCENDING ON
002930*    ACCT-ID SO SEARCH ALL CONTINUES TO WORK AFTER A CREATE.
002940*    -------------------------------------------------------------
002950 E-000-INSERTAR-ORDENADO.
002960     SET WK02-INSERT-IX TO WK02-ACCT-COUNT.
002970     ADD 1 TO WK02-ACCT-COUNT.
002980     SET WK02-ACCT-IX TO WK02-ACCT-COUNT.
002990 E-010-BUSCAR-HUECO.
003000     IF WK02-INSERT-IX = 0
003010         GO TO E-020-COLOCAR
003020     END-IF.
003030     IF WK02-TBL-ACCT-ID (WK02-INSERT-IX) <= LKG02-ACCT-ID
003040         GO TO E-020-COLOCAR
003050     END-IF.
003060     MOVE WK02-ACCT-SLOT (WK02-INSERT-IX) TO WK02-ACCT-SLOT
003070         (WK02-ACCT-IX).
003080     SET WK02-ACCT-IX DOWN BY 1.
003090     SET WK02-INSERT-IX DOWN BY 1.
003100     GO TO E-010-BUSCAR-HUECO.
003110 E-020-COLOCAR.
003120     MOVE LKG02-ACCT-ID   TO WK02-TBL-ACCT-ID  (WK02-ACCT-IX).
003130     MOVE LKG02-OWNER-ID  TO WK02-TBL-OWNER-ID (WK02-ACCT-IX).
003140     MOVE LKG02-BALANCE   TO WK02-TBL-BALANCE  (WK02-ACCT-IX).
003150     MOVE 'A' TO WK02-TBL-STATUS (WK02-ACCT-IX).
003160     MOVE FUNCTION CURRENT-DATE TO WK02-CLOCK-RAW.
003170     MOVE WK02-CLOCK-DATE TO WK02-TBL-UPD-DATE (WK02-ACCT-IX).
003180     MOVE WK02-CLOCK-TIME TO WK02-TBL-UPD-TIME (WK02-ACCT-IX).
003190 E-000-EXIT.
003200     EXIT.
003210 
003220*    -------------------------------------------------------------
003230*    LEER-CUENTA -- READ BY ID.  NOT FOUND IS AN ERROR CONDITION.
003240*    -------------------------------------------------------------
003250 LEER-CUENTA.
003260     PERFORM D-000-LOCALIZAR-INDICE THRU D-000-EXIT.
003270     IF WK02-TABLE-NOTFOUND
003280         STRING 'No existe una cuenta con ID: '
003290                LKG02-ACCT-ID DELIMITED BY SIZE
003300             INTO LKG02-ERROR-MSG
003310         GO TO LEER-CUENTA-EXIT
003320     END-IF.
003330     MOVE WK02-TBL-OWNER-ID (WK02-ACCT-IX) TO LKG02-OWNER-ID.
003340     MOVE WK02-TBL-BALANCE  (WK02-ACCT-IX) TO LKG02-BALANCE.
003350     MOVE 'Y' TO LKG02-FOUND-FLAG.
003360 LEER-CUENTA-EXIT.
003370     EXIT.
003380 
003390*    -------------------------------------------------------------
003400*    LEER-POR-PROPIETARIO -- FIRST MASTER ROW BELONGING TO THE
003410*    OWNER ID PASSED IN.  ACCTMAST IS KEYED ON ACCT-ID, NOT OWNER,
003420*    SO THIS IS A STRAIGHT LINEAR SCAN OF THE TABLE.
003430*    -------------------------------------------------------------
003440 LEER-POR-PROPIETARIO.
003450     SET WK02-TABLE-NOTFOUND TO TRUE.
003460     SET WK02-ACCT-IX TO 1.
003470     SEARCH WK02-ACCT-SLOT VARYING WK02-ACCT-IX
003480         AT END GO TO LEER-POR-PROPIETARIO-CHECK
003490         WHEN WK02-TBL-OWNER-ID (WK02-ACCT-IX) = LKG02-OWNER-ID
003500             SET WK02-TABLE-FOUND TO TRUE
003510     END-SEARCH.
003520 LEER-POR-PROPIETARIO-CHECK.
003530     IF WK02-TABLE-NOTFOUND
003540         MOVE 'No existe cuenta para ese propietario'
003550             TO LKG02-ERROR-MSG
003560         GO TO LEER-POR-PROPIETARIO-EXIT
003570     END-IF.
003580     MOVE WK02-TBL-ACCT-ID (WK02-ACCT-IX) TO LKG02-ACCT-ID.
003590     MOVE WK02-TBL-BALANCE (WK02-ACCT-IX) TO LKG02-BALANCE.
003600     MOVE 'Y' TO LKG02-FOUND-FLAG.
003610 LEER-POR-PROPIETARIO-EXIT.
003620     EXIT.
003630 
003640*    -------------------------------------------------------------
003650*    ACTUALIZAR-SALDO -- REJECTS A NEGATIVE NEW BALANCE, ELSE
003660*    REWRITES THE SLOT AND RESTAMPS ACCT-LAST-UPDATE.
003670*    -------------------------------------------------------------
003680 ACTUALIZAR-SALDO.
003690     IF LKG02-BALANCE < ZERO
003700         MOVE 'El saldo no puede ser negativo' TO LKG02-ERROR-MSG
003710         GO TO ACTUALIZAR-SALDO-EXIT
003720     END-IF.
003730     PERFORM D-000-LOCALIZAR-INDICE THRU D-000-EXIT.
003740     IF WK02-TABLE-NOTFOUND
003750         STRING 'No existe una cuenta con ID: '
003760                LKG02-ACCT-ID DELIMITED BY SIZE
003770             INTO LKG02-ERROR-MSG
003780         GO TO ACTUALIZAR-SALDO-EXIT
003790     END-IF.
003800     MOVE WK02-TBL-BALANCE (WK02-ACCT-IX) TO WK02-OLD-BALANCE.
003810     MOVE LKG02-BALANCE TO WK02-TBL-BALANCE (WK02-ACCT-IX).
003820     MOVE FUNCTION CURRENT-DATE TO WK02-CLOCK-RAW.
003830     MOVE WK02-CLOCK-DATE TO WK02-TBL-UPD-DATE (WK02-ACCT-IX).
003840     MOVE WK02-CLOCK-TIME TO WK02-TBL-UPD-TIME (WK02-ACCT-IX).
003850     PERFORM C-000-REGRABAR-MAESTRO THRU C-000-EXIT.
003860     MOVE 'CHANGED'          TO LKG05-EVENT.
003870     MOVE LKG02-ACCT-ID      TO LKG05-ACCT-ID.
003880     MOVE WK02-TBL-OWNER-ID (WK02-ACCT-IX) TO LKG05-OWNER-ID.
003890     MOVE WK02-OLD-BALANCE   TO LKG05-OLD-BAL.
003900     MOVE LKG02-BALANCE      TO LKG05-NEW-BAL.
003910     CALL 'BANK05' USING LKG05-AREA.
003920     MOVE 'Y' TO LKG02-FOUND-FLAG.
003930 ACTUALIZAR-SALDO-EXIT.
003940     EXIT.
003950 
003960*    -------------------------------------------------------------
003970*    ELIMINAR-CUENTA -- ONLY A ZERO-BALANCE ACCOUNT MAY BE
003980*    REMOVED.  SHIFTS THE REMAINDER OF THE TABLE DOWN ONE SLOT.
003990*    -------------------------------------------------------------
004000 ELIMINAR-CUENTA.
004010     PERFORM D-000-LOCALIZAR-INDICE THRU D-000-EXIT.
004020     IF WK02-TABLE-NOTFOUND
004030         STRING 'No existe una cuenta con ID: '
004040                LKG02-ACCT-ID DELIMITED BY SIZE
004050             INTO LKG02-ERROR-MSG
004060         GO TO ELIMINAR-CUENTA-EXIT
004070     END-IF.
004080     IF WK02-TBL-BALANCE (WK02-ACCT-IX) > ZERO
004090         MOVE 'No se puede eliminar una cuenta con saldo'
004100             TO LKG02-ERROR-MSG
004110         GO TO ELIMINAR-CUENTA-EXIT
004120     END-IF.
004130     MOVE WK02-TBL-OWNER-ID (WK02-ACCT-IX) TO WK02-DEL-OWNER-ID.
004140     PERFORM F-000-DESPLAZAR-TABLA THRU F-000-EXIT.
004150     SUBTRACT 1 FROM WK02-ACCT-COUNT.
004160     PERFORM C-000-REGRABAR-MAESTRO THRU C-000-EXIT.
004170     MOVE 'DELETED'       TO LKG05-EVENT.
004180     MOVE LKG02-ACCT-ID   TO LKG05-ACCT-ID.
004190     MOVE WK02-DEL-OWNER-ID TO LKG05-OWNER-ID.
004200     MOVE ZERO            TO LKG05-OLD-BAL.
004210     MOVE ZERO            TO LKG05-NEW-BAL.
004220     CALL 'BANK05' USING LKG05-AREA.
004230     MOVE 'Y' TO LKG02-FOUND-FLAG.
004240 ELIMINAR-CUENTA-EXIT.
004250     EXIT.
004260 
004270 F-000-DESPLAZAR-TABLA.
004280     SET WK02-SHIFT-IX TO WK02-ACCT-IX.
004290 F-010-CORRER-UNA.
004300     IF WK02-SHIFT-IX >= WK02-ACCT-COUNT
004310         GO TO F-000-EXIT
004320     END-IF.
004330     MOVE WK02-ACCT-SLOT (WK02-SHIFT-IX + 1) TO WK02-ACCT-SLOT
004340         (WK02-SHIFT-IX).
004350     SET WK02-SHIFT-IX UP BY 1.
004360     GO TO F-010-CORRER-UNA.
004370 F-000-EXIT.
004380     EXIT.
004390 
004400*    -------------------------------------------------------------
004410*    EXISTE-CUENTA -- KEYED EXISTENCE CHECK, NO DATA RETURNED.
004420*    -------------------------------------------------------------
004430 EXISTE-CUENTA.
004440     PERFORM D-000-LOCALIZAR-INDICE THRU D-000-EXIT.
004450     IF WK02-TABLE-FOUND
004460         MOVE 'Y' TO LKG02-FOUND-FLAG
004470     ELSE
004480         MOVE 'N' TO LKG02-FOUND-FLAG
004490     END-IF.
004500 EXISTE-CUENTA-EXIT.
004510     EXIT.
004520 
004530*    -------------------------------------------------------------
004540*    ACCOUNT-VALIDATION-USE-CASE.  THE THREE STRATEGIES RUN
004550*    AGAINST THE FIELDS PASSED IN LKG02-AREA, NOT AGAINST A ROW
004560*    ALREADY ON THE MASTER -- A CALLER VALIDATES BEFORE POSTING.
004570*    -------------------------------------------------------------
004580 VALIDAR-CUENTA-ACTIVA.
004590     MOVE 'N' TO WK02-VALID-ACTIVE.
004600     IF LKG02-ACCT-ID NOT = ZERO
004610         MOVE 'Y' TO WK02-VALID-ACTIVE
004620     END-IF.
004630 VALIDAR-CUENTA-ACTIVA-EXIT.
004640     EXIT.
004650 
004660 VALIDAR-SALDO-MINIMO.
004670     MOVE 'N' TO WK02-VALID-MINBAL.
004680     IF LKG02-BALANCE >= ZERO
004690         MOVE 'Y' TO WK02-VALID-MINBAL
004700     END-IF.
004710 VALIDAR-SALDO-MINIMO-EXIT.
004720     EXIT.
004730 
004740 VALIDAR-PROPIETARIO.
004750     MOVE 'N' TO WK02-VALID-OWNER.
004760     IF LKG02-OWNER-ID > ZERO
004770         MOVE 'Y' TO WK02-VALID-OWNER
004780     END-IF.
004790 VALIDAR-PROPIETARIO-EXIT.
004800     EXIT.
004810 
004820*    OVERALL PASS/FAIL, NO MESSAGE TEXT -- 'Y' ONLY WHEN ALL
004830*    THREE STRATEGIES PASS.
004840 VALIDAR-CUENTA.
004850     PERFORM VALIDAR-CUENTA-ACTIVA
004860         THRU VALIDAR-CUENTA-ACTIVA-EXIT.
004870     PERFORM VALIDAR-SALDO-MINIMO THRU VALIDAR-SALDO-MINIMO-EXIT.
004880     PERFORM VALIDAR-PROPIETARIO THRU VALIDAR-PROPIETARIO-EXIT.
004890     IF WK02-PASS-ACTIVE AND WK02-PASS-MINBAL AND WK02-PASS-OWNER
004900         MOVE 'Y' TO LKG02-FOUND-FLAG
004910     ELSE
004920         MOVE 'N' TO LKG02-FOUND-FLAG
004930     END-IF.
004940 VALIDAR-CUENTA-EXIT.
004950     EXIT.
004960 
004970*    EVALUATES EVERY STRATEGY AND CONCATENATES THE MESSAGE OF
004980*    EACH ONE THAT FAILED, IN STRATEGY ORDER, INTO LKG02-ERROR-
004990*    MSG.  FOUND-FLAG CARRIES THE SAME OVERALL RESULT AS ABOVE.
005000 VALIDAR-CON-ERRORES.
005010     PERFORM VALIDAR-CUENTA-ACTIVA
005020         THRU VALIDAR-CUENTA-ACTIVA-EXIT.
005030     PERFORM VALIDAR-SALDO-MINIMO THRU VALIDAR-SALDO-MINIMO-EXIT.
005040     PERFORM VALIDAR-PROPIETARIO THRU VALIDAR-PROPIETARIO-EXIT.
005050     MOVE SPACES TO LKG02-ERROR-MSG.
005060     MOVE 1 TO WK02-MSG-PTR.
005070     IF NOT WK02-PASS-ACTIVE
005080         STRING 'La cuenta debe estar activa y tener datos'
005090                ' completos; ' DELIMITED BY SIZE
005100             INTO LKG02-ERROR-MSG
005110             WITH POINTER WK02-MSG-PTR
005120     END-IF.
005130     IF NOT WK02-PASS-MINBAL
005140         STRING 'El saldo de la cuenta no puede ser menor a'
005150                ' $0.0; ' DELIMITED BY SIZE
005160             INTO LKG02-ERROR-MSG
005170             WITH POINTER WK02-MSG-PTR
005180     END-IF.
005190     IF NOT WK02-PASS-OWNER
005200         STRING 'La cuenta debe tener un propietario valido'
005210                ' (ID > 0)' DELIMITED BY SIZE
005220             INTO LKG02-ERROR-MSG
005230             WITH POINTER WK02-MSG-PTR
005240     END-IF.
005250     IF WK02-PASS-ACTIVE AND WK02-PASS-MINBAL AND WK02-PASS-OWNER
005260         MOVE 'Y' TO LKG02-FOUND-FLAG
005270     ELSE
005280         MOVE 'N' TO LKG02-FOUND-FLAG
005290     END-IF.
005300 VALIDAR-CON-ERRORES-EXIT.
005310     EXIT.
005320 
