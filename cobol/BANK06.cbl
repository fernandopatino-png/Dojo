000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BANK06.
000120 AUTHOR. D. FERRER ROIG.
000130 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 1996-04-08.
000150 DATE-COMPILED.
000160 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000170*=================================================================
000180*    CHANGE LOG
000190*    ----------
000200*    1996-04-08 JLP  WO-0714  ORIGINAL -- REPLACES THE OLD HARD-
000210*                             CODED SALDMENS BRACKET LIST
000220*    1998-10-05 CBH  WO-0801  Y2K -- REVIEWED, NO CHANGE REQUIRED
000230*    2001-09-12 DFR  WO-0912  BUSCAR-SUBCATEGORIA ADDED SO A TOP-
000240*                             LEVEL BRACKET CAN NEST FINER BANDS
000250*    2001-09-30 DFR  WO-0918  BUSCAR-CATEGORIA NOW DESCENDS AS
000260*                             MANY NESTED LEVELS AS CATTAB HOLDS,
000270*                             NOT JUST ONE, PER THE NEW UNIZARBANK
000280*                             PREMIUM-PLUS TIER STRUCTURE
000290*=================================================================
000300 
000310*    ACCOUNT-CATEGORY CLASSIFIER.  CARGAR-CATTAB LOADS THE BRACKET
000320*    TABLE ONCE; BUSCAR-CATEGORIA WALKS DOWN FROM THE TOP-LEVEL
000330*    BRACKETS, CALLING BUSCAR-SUBCATEGORIA REPEATEDLY TO FIND THE
000340*    DEEPEST NESTED BRACKET THAT STILL CONTAINS THE BALANCE.
000350 
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     UPSI-5 ON  STATUS IS CATTAB-TRACE-ON
000400     UPSI-5 OFF STATUS IS CATTAB-TRACE-OFF.
000410 
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT CATTAB ASSIGN TO CATTAB
000450         ORGANIZATION IS LINE SEQUENTIAL
000460         FILE STATUS IS WK06-CAT-STATUS.
000470 
000480 DATA DIVISION.
000490 FILE SECTION.
000500 FD  CATTAB
000510     LABEL RECORDS ARE STANDARD.
000520 01  CATTAB-RECORD                  PIC X(98).
000530*    RAW-BYTE VIEW USED ONLY BY THE OPERATOR DUMP UTILITY WHEN A
000540*    CATTAB REBUILD LOOKS SUSPECT -- LETS IT DISPLAY THE RECORD
000550*    WITHOUT UNPACKING THE COPYBOOK FIELDS.
000560 01  CATTAB-RECORD-DUMP REDEFINES CATTAB-RECORD.
000570     05  CATD-FIRST-40             PIC X(40).
000580     05  CATD-REST                 PIC X(58).
000590 
000600 WORKING-STORAGE SECTION.
000610 COPY CATREC.
000620 
000630 01  WK06-FILE-SWITCHES.
000640     05  WK06-CAT-STATUS           PIC X(02).
000650         88  WK06-CAT-OK           VALUE '00'.
000660         88  WK06-CAT-EOF          VALUE '10'.
000670     05  WK06-LOAD-FLAG            PIC X(01) VALUE 'N'.
000680         88  WK06-TABLE-LOADED     VALUE 'Y'.
000690         88  WK06-NOT-YET-LOADED   VALUE 'N'.
000700     05  FILLER                    PIC X(05).
000710 
000720 77  WK06-CAT-COUNT                PIC 9(05) COMP VALUE 0.
000730 01  WK06-CAT-TABLE.
000740     05  WK06-CAT-SLOT OCCURS 1 TO 200 TIMES
000750             DEPENDING ON WK06-CAT-COUNT
000760             INDEXED BY WK06-CAT-IX.
000770         10  WK06-TBL-NAME         PIC X(30).
000780         10  WK06-TBL-MIN-BAL      PIC S9(09)V99.
000790         10  WK06-TBL-MAX-BAL      PIC S9(09)V99.
000800         10  WK06-TBL-PARENT       PIC X(30).
000810 
000820*    THE 30-BYTE NAME COLUMN IS ALSO ADDRESSABLE AS A SIGNED
000830*    COMPARISON PAIR, SAME TRICK AS THE COPYBOOK'S OWN REDEFINES,
000840*    SO A ONE-LEVEL-DEEPER SCAN CAN BE ADDED HERE WITHOUT TOUCHING
000850*    THE COPYBOOK. NOT CURRENTLY EXERCISED BY EITHER PARAGRAPH.
000860 01  WK06-CURRENT-MATCH-RAW        PIC X(30) VALUE SPACES.
000870 01  WK06-CURRENT-MATCH REDEFINES WK06-CURRENT-MATCH-RAW.
000880     05  WK06-CURRENT-MATCH-NAME   PIC X(30).
000890 
000900 77  WK06-DEEPER-FOUND             PIC X(01) VALUE 'N'.
000910     88  WK06-FOUND-DEEPER        VALUE 'Y'.
000920     88  WK06-NO-DEEPER           VALUE 'N'.
000930 
000940 LINKAGE SECTION.
000950 01  LKG06-AREA.
000960     05  LKG06-FUNCION             PIC X(02).
000970     05  LKG06-BALANCE             PIC S9(09)V99.
000980     05  LKG06-PARENT-NAME         PIC X(30).
000990     05  LKG06-RESULT-NAME         PIC X(30).
001000     05  LKG06-FOUND-FLAG          PIC X(01).
001010 
001020 PROCEDURE DIVISION USING LKG06-AREA.
001030 
001040*    -------------------------------------------------------------
001050*    A-000 -- ENTRY POINT.  'CG' FINDS THE DEEPEST MATCHING
001060*    BRACKET FOR LKG06-BALANCE; 'SC' FINDS ONE IMMEDIATE CHILD OF
001070*    LKG06-PARENT-NAME, USED INTERNALLY AND ALSO OPEN TO CALLERS
001080*    THAT WANT TO WALK THE TREE THEMSELVES.
001090*    -------------------------------------------------------------
001100 A-000-DISPATCH.
001110     IF WK06-NOT-YET-LOADED
001120         PERFORM CARGAR-CATTAB THRU CARGAR-CATTAB-EXIT
001130     END-IF.
001140     MOVE SPACES TO LKG06-RESULT-NAME.
001150     MOVE 'N' TO LKG06-FOUND-FLAG.
001160     EVALUATE LKG06-FUNCION
001170         WHEN 'CG'
001180             PERFORM BUSCAR-CATEGORIA THRU BUSCAR-CATEGORIA-EXIT
001190         WHEN 'SC'
001200             PERFORM BUSCAR-SUBCATEGORIA
001210                 THRU BUSCAR-SUBCATEGORIA-EXIT
001220         WHEN OTHER
001230             CONTINUE
001240     END-EVALUATE.
001250     EXIT PROGRAM.
001260 
001270*    -------------------------------------------------------------
001280*    CARGAR-CATTAB -- ONE-TIME LOAD OF CATTAB INTO WK06-CAT-TABLE.
001290*    -------------------------------------------------------------
001300 CARGAR-CATTAB.
001310     OPEN INPUT CATTAB.
001320     IF NOT WK06-CAT-OK
001330         DISPLAY 'BANK06 -- CATTAB OPEN FAILED, STATUS '
001340                 WK06-CAT-STATUS
001350         SET WK06-TABLE-LOADED TO TRUE
001360         GO TO CARGAR-CATTAB-EXIT
001370     END-IF.
001380 CC-010-READ.
001390     READ CATTAB INTO ACCOUNT-CATEGORY-RECORD
001400         AT END GO TO CC-020-CLOSE.
001410     ADD 1 TO WK06-CAT-COUNT.
001420     SET WK06-CAT-IX TO WK06-CAT-COUNT.
001430     MOVE CAT-NAME    TO WK06-TBL-NAME    (WK06-CAT-IX).
001440     MOVE CAT-MIN-BAL TO WK06-TBL-MIN-BAL (WK06-CAT-IX).
001450     MOVE CAT-MAX-BAL TO WK06-TBL-MAX-BAL (WK06-CAT-IX).
001460     MOVE CAT-PARENT  TO WK06-TBL-PARENT  (WK06-CAT-IX).
001470     IF CATTAB-TRACE-ON
001480         DISPLAY 'BANK06 -- LOADED CATEGORY ' CAT-NAME
001490     END-IF.
001500     GO TO CC-010-READ.
001510 CC-020-CLOSE.
001520     CLOSE CATTAB.
001530     SET WK06-TABLE-LOADED TO TRUE.
001540 CARGAR-CATTAB-EXIT.
001550     EXIT.
001560 
001570*    -------------------------------------------------------------
001580*    BUSCAR-CATEGORIA -- STARTS AMONG THE TOP-LEVEL BRACKETS
001590*    (PARENT = SPACES), THEN REPEATEDLY CALLS BUSCAR-SUBCATEGORIA
001600*    TO DESCEND ONE LEVEL AT A TIME. THE LAST MATCH FOUND, WHEN NO
001610*    DEEPER CHILD CONTAINS THE BALANCE, IS THE ANSWER.
001620*    -------------------------------------------------------------
001630 BUSCAR-CATEGORIA.
001640     MOVE SPACES TO LKG06-PARENT-NAME.
001650     PERFORM BUSCAR-SUBCATEGORIA THRU BUSCAR-SUBCATEGORIA-EXIT.
001660     IF LKG06-FOUND-FLAG = 'N'
001670         GO TO BUSCAR-CATEGORIA-EXIT
001680     END-IF.
001690 BC-010-DESCENDER.
001700     MOVE LKG06-RESULT-NAME TO WK06-CURRENT-MATCH-NAME.
001710     MOVE WK06-CURRENT-MATCH-NAME TO LKG06-PARENT-NAME.
001720     PERFORM BUSCAR-SUBCATEGORIA THRU BUSCAR-SUBCATEGORIA-EXIT.
001730     IF LKG06-FOUND-FLAG = 'Y'
001740         GO TO BC-010-DESCENDER
001750     END-IF.
001760     MOVE WK06-CURRENT-MATCH-NAME TO LKG06-RESULT-NAME.
001770     MOVE 'Y' TO LKG06-FOUND-FLAG.
001780 BUSCAR-CATEGORIA-EXIT.
001790     EXIT.
001800 
001810*    -------------------------------------------------------------
001820*    BUSCAR-SUBCATEGORIA -- FIRST TABLE-ORDER CHILD OF
001830*    LKG06-PARENT-NAME WHOSE RANGE CONTAINS LKG06-BALANCE.
001840*    -------------------------------------------------------------
001850 BUSCAR-SUBCATEGORIA.
001860     MOVE 'N' TO LKG06-FOUND-FLAG.
001870     IF WK06-CAT-COUNT = 0
001880         GO TO BUSCAR-SUBCATEGORIA-EXIT
001890     END-IF.
001900     SET WK06-CAT-IX TO 1.
001910     SEARCH WK06-CAT-SLOT VARYING WK06-CAT-IX
001920         AT END GO TO BUSCAR-SUBCATEGORIA-EXIT
001930         WHEN WK06-TBL-PARENT (WK06-CAT-IX) = LKG06-PARENT-NAME
001940              AND LKG06-BALANCE >= WK06-TBL-MIN-BAL (WK06-CAT-IX)
001950              AND LKG06-BALANCE <= WK06-TBL-MAX-BAL (WK06-CAT-IX)
001960             MOVE WK06-TBL-NAME (WK06-CAT-IX) TO LKG06-RESULT-NAME
001970             MOVE 'Y' TO LKG06-FOUND-FLAG
001980     END-SEARCH.
001990 BUSCAR-SUBCATEGORIA-EXIT.
002000     EXIT.
002010 
