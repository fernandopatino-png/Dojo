000100*=================================================================
000110*    CATREC  --  ACCOUNT CATEGORY TABLE LAYOUT
000120*=================================================================
000130*
000140*    UNIZARBANK DATA PROCESSING  --  COPY MEMBER CATREC
000150*
000160*    ONE ENTRY OF CATTAB, THE BALANCE-CLASSIFICATION TABLE READ
000170*    ONCE AT THE START OF THE NIGHTLY RUN AND HELD IN THE
000180*    CAT-TABLE OCCURS TABLE (SEE BANK06 WORKING-STORAGE).
000190*
000200*    CHANGE LOG
000210*    ----------
000220*    1996-04-08 JLP  WO-0714  ORIGINAL LAYOUT, CARVED OUT OF THE
000230*                             OLD HARD-CODED SALDMENS BRACKET LIST
000240*    1998-10-05 CBH  WO-0801  Y2K -- REVIEWED, NO DATE FIELDS ON
000250*                             THIS RECORD, NO CHANGE REQUIRED
000260*    2001-09-12 DFR  WO-0912  CAT-PARENT ADDED SO CATEGORIES CAN
000270*                             NEST UNDER A TOP-LEVEL BRACKET
000280*    2004-07-19 DFR  WO-1104  CAT-MIN-BAL AND CAT-MAX-BAL REPACKED
000290*                             COMP-3 PER THE STANDARDS-COMMITTEE
000300*                             RULING ON MONEY FIELDS -- CATW-MIN
000310*                             AND CATW-MAX WORK FIELDS REPACKED
000320*                             TO MATCH
000330*
000340*=================================================================
000350
000360 01  ACCOUNT-CATEGORY-RECORD.
000370*    CATEGORY LABEL, E.G. 'STANDARD', 'PREMIUM'
000380     05  CAT-NAME                      PIC X(30).
000390*    INCLUSIVE LOWER BOUND OF THE BALANCE RANGE, REPACKED WO-1104
000400     05  CAT-MIN-BAL                   PIC S9(09)V99 COMP-3.
000410*    INCLUSIVE UPPER BOUND OF THE BALANCE RANGE, REPACKED WO-1104
000420     05  CAT-MAX-BAL                   PIC S9(09)V99 COMP-3.
000430*    NAME OF THE ENCLOSING CATEGORY, SPACES = TOP-LEVEL BRACKET
000440     05  CAT-PARENT                    PIC X(30).
000450*    RESERVED FOR EXPANSION -- WIDENED WO-1104 TO ABSORB THE BYTES
000460*    CAT-MIN-BAL AND CAT-MAX-BAL GAVE UP GOING TO COMP-3
000470     05  FILLER                        PIC X(18).
000480
000490*-----------------------------------------------------------------
000500*    CAT-RANGE-WORK REDEFINES THE TWO BOUND FIELDS AS A SIGNED
000510*    COMPARISON PAIR SO BUSCAR-CATEGORIA CAN COMPUTE AGAINST THEM
000520*    WITHOUT A SEPARATE MOVE. ADDED WO-0912, REPACKED WO-1104.
000530*-----------------------------------------------------------------
000540 01  CAT-RANGE-WORK REDEFINES ACCOUNT-CATEGORY-RECORD.
000550     05  CATW-NAME                     PIC X(30).
000560     05  CATW-MIN-CMP                  PIC S9(09)V99 COMP-3.
000570     05  CATW-MAX-CMP                  PIC S9(09)V99 COMP-3.
000580     05  CATW-PARENT                   PIC X(30).
000590     05  FILLER                        PIC X(18).
000600 
