000100*=================================================================
000110*    USRREC  --  USER MASTER RECORD LAYOUT
000120*=================================================================
000130*
000140*    UNIZARBANK DATA PROCESSING  --  COPY MEMBER USRREC
000150*
000160*    ONE ENTRY OF USERMAST, THE ACCOUNT-HOLDER REGISTER. USERMAST
000170*    IS LINE-SEQUENTIAL, SORTED ON USER-ID, LOADED INTO USER-TABLE
000180*    AND ADDRESSED WITH SEARCH ALL THE SAME AS ACCTMAST.
000190*
000200*    CHANGE LOG
000210*    ----------
000220*    1992-04-03 MTS  WO-0488  ORIGINAL LAYOUT FOR THE NEW-CUSTOMER
000230*                             REGISTRATION SCREEN PROJECT
000240*    1995-05-17 JLP  WO-0661  ADDED USER-EMAIL FOR STATEMENT-BY-
000250*                             MAIL OPT-IN (RARELY USED)
000260*    2000-02-28 DFR  WO-0870  ADDED USER-ACTIVE, DEFAULTS 'Y' ON
000270*                             REGISTRATION PER THE REVISED SIGN-UP
000280*                             RULES
000290*
000300*=================================================================
000310 
000320 01  USER-RECORD.
000330*    UNIQUE USER IDENTIFIER, ASSIGNED AT REGISTRATION
000340     05  USER-ID                       PIC 9(09).
000350*    DISPLAY NAME, REQUIRED, MUST NOT BE ALL SPACES
000360     05  USER-NAME                     PIC X(40).
000370*    ACCOUNT/PRODUCT TYPE CLASSIFIER, SHOP-DEFINED CODE LIST
000380     05  USER-TYPE                     PIC X(20).
000390*    EXTERNAL REFERENCE NUMBER (NATIONAL ID, MEMBER NUMBER, ETC)
000400     05  USER-NUMBER                   PIC X(20).
000410*    EMAIL ADDRESS, REQUIRED, MUST CONTAIN '@'
000420     05  USER-EMAIL                    PIC X(50).
000430*    'Y'/'N' ACTIVE SWITCH, DEFAULTS 'Y' WHEN NOT SUPPLIED
000440     05  USER-ACTIVE                   PIC X(01).
000450         88  USER-IS-ACTIVE            VALUE 'Y'.
000460         88  USER-IS-INACTIVE          VALUE 'N'.
000470 
000480*-----------------------------------------------------------------
000490*    USER-CACHE-SLOT REDEFINES THE SAME BYTES FOR THE SMALL
000500*    OWNER-EXISTS LOOKUP CACHE USED BY THE HOUSEKEEPING STEP AT
000510*    THE END OF THE NIGHTLY RUN (SEE BANK00 CHEQUEO-PROPIETARIOS).
000520*-----------------------------------------------------------------
000530 01  USER-CACHE-SLOT REDEFINES USER-RECORD.
000540     05  CACHE-USER-ID                 PIC 9(09).
000550     05  CACHE-USER-NAME               PIC X(40).
000560     05  CACHE-USER-REST               PIC X(90).
000570     05  CACHE-USER-HIT                PIC X(01).
000580         88  USER-CACHE-VALID          VALUE 'Y'.
000590 
000600*-----------------------------------------------------------------
000610*    USER-PRINT-LINE REDEFINES THE WHOLE RECORD FOR THE RARE
000620*    DIAGNOSTIC DISPLAY OF A REJECTED REGISTRATION.
000630*-----------------------------------------------------------------
000640 01  USER-PRINT-LINE REDEFINES USER-RECORD.
000650     05  FILLER                        PIC X(140).
000660 
