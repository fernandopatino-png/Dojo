000100*=================================================================
000110*    RPTREC  --  SUMMRPT PRINT LINE AND ACCUMULATOR LAYOUTS
000120*=================================================================
000130*
000140*    UNIZARBANK DATA PROCESSING  --  COPY MEMBER RPTREC
000150*
000160*    SUMMARY-REPORT-LINE IS THE 132-BYTE SUMMRPT DETAIL LINE. THE
000170*    SAME 132 BYTES ARE REDEFINED THREE WAYS BY THE REPORT STEP IN
000180*    BANK07, ONE PER REPORT SECTION -- OWNER/TOTAL SUMMARY, TOP-N,
000190*    AND BALANCE-RANGE DISTRIBUTION. THE ACCUMULATOR GROUPS AT THE
000200*    BOTTOM ARE WORKING-STORAGE, NOT PRINT LINES -- THEY HOLD THE
000210*    RUNNING SUMS BANK07 EDITS INTO THE PRINT FIELDS ABOVE.
000220*
000230*    CHANGE LOG
000240*    ----------
000250*    1997-11-14 JLP  WO-0748  ORIGINAL SUMMRPT LINE, OWNER SUMMARY
000260*                             SECTION ONLY
000270*    1998-10-05 CBH  WO-0801  Y2K -- REVIEWED, NO DATE FIELDS ON
000280*                             THIS RECORD, NO CHANGE REQUIRED
000290*    2000-06-30 DFR  WO-0864  ADDED THE TOP-N AND RANGE REDEFINES
000300*                             FOR THE EXPANDED YEAR-END REPORT
000310*                             REQUEST FROM BRANCH OPERATIONS
000320*    2004-07-19 DFR  WO-1104  SUM-TOTAL-BAL, SUM-AVG-BAL, SUM-MIN-
000330*                             BAL AND SUM-MAX-BAL (AND THEIR
000340*                             WS-GRAND-TOTAL MIRRORS) REPACKED
000350*                             COMP-3 PER THE STANDARDS-COMMITTEE
000360*                             RULING ON MONEY FIELDS -- THE
000370*                             RPT-*-BAL PRINT FIELDS STAY EDITED
000380*                             DISPLAY, THEY ARE REPORT TEXT, NOT
000390*                             STORAGE
000400*=================================================================
000410 
000420 01  SUMMARY-REPORT-LINE.
000430*    OWNER-ID OF THE DETAIL LINE, OR ZERO ON THE GRAND-TOTAL LINE
000440     05  RPT-OWNER-ID                  PIC Z(8)9.
000450     05  FILLER                        PIC X(02).
000460*    SUM OF BALANCES FOR THIS OWNER (OR ALL ACCOUNTS ON THE TOTAL)
000470     05  RPT-TOTAL-BAL                 PIC Z,ZZZ,ZZ9.99-.
000480     05  FILLER                        PIC X(02).
000490*    AVERAGE BALANCE, TOTAL-BAL DIVIDED BY THE ACCOUNT COUNT
000500     05  RPT-AVG-BAL                   PIC Z,ZZZ,ZZ9.99-.
000510     05  FILLER                        PIC X(02).
000520     05  RPT-MIN-BAL                   PIC Z,ZZZ,ZZ9.99-.
000530     05  FILLER                        PIC X(02).
000540     05  RPT-MAX-BAL                   PIC Z,ZZZ,ZZ9.99-.
000550     05  FILLER                        PIC X(02).
000560*    NUMBER OF ACCOUNTS ROLLED INTO THIS LINE
000570     05  RPT-COUNT                     PIC ZZ9.
000580*    RESERVED FOR EXPANSION -- PADS TO SUMMRPT'S 132-BYTE LENGTH
000590     05  FILLER                        PIC X(58).
000600 
000610*-----------------------------------------------------------------
000620*    TOP-N-REPORT-LINE REDEFINES THE SAME 132 BYTES FOR THE TOP-N
000630*    BY BALANCE SECTION -- FLAT LIST, NO CONTROL BREAK. ADDED
000640*    WO-0864.
000650*-----------------------------------------------------------------
000660 01  TOP-N-REPORT-LINE REDEFINES SUMMARY-REPORT-LINE.
000670     05  TOPN-ACCT-ID                  PIC Z(8)9.
000680     05  FILLER                        PIC X(02).
000690     05  TOPN-OWNER-ID                 PIC Z(8)9.
000700     05  FILLER                        PIC X(02).
000710     05  TOPN-BALANCE                  PIC Z,ZZZ,ZZ9.99-.
000720     05  FILLER                        PIC X(97).
000730 
000740*-----------------------------------------------------------------
000750*    BALANCE-RANGE-REPORT-LINE REDEFINES THE SAME 132 BYTES FOR
000760*    THE THREE-BUCKET DISTRIBUTION SECTION -- ONE LINE PER RUN.
000770*    ADDED WO-0864.
000780*-----------------------------------------------------------------
000790 01  BALANCE-RANGE-REPORT-LINE REDEFINES SUMMARY-REPORT-LINE.
000800     05  RNG-LOW-PRT                   PIC ZZ,ZZ9.
000810     05  FILLER                        PIC X(04).
000820     05  RNG-MID-PRT                   PIC ZZ,ZZ9.
000830     05  FILLER                        PIC X(04).
000840     05  RNG-HIGH-PRT                  PIC ZZ,ZZ9.
000850     05  FILLER                        PIC X(106).
000860 
000870*=================================================================
000880*    WORKING-STORAGE ACCUMULATOR GROUPS -- NOT PART OF THE PRINT
000890*    FILE, HELD BY BANK07 WHILE A CONTROL GROUP OR THE WHOLE RUN
000900*    IS BEING TOTALLED, THEN MOVED/EDITED INTO THE LINES ABOVE.
000910*=================================================================
000920 
000930 01  WS-OWNER-SUMMARY.
000940     05  SUM-OWNER-ID                  PIC 9(09).
000950*    REPACKED COMP-3 BY WO-1104
000960     05  SUM-TOTAL-BAL                 PIC S9(11)V99 COMP-3.
000970     05  SUM-AVG-BAL                   PIC S9(09)V99 COMP-3.
000980     05  SUM-MIN-BAL                   PIC S9(09)V99 COMP-3.
000990     05  SUM-MAX-BAL                   PIC S9(09)V99 COMP-3.
001000     05  SUM-ACCT-COUNT                PIC 9(09) COMP.
001010*    RESERVED FOR EXPANSION -- WIDENED WO-1104 TO ABSORB THE
001020*    BYTES SUM-TOTAL-BAL/AVG-BAL/MIN-BAL/MAX-BAL GAVE UP
001030     05  FILLER                        PIC X(29).
001040
001050*-----------------------------------------------------------------
001060*    WS-GRAND-TOTAL REDEFINES THE SAME BYTES FOR THE ONE
001070*    WHOLE-FILE TOTAL LINE -- SAME SHAPE AS AN OWNER SUMMARY.
001080*    REPACKED COMP-3 BY WO-1104.
001090*-----------------------------------------------------------------
001100 01  WS-GRAND-TOTAL REDEFINES WS-OWNER-SUMMARY.
001110     05  TOT-FILLER-ID                 PIC 9(09).
001120     05  TOT-TOTAL-BAL                 PIC S9(11)V99 COMP-3.
001130     05  TOT-FILLER-AVG                PIC S9(09)V99 COMP-3.
001140     05  TOT-FILLER-MIN                PIC S9(09)V99 COMP-3.
001150     05  TOT-FILLER-MAX                PIC S9(09)V99 COMP-3.
001160     05  TOT-ACCT-COUNT                PIC 9(09) COMP.
001170     05  FILLER                        PIC X(29).
001180 
001190 01  WS-RANGE-COUNTERS.
001200     05  RNG-LOW                       PIC 9(09) COMP.
001210     05  RNG-MID                       PIC 9(09) COMP.
001220     05  RNG-HIGH                      PIC 9(09) COMP.
001230     05  FILLER                        PIC X(08).
001240 
