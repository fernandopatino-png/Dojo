000100*=================================================================
000110*    TXNREC  --  TRANSACTION HISTORY ENTRY LAYOUT
000120*=================================================================
000130*
000140*    UNIZARBANK DATA PROCESSING  --  COPY MEMBER TXNREC
000150*
000160*    ONE ENTRY OF AN ACCOUNT'S ROLLING MOVEMENT HISTORY, HELD IN
000170*    THE HIST-TABLE OCCURS 100 TABLE OF BANK04 AND, FOR THIS RUN'S
000180*    OPTIONAL DUMP, WRITTEN THROUGH TO TXNHIST.
000190*
000200*    CHANGE LOG
000210*    ----------
000220*    1986-05-20 RQV           ORIGINAL MOVIMIENTO LAYOUT
000230*    1990-02-14 MTS  WO-0402  REPLACED THE OLD ENT/DEC SPLIT
000240*                             AMOUNT WITH ONE SIGNED V99 FIELD
000250*    1994-11-02 JLP  WO-0602  ADDED TXN-TIMESTAMP, DROPPED THE OLD
000260*                             SEPARATE ANO/MES/DIA/HOR/MIN GROUP
000270*    1997-03-11 JLP  WO-0733  TXN-ID WIDENED TO X(36) TO CARRY THE
000280*                             NEW UNIQUE TRANSFER TOKEN FORMAT
000290*    1999-06-01 CBH  WO-0819  TXN-DATE-TIME REDEFINES ADDED FOR
000300*                             THE CONTROL-BREAK REPORTS
000310*    2004-07-19 DFR  WO-1104  TXN-AMOUNT REPACKED COMP-3 PER THE
000320*                             STANDARDS-COMMITTEE RULING ON MONEY
000330*                             FIELDS -- TXN-AMOUNT-ALT REPACKED
000340*                             TO MATCH, RESERVED FILLER GROWS
000350*                             AND TXN-PRINT-LINE SHRINKS TO SUIT
000360*
000370*=================================================================
000380
000390 01  TRANSACTION-RECORD.
000400*    UNIQUE TOKEN FOR THIS MOVEMENT -- SEE BANK01 GENERAR-ID-TRF
000410     05  TXN-ID                        PIC X(36).
000420*    ACCOUNT THIS MOVEMENT APPLIES TO
000430     05  TXN-ACCT-ID                   PIC 9(09).
000440*    SIGNED AMOUNT, 2 DECIMALS, PACKED -- POSITIVE FOR MONEY IN,
000450*    NEGATIVE FOR MONEY OUT OF TXN-ACCT-ID, REPACKED WO-1104
000460     05  TXN-AMOUNT                    PIC S9(09)V99 COMP-3.
000470*    ONE OF DEPOSIT / WITHDRAWAL / TRANSFER-IN / TRANSFER-OUT
000480     05  TXN-TYPE                      PIC X(12).
000490         88  TXN-IS-DEPOSIT            VALUE 'DEPOSIT'.
000500         88  TXN-IS-WITHDRAWAL         VALUE 'WITHDRAWAL'.
000510         88  TXN-IS-TRANSFER-IN        VALUE 'TRANSFER-IN'.
000520         88  TXN-IS-TRANSFER-OUT       VALUE 'TRANSFER-OUT'.
000530*    ISO-STYLE TIMESTAMP TEXT, RUN DATE/TIME AT POSTING
000540     05  TXN-TIMESTAMP                 PIC X(26).
000550*    FREE-TEXT DESCRIPTION, E.G. TRANSFER COUNTERPARTY
000560     05  TXN-DESC                      PIC X(60).
000570*    RESERVED FOR EXPANSION -- WIDENED WO-1104 TO ABSORB THE
000580*    BYTES TXN-AMOUNT GAVE UP GOING TO COMP-3
000590     05  FILLER                        PIC X(07).
000600
000610*-----------------------------------------------------------------
000620*    TXN-DATE-TIME REDEFINES TXN-TIMESTAMP SO THE CONTROL-BREAK
000630*    REPORT STEPS CAN PULL JUST THE CALENDAR DATE WITHOUT
000640*    UNSTRING-ING THE WHOLE ISO STRING EVERY TIME. ADDED WO-0819.
000650*-----------------------------------------------------------------
000660 01  TRANSACTION-RECORD-ALT REDEFINES TRANSACTION-RECORD.
000670     05  TXN-ID-ALT                    PIC X(36).
000680     05  TXN-ACCT-ID-ALT               PIC 9(09).
000690     05  TXN-AMOUNT-ALT                PIC S9(09)V99 COMP-3.
000700     05  TXN-TYPE-ALT                  PIC X(12).
000710     05  TXN-DATE-TIME.
000720         10  TXN-DATE-PART             PIC X(10).
000730         10  FILLER                    PIC X(01).
000740         10  TXN-TIME-PART             PIC X(15).
000750     05  TXN-DESC-ALT                  PIC X(60).
000760     05  FILLER                        PIC X(07).
000770
000780*-----------------------------------------------------------------
000790*    TXN-PRINT-LINE REDEFINES THE SAME BYTES FOR THE RARE CASE A
000800*    HISTORY ENTRY IS DISPLAYED TO THE OPERATOR CONSOLE DURING A
000810*    RERUN -- KEEPS US FROM BUILDING A SEPARATE 01 JUST FOR THAT.
000820*-----------------------------------------------------------------
000830 01  TXN-PRINT-LINE REDEFINES TRANSACTION-RECORD.
000840     05  FILLER                        PIC X(151).
000850 
